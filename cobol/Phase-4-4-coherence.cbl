000100*****************************************************************
000110* Author:     Didier Zamblé
000120* Date:       03/03/1986
000130* Purpose:    PROJET COOP-CACAO - COHERENCE PRODUCTEUR/PLANTATION.
000140* Tectonics:  cobc
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    4-COHERENCE.
000180 AUTHOR.        DIDIER ZAMBLE.
000190 INSTALLATION.  COOP-CACAO INFORMATIQUE.
000200 DATE-WRITTEN.  03/03/1986.
000210 DATE-COMPILED.
000220 SECURITY.      USAGE INTERNE COOPERATIVE - DIFFUSION RESTREINTE.
000230*-----------------------------------------------------------------
000240*    JOURNAL DES MODIFICATIONS
000250*-----------------------------------------------------------------
000260* 03/03/86 DZE CR-0190 CREATION - RAPPROCHEMENT PRODUCTEURS/
000270*                      PLANTATIONS
000280* 19/08/86 DZE CR-0190 ACCUMULATION SUPERFICIE ET ESTIMATION
000290* 25/02/88 AKO CR-0194 ECART DECLARE NUL OU MANQUANT = INDEFINI
000300* 14/09/90 AKO CR-0194 CONTROLE INCOHERENCE DE COOPERATIVE
000310* 30/11/98 DZE CR-0199 PASSAGE AN 2000 - DEDOUBLONNAGE DU
000320*                      FICHIER D'ANOMALIES, ZONES DATE VERIFIEES
000330*-----------------------------------------------------------------
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     CLASS CLASSE-CHIFFRE IS "0" THRU "9"
000390     UPSI-0 IS SW-MODE-VERBEUX.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420
000430     SELECT PROD-CLEAN-IN     ASSIGN TO "PROD-CLEAN-OUT"
000440             ORGANIZATION LINE SEQUENTIAL.
000450
000460     SELECT PLANT-CLEAN-IN    ASSIGN TO "PLANT-CLEAN-OUT"
000470             ORGANIZATION LINE SEQUENTIAL.
000480
000490     SELECT ANOM-COHERENCE-OUT ASSIGN TO "ANOM-COHERENCE-OUT"
000500             ORGANIZATION LINE SEQUENTIAL.
000510
000520*****************************************************************
000530 DATA DIVISION.
000540 FILE SECTION.
000550
000560 FD  PROD-CLEAN-IN.
000570 01  PC-ENREG.
000580     05 PC-NUMERO-ORDRE-X        PIC X(06).
000590     05 PC-COOPERATIVE           PIC X(20).
000600     05 PC-CODES-CERTIFICATION   PIC X(20).
000610     05 PC-CODE-PRODUCTEUR       PIC X(15).
000620     05 PC-AUTRES-CODES          PIC X(15).
000630     05 PC-ANNEE-NAISSANCE-X     PIC X(04).
000640     05 PC-DATE-ADHESION         PIC X(07).
000650     05 PC-GENRE                 PIC X(01).
000660     05 PC-SUPERF-EXPLOIT-X      PIC X(06).
000670     05 PC-SUPERF-CACAO-X        PIC X(06).
000680     05 PC-NB-PLANTATIONS-X      PIC X(03).
000690     05 PC-ESTIMATION-TOTALE-X   PIC X(07).
000700     05 PC-VILLE                 PIC X(20).
000710     05 PC-NOM-COACH             PIC X(25).
000720     05 PC-NUMERO-MATRICULE      PIC X(15).
000730     05 PC-TYPE-MATRICULE        PIC X(12).
000740     05 PC-TAILLE-MENAGE-X       PIC X(03).
000750     05 PC-RECOLTE-24-25-X       PIC X(07).
000760     05 PC-VOLUME-COOP-24-25-X   PIC X(07).
000770     05 PC-RECOLTE-23-24-X       PIC X(07).
000780     05 PC-VOLUME-COOP-23-24-X   PIC X(07).
000790     05 FILLER                   PIC X(37).
000800
000810 01  PC-ENREG-NUM REDEFINES PC-ENREG.
000820     05 PN-NUMERO-ORDRE          PIC 9(06).
000830     05 FILLER                   PIC X(20).
000840     05 FILLER                   PIC X(20).
000850     05 FILLER                   PIC X(15).
000860     05 FILLER                   PIC X(15).
000870     05 PN-ANNEE-NAISSANCE       PIC 9(04).
000880     05 FILLER                   PIC X(07).
000890     05 FILLER                   PIC X(01).
000900     05 PN-SUPERF-EXPLOIT-HA     PIC 9(04)V9(02).
000910     05 PN-SUPERF-CACAO-HA       PIC 9(04)V9(02).
000920     05 PN-NB-PLANTATIONS        PIC 9(03).
000930     05 PN-ESTIMATION-TOTALE-KG  PIC 9(07).
000940     05 FILLER                   PIC X(20).
000950     05 FILLER                   PIC X(25).
000960     05 FILLER                   PIC X(15).
000970     05 FILLER                   PIC X(12).
000980     05 PN-TAILLE-MENAGE         PIC 9(03).
000990     05 FILLER                   PIC X(07).
001000     05 FILLER                   PIC X(07).
001010     05 FILLER                   PIC X(07).
001020     05 FILLER                   PIC X(07).
001030     05 FILLER                   PIC X(37).
001035 01  PC-ENREG-CLE REDEFINES PC-ENREG.
001036     05 PC-CLE-JOINTURE          PIC X(61).
001037     05 FILLER                   PIC X(189).
001040
001050 FD  PLANT-CLEAN-IN.
001060 01  QC-ENREG.
001070     05 QC-NUMERO-ORDRE-X        PIC X(06).
001080     05 QC-COOPERATIVE           PIC X(20).
001090     05 QC-CODE-PLANTATION       PIC X(18).
001100     05 QC-CODE-PRODUCTEUR       PIC X(15).
001110     05 QC-AUTRES-CODES          PIC X(15).
001120     05 QC-SUPERF-CACAO-X        PIC X(06).
001130     05 QC-RENDEMENT-KG-HA-X     PIC X(06).
001140     05 QC-ESTIMATION-KG-X       PIC X(07).
001150     05 QC-VARIETE-CACAO         PIC X(15).
001160     05 QC-GERANT                PIC X(07).
001170     05 QC-NOM-GERANT            PIC X(25).
001180     05 QC-LATITUDE-X            PIC X(08).
001190     05 QC-LONGITUDE-X           PIC X(09).
001200     05 QC-DONNEES-POLYGONALES   PIC X(20).
001210     05 FILLER                   PIC X(23).
001220
001230 01  QC-ENREG-NUM REDEFINES QC-ENREG.
001240     05 QN-NUMERO-ORDRE          PIC 9(06).
001250     05 FILLER                   PIC X(20).
001260     05 FILLER                   PIC X(18).
001270     05 FILLER                   PIC X(15).
001280     05 FILLER                   PIC X(15).
001290     05 QN-SUPERF-CACAO-HA       PIC 9(04)V9(02).
001300     05 QN-RENDEMENT-KG-HA       PIC 9(05)V9(01).
001310     05 QN-ESTIMATION-KG         PIC 9(07).
001320     05 FILLER                   PIC X(15).
001330     05 FILLER                   PIC X(07).
001340     05 FILLER                   PIC X(25).
001350     05 QN-LATITUDE              PIC S9(02)V9(06).
001360     05 QN-LONGITUDE             PIC S9(03)V9(06).
001370     05 FILLER                   PIC X(20).
001380     05 FILLER                   PIC X(23).
001390
001400 FD  ANOM-COHERENCE-OUT.
001410 01  AC-ENREG.
001420     05 AC-IDENTIFIANT           PIC X(18).
001430     05 AC-TYPE-ANOMALIE         PIC X(60).
001440     05 AC-COLONNE-CONCERNEE     PIC X(30).
001450     05 AC-VALEUR                PIC X(40).
001460
001470*****************************************************************
001480 WORKING-STORAGE SECTION.
001490
001500 01  WS-FLAGS.
001510     05 WS-EOF-PROD              PIC X(01) VALUE "N".
001520         88 EOF-PROD                       VALUE "O".
001530     05 WS-EOF-PLANT             PIC X(01) VALUE "N".
001540         88 EOF-PLANT                      VALUE "O".
001550
001560 01  WS-COMPTEURS.
001570     05 WS-NB-PRODUCTEURS        PIC 9(05) COMP VALUE 0.
001580     05 WS-NB-ANOM               PIC 9(06) COMP VALUE 0.
001590     05 WS-IX                    PIC 9(05) COMP VALUE 0.
001600     05 WS-IY                    PIC 9(05) COMP VALUE 0.
001610     05 WS-IDX-TROUVE            PIC 9(05) COMP VALUE 0.
001620     05 WS-TROUVE-SW             PIC X(01) VALUE "N".
001630         88 PRODUCTEUR-TROUVE              VALUE "O".
001640
001650*    TABLE DES PRODUCTEURS - ENTREE + ACCUMULATEURS PLANTATIONS
001660 01  WS-TABLE-PRODUCTEURS.
001670     05 WS-PROD OCCURS 3000 TIMES.
001680         10 WP-CODE               PIC X(15).
001690         10 WP-COOP               PIC X(20).
001700         10 WP-SUP-DECL-MISSING   PIC X(01).
001710         10 WP-SUP-DECL           PIC 9(04)V9(02).
001720         10 WP-ESTIM-DECL-MISSING PIC X(01).
001730         10 WP-ESTIM-DECL         PIC 9(07).
001740         10 WP-SUP-SOMME          PIC S9(07)V9(04) COMP.
001750         10 WP-ESTIM-SOMME        PIC S9(09) COMP.
001760         10 WP-A-PLANTATION-SW    PIC X(01) VALUE "N".
001770         10 WP-COOP-PLANT         PIC X(20).
001780         10 WP-COOP-PLANT-SET-SW  PIC X(01) VALUE "N".
001790
001800 01  WS-CALCUL.
001810     05 WS-ECART-SURFACE-PCT     PIC S9(05)V9(04) COMP.
001820     05 WS-ECART-ESTIM-PCT       PIC S9(05)V9(04) COMP.
001830     05 WS-VALEUR-PCT-EDIT       PIC S9(05)V9(02).
001840     05 WS-VALEUR-EDIT           PIC ZZZZZZ9.
001850
001860*    DEDOUBLONNAGE DES ANOMALIES (CR-0199)
001870 01  WS-TABLE-ANOM-VUES.
001880     05 WS-ANOM-VUE OCCURS 6000 TIMES.
001890         10 WS-AV-CLE             PIC X(148).
001900 01  WS-NB-ANOM-VUES              PIC 9(05) COMP VALUE 0.
001910 01  WS-CLE-COURANTE148           PIC X(148).
001920
001930*****************************************************************
001940 PROCEDURE DIVISION.
001950
001960 MAIN-PROCEDURE.
001970     OPEN INPUT  PROD-CLEAN-IN
001980     PERFORM LIRE-PROD-RTN
001990     PERFORM CHARGER-PRODUCTEUR-RTN UNTIL EOF-PROD
002000     CLOSE PROD-CLEAN-IN
002010
002020     OPEN INPUT  PLANT-CLEAN-IN
002030     OPEN OUTPUT ANOM-COHERENCE-OUT
002040     PERFORM LIRE-PLANT-RTN
002050     PERFORM TRAITER-PLANTATION-RTN THRU
002060             TRAITER-PLANTATION-EXIT
002070             UNTIL EOF-PLANT
002080     CLOSE PLANT-CLEAN-IN
002090
002100     PERFORM CONTROLER-PRODUCTEURS-RTN
002110     CLOSE ANOM-COHERENCE-OUT
002120     DISPLAY "4-COHERENCE : " WS-NB-ANOM " ANOMALIES"
002130     GO TO FIN-PGM.
002140
002150 LIRE-PROD-RTN.
002160     READ PROD-CLEAN-IN
002170         AT END SET EOF-PROD TO TRUE
002180     END-READ
002190     .
002200
002210 LIRE-PLANT-RTN.
002220     READ PLANT-CLEAN-IN
002230         AT END SET EOF-PLANT TO TRUE
002240     END-READ
002250     .
002260
002270*-----------------------------------------------------------------
002280*    CHARGEMENT DE LA TABLE PRODUCTEUR
002290*-----------------------------------------------------------------
002300 CHARGER-PRODUCTEUR-RTN.
002310     IF PC-CLE-JOINTURE NOT = SPACES
002320         ADD 1 TO WS-NB-PRODUCTEURS
002330         MOVE PC-CODE-PRODUCTEUR  TO WP-CODE(WS-NB-PRODUCTEURS)
002340         MOVE PC-COOPERATIVE      TO WP-COOP(WS-NB-PRODUCTEURS)
002350         IF PC-SUPERF-CACAO-X = SPACES
002360             MOVE "O" TO WP-SUP-DECL-MISSING(WS-NB-PRODUCTEURS)
002370         ELSE
002380             MOVE "N" TO WP-SUP-DECL-MISSING(WS-NB-PRODUCTEURS)
002390             MOVE PN-SUPERF-CACAO-HA TO
002400                  WP-SUP-DECL(WS-NB-PRODUCTEURS)
002410         END-IF
002420         IF PC-ESTIMATION-TOTALE-X = SPACES
002430             MOVE "O" TO WP-ESTIM-DECL-MISSING(WS-NB-PRODUCTEURS)
002440         ELSE
002450             MOVE "N" TO WP-ESTIM-DECL-MISSING(WS-NB-PRODUCTEURS)
002460             MOVE PN-ESTIMATION-TOTALE-KG TO
002470                  WP-ESTIM-DECL(WS-NB-PRODUCTEURS)
002480         END-IF
002490         MOVE 0 TO WP-SUP-SOMME(WS-NB-PRODUCTEURS)
002500         MOVE 0 TO WP-ESTIM-SOMME(WS-NB-PRODUCTEURS)
002510         MOVE "N" TO WP-A-PLANTATION-SW(WS-NB-PRODUCTEURS)
002520         MOVE SPACES TO WP-COOP-PLANT(WS-NB-PRODUCTEURS)
002530         MOVE "N" TO WP-COOP-PLANT-SET-SW(WS-NB-PRODUCTEURS)
002540     END-IF
002550     PERFORM LIRE-PROD-RTN
002560     .
002570
002580*-----------------------------------------------------------------
002590*    TRAITEMENT D'UNE PLANTATION - RAPPROCHEMENT AVEC LE
002600*    PRODUCTEUR DE RATTACHEMENT
002610*-----------------------------------------------------------------
002620 TRAITER-PLANTATION-RTN.
002630     IF QC-CODE-PRODUCTEUR = SPACES
002640         PERFORM LIRE-PLANT-RTN
002650         GO TO TRAITER-PLANTATION-EXIT
002660     END-IF
002670
002680     PERFORM CHERCHER-PRODUCTEUR-RTN
002690
002700     IF NOT PRODUCTEUR-TROUVE
002710         MOVE QC-CODE-PLANTATION TO AC-IDENTIFIANT
002720         STRING "Plantation sans producteur associe"
002730             DELIMITED BY SIZE INTO AC-TYPE-ANOMALIE
002740         MOVE "code_producteur" TO AC-COLONNE-CONCERNEE
002750         MOVE QC-CODE-PRODUCTEUR TO AC-VALEUR
002760         PERFORM ECRIRE-ANOM-DEDUP-RTN
002770         PERFORM LIRE-PLANT-RTN
002780         GO TO TRAITER-PLANTATION-EXIT
002790     END-IF
002800
002810     MOVE "O" TO WP-A-PLANTATION-SW(WS-IDX-TROUVE)
002820     IF QC-SUPERF-CACAO-X NOT = SPACES
002830         ADD QN-SUPERF-CACAO-HA TO
002840             WP-SUP-SOMME(WS-IDX-TROUVE)
002850     END-IF
002860     IF QC-ESTIMATION-KG-X NOT = SPACES
002870         ADD QN-ESTIMATION-KG TO
002880             WP-ESTIM-SOMME(WS-IDX-TROUVE)
002890     END-IF
002900     IF WP-COOP-PLANT-SET-SW(WS-IDX-TROUVE) = "N"
002910             AND QC-COOPERATIVE NOT = SPACES
002920         MOVE QC-COOPERATIVE TO WP-COOP-PLANT(WS-IDX-TROUVE)
002930         MOVE "O" TO WP-COOP-PLANT-SET-SW(WS-IDX-TROUVE)
002940     END-IF
002950
002960     PERFORM LIRE-PLANT-RTN
002970     GO TO TRAITER-PLANTATION-EXIT.
002980 TRAITER-PLANTATION-EXIT.
002990     EXIT.
003000
003010 CHERCHER-PRODUCTEUR-RTN.
003020     MOVE "N" TO WS-TROUVE-SW
003030     MOVE 0 TO WS-IDX-TROUVE
003040     MOVE 1 TO WS-IX
003050     PERFORM VOIR-PRODUCTEUR-RTN UNTIL WS-IX > WS-NB-PRODUCTEURS
003060     .
003070
003080 VOIR-PRODUCTEUR-RTN.
003090     IF WP-CODE(WS-IX) = QC-CODE-PRODUCTEUR
003100         SET PRODUCTEUR-TROUVE TO TRUE
003110         MOVE WS-IX TO WS-IDX-TROUVE
003120         COMPUTE WS-IX = WS-NB-PRODUCTEURS + 1
003130     ELSE
003140         ADD 1 TO WS-IX
003150     END-IF
003160     .
003170
003180*-----------------------------------------------------------------
003190*    CONTROLES PAR PRODUCTEUR - ECARTS ET COHERENCE COOPERATIVE
003200*-----------------------------------------------------------------
003210 CONTROLER-PRODUCTEURS-RTN.
003220     MOVE 1 TO WS-IX
003230     PERFORM CONTROLER-UN-PRODUCTEUR-RTN
003240             UNTIL WS-IX > WS-NB-PRODUCTEURS
003250     .
003260
003270 CONTROLER-UN-PRODUCTEUR-RTN.
003280         IF WP-A-PLANTATION-SW(WS-IX) = "N"
003290             MOVE WP-CODE(WS-IX) TO AC-IDENTIFIANT
003300             STRING "Producteur sans plantation associee"
003310                 DELIMITED BY SIZE INTO AC-TYPE-ANOMALIE
003320             MOVE "code_plantation" TO AC-COLONNE-CONCERNEE
003330             MOVE SPACES TO AC-VALEUR
003340             PERFORM ECRIRE-ANOM-DEDUP-RTN
003350         END-IF
003360
003370         IF WP-SUP-DECL-MISSING(WS-IX) = "N"
003380                 AND WP-SUP-DECL(WS-IX) NOT = 0
003390             COMPUTE WS-ECART-SURFACE-PCT =
003400                 ((WP-SUP-SOMME(WS-IX) - WP-SUP-DECL(WS-IX)) /
003410                  WP-SUP-DECL(WS-IX)) * 100
003420             IF WS-ECART-SURFACE-PCT > 10 OR
003430                WS-ECART-SURFACE-PCT < -10
003440                 MOVE WP-CODE(WS-IX) TO AC-IDENTIFIANT
003450                 STRING "Ecart surface > 10 %"
003460                     DELIMITED BY SIZE INTO AC-TYPE-ANOMALIE
003470                 MOVE "superficie_cacao_ha"
003480                     TO AC-COLONNE-CONCERNEE
003490                 MOVE WS-ECART-SURFACE-PCT TO WS-VALEUR-PCT-EDIT
003500                 MOVE WS-VALEUR-PCT-EDIT TO AC-VALEUR
003510                 PERFORM ECRIRE-ANOM-DEDUP-RTN
003520             END-IF
003530         END-IF
003540
003550         IF WP-ESTIM-DECL-MISSING(WS-IX) = "N"
003560                 AND WP-ESTIM-DECL(WS-IX) NOT = 0
003570             COMPUTE WS-ECART-ESTIM-PCT =
003580                 ((WP-ESTIM-SOMME(WS-IX) - WP-ESTIM-DECL(WS-IX)) /
003590                  WP-ESTIM-DECL(WS-IX)) * 100
003600             IF WS-ECART-ESTIM-PCT > 10 OR
003610                WS-ECART-ESTIM-PCT < -10
003620                 MOVE WP-CODE(WS-IX) TO AC-IDENTIFIANT
003630                 STRING "Ecart estimation > 10 %"
003640                     DELIMITED BY SIZE INTO AC-TYPE-ANOMALIE
003650                 MOVE "estimation_totale_kg"
003660                     TO AC-COLONNE-CONCERNEE
003670                 MOVE WS-ECART-ESTIM-PCT TO WS-VALEUR-PCT-EDIT
003680                 MOVE WS-VALEUR-PCT-EDIT TO AC-VALEUR
003690                 PERFORM ECRIRE-ANOM-DEDUP-RTN
003700             END-IF
003710         END-IF
003720
003730         IF WP-COOP(WS-IX) NOT = SPACES
003740                 AND WP-COOP-PLANT-SET-SW(WS-IX) = "O"
003750                 AND WP-COOP(WS-IX) NOT = WP-COOP-PLANT(WS-IX)
003760             MOVE WP-CODE(WS-IX) TO AC-IDENTIFIANT
003770             STRING "Incoherence de cooperative entre"
003780                 " plantation et producteur"
003790                 DELIMITED BY SIZE INTO AC-TYPE-ANOMALIE
003800             MOVE "cooperative" TO AC-COLONNE-CONCERNEE
003810             STRING WP-COOP(WS-IX) DELIMITED BY SPACE
003820                 " <> " DELIMITED BY SIZE
003830                 WP-COOP-PLANT(WS-IX) DELIMITED BY SPACE
003840                 INTO AC-VALEUR
003850             PERFORM ECRIRE-ANOM-DEDUP-RTN
003860         END-IF
003870
003880     ADD 1 TO WS-IX
003890     .
003900
003910*-----------------------------------------------------------------
003920*    ECRITURE AVEC DEDOUBLONNAGE (CR-0199)
003930*-----------------------------------------------------------------
003940 ECRIRE-ANOM-DEDUP-RTN.
003950     STRING AC-IDENTIFIANT AC-TYPE-ANOMALIE
003960            AC-COLONNE-CONCERNEE AC-VALEUR
003970         DELIMITED BY SIZE INTO WS-CLE-COURANTE148
003980     MOVE "N" TO WS-TROUVE-SW
003990     MOVE 1 TO WS-IY
004000     PERFORM VOIR-ANOM-VUE-RTN UNTIL WS-IY > WS-NB-ANOM-VUES
004010     IF NOT PRODUCTEUR-TROUVE
004020         ADD 1 TO WS-NB-ANOM-VUES
004030         MOVE WS-CLE-COURANTE148 TO WS-AV-CLE(WS-NB-ANOM-VUES)
004040         WRITE AC-ENREG
004050         ADD 1 TO WS-NB-ANOM
004060     END-IF
004070     .
004080
004090 VOIR-ANOM-VUE-RTN.
004100     IF WS-AV-CLE(WS-IY) = WS-CLE-COURANTE148
004110         SET PRODUCTEUR-TROUVE TO TRUE
004120         COMPUTE WS-IY = WS-NB-ANOM-VUES + 1
004130     ELSE
004140         ADD 1 TO WS-IY
004150     END-IF
004160     .
004170
004180*****************************************************************
004190 FIN-PGM.
004200     STOP RUN.
