000100*****************************************************************
000110* Author:     Fatou Bamba
000120* Date:       04/06/1990
000130* Purpose:    PROJET COOP-CACAO - COUVERTURE PLANTATIONS/PARCELLES
000140*             RAPPROCHEMENT DES FICHIERS ISSUS DU CSV ET DU SIG.
000150* Tectonics:  cobc
000160*****************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.    8-COUVERTURE.
000190 AUTHOR.        FATOU BAMBA.
000200 INSTALLATION.  COOP-CACAO INFORMATIQUE.
000210 DATE-WRITTEN.  04/06/1990.
000220 DATE-COMPILED.
000230 SECURITY.      USAGE INTERNE COOPERATIVE - DIFFUSION RESTREINTE.
000240*-----------------------------------------------------------------
000250*    JOURNAL DES MODIFICATIONS
000260*-----------------------------------------------------------------
000270* 04/06/90 FBA CR-0235 CREATION - RAPPROCHEMENT PLANTATIONS/
000280*                       PARCELLES SUR CODE_PLANTATION = FARMS_ID
000290* 19/09/90 FBA CR-0235 DECOMPTE DES CSV-SEULES PAR COOPERATIVE ET
000300*                       PAR PRODUCTEUR, CLE ABSENTE COMPTEE "NA"
000310* 02/03/91 DZE CR-0239 TRI DES DECOMPTES PAR EFFECTIF DECROISSANT
000320*                       (METHODE A BULLES SUR TABLE EN MEMOIRE)
000330* 14/11/91 FBA CR-0242 RAPPROCHEMENT APPROXIMATIF PAR IDENTIFIANT
000340*                       DE BASE (TRONCATURE AU PREMIER "-P")
000350* 27/01/99 KOF CR-0261 PASSAGE AN 2000 - ZONES DATE VERIFIEES
000360*                       SANS INCIDENCE SUR CE PROGRAMME (AUCUNE
000370*                       ZONE DATE EN ENTREE)
000380* 11/07/03 KOF CR-0285 EXTENSION DES TABLES EN MEMOIRE A 5000
000390*                      PARCELLES ET 2000 PLANTATIONS
000400*-----------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS CLASSE-CHIFFRE IS "0" THRU "9"
000460     UPSI-0 IS SW-MODE-VERBEUX.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490
000500     SELECT PARCEL-CLEAN-IN   ASSIGN TO "PARCEL-CLEAN-OUT"
000510             ORGANIZATION LINE SEQUENTIAL.
000520
000530     SELECT PLANT-CLEAN-IN    ASSIGN TO "PLANT-CLEAN-OUT"
000540             ORGANIZATION LINE SEQUENTIAL.
000550
000560     SELECT CSV-ONLY-OUT      ASSIGN TO "CSV-ONLY-OUT"
000570             ORGANIZATION LINE SEQUENTIAL.
000580
000590     SELECT GEO-ONLY-OUT      ASSIGN TO "GEO-ONLY-OUT"
000600             ORGANIZATION LINE SEQUENTIAL.
000610
000620     SELECT COOP-UNMATCH-OUT  ASSIGN TO "COOP-UNMATCH-OUT"
000630             ORGANIZATION LINE SEQUENTIAL.
000640
000650     SELECT PROD-UNMATCH-OUT  ASSIGN TO "PROD-UNMATCH-OUT"
000660             ORGANIZATION LINE SEQUENTIAL.
000670
000680     SELECT BASEID-MATCH-OUT  ASSIGN TO "BASEID-MATCH-OUT"
000690             ORGANIZATION LINE SEQUENTIAL.
000700
000710*****************************************************************
000720 DATA DIVISION.
000730 FILE SECTION.
000740
000750*    Parcelle nettoyee, sortie du 6-NETT-PARCELLES (meme gabarit
000760*    que les autres programmes relisant ce fichier ; la table de
000770*    sommets n'est pas exploitee ici).
000780 FD  PARCEL-CLEAN-IN.
000790 01  GE-ENREG.
000800     05 GE-FARMS-ID              PIC X(18).
000810     05 GE-FARMER-ID             PIC X(15).
000820     05 GE-SUPERFICIE            PIC 9(04)V9(02).
000830     05 GE-NB-VERTICES           PIC 9(03).
000840     05 GE-VERTICES-BLOC         PIC X(1020).
000850     05 GE-SURFACE-CALCULEE      PIC 9(04)V9(04).
000860     05 FILLER                   PIC X(30).
000870
000880*    Vue texte de la table de sommets, conservee pour coherence
000890*    avec les autres programmes qui relisent ce meme fichier.
000900 01  GE-ENREG-TEXTE REDEFINES GE-ENREG.
000910     05 FILLER                   PIC X(42).
000920     05 GE-VERTICES-TEXTE        PIC X(1020).
000930     05 FILLER                   PIC X(38).
000940
000950*    Plantation nettoyee, sortie du 2-NETTOYAGE (meme gabarit
000960*    que QC-ENREG des autres programmes de la chaine).
000970 FD  PLANT-CLEAN-IN.
000980 01  QC-ENREG.
000990     05 QC-NUMERO-ORDRE-X        PIC X(06).
001000     05 QC-COOPERATIVE           PIC X(20).
001010     05 QC-CODE-PLANTATION       PIC X(18).
001020     05 QC-CODE-PRODUCTEUR       PIC X(15).
001030     05 QC-AUTRES-CODES          PIC X(15).
001040     05 QC-SUPERF-CACAO-X        PIC X(06).
001050     05 QC-RENDEMENT-KG-HA-X     PIC X(06).
001060     05 QC-ESTIMATION-KG-X       PIC X(07).
001070     05 QC-VARIETE-CACAO         PIC X(15).
001080     05 QC-GERANT                PIC X(07).
001090     05 QC-NOM-GERANT            PIC X(25).
001100     05 QC-LATITUDE-X            PIC X(08).
001110     05 QC-LONGITUDE-X           PIC X(09).
001120     05 QC-DONNEES-POLYGONALES   PIC X(20).
001130     05 FILLER                   PIC X(23).
001140
001150*    Vue numerique - seule QN-SUPERF-CACAO-HA est exploitee ici,
001160*    pour reporter la superficie declaree sur les CSV-SEULES.
001170 01  QC-ENREG-NUM REDEFINES QC-ENREG.
001180     05 QN-NUMERO-ORDRE          PIC 9(06).
001190     05 FILLER                   PIC X(20).
001200     05 FILLER                   PIC X(18).
001210     05 FILLER                   PIC X(15).
001220     05 FILLER                   PIC X(15).
001230     05 QN-SUPERF-CACAO-HA       PIC 9(04)V9(02).
001240     05 QN-RENDEMENT-KG-HA       PIC 9(05)V9(01).
001250     05 QN-ESTIMATION-KG         PIC 9(07).
001260     05 FILLER                   PIC X(15).
001270     05 FILLER                   PIC X(07).
001280     05 FILLER                   PIC X(25).
001290     05 QN-LATITUDE              PIC S9(02)V9(06).
001300     05 QN-LONGITUDE             PIC S9(03)V9(06).
001310     05 FILLER                   PIC X(20).
001320     05 FILLER                   PIC X(23).
001330
001340*    Plantations sans parcelle correspondante (cle CSV isolee).
001350 FD  CSV-ONLY-OUT.
001360 01  VO-ENREG.
001370     05 VO-CODE-PLANTATION       PIC X(18).
001380     05 VO-CODE-PRODUCTEUR       PIC X(15).
001390     05 VO-COOPERATIVE           PIC X(20).
001400     05 VO-SUPERFICIE-DECL       PIC 9(04)V9(02).
001410     05 FILLER                   PIC X(21).
001420
001430*    Parcelles sans plantation correspondante (cle SIG isolee).
001440 FD  GEO-ONLY-OUT.
001450 01  VG-ENREG.
001460     05 VG-FARMS-ID              PIC X(18).
001470     05 VG-FARMER-ID             PIC X(15).
001480     05 VG-SUPERFICIE            PIC 9(04)V9(02).
001490     05 FILLER                   PIC X(41).
001500
001510*    Decompte des CSV-SEULES par cooperative, effectif decroissant.
001520 FD  COOP-UNMATCH-OUT.
001530 01  VC-ENREG.
001540     05 VC-COOPERATIVE           PIC X(20).
001550     05 VC-NB-CSV-SEULES         PIC 9(05).
001560     05 FILLER                   PIC X(55).
001570
001580*    Decompte des CSV-SEULES par producteur, effectif decroissant.
001590 FD  PROD-UNMATCH-OUT.
001600 01  VP-ENREG.
001610     05 VP-CODE-PRODUCTEUR       PIC X(15).
001620     05 VP-NB-CSV-SEULES         PIC 9(05).
001630     05 FILLER                   PIC X(60).
001640
001650*    Rapprochements approximatifs par identifiant de base.
001660 FD  BASEID-MATCH-OUT.
001670 01  VB-ENREG.
001680     05 VB-IDENTIFIANT-BASE      PIC X(18).
001690     05 VB-CODE-PLANTATION       PIC X(18).
001700     05 VB-FARMS-ID              PIC X(18).
001710     05 FILLER                   PIC X(26).
001720
001730*****************************************************************
001740 WORKING-STORAGE SECTION.
001750
001760 01  WS-FLAGS.
001770     05 WS-EOF-PARCELLE          PIC X(01) VALUE "N".
001780         88 EOF-PARCELLE                   VALUE "O".
001790     05 WS-EOF-PLANTATION        PIC X(01) VALUE "N".
001800         88 EOF-PLANTATION                 VALUE "O".
001810     05 WS-TROUVE-SW             PIC X(01) VALUE "N".
001820         88 PARCELLE-TROUVEE               VALUE "O".
001830     05 WS-TIRET-P-SW            PIC X(01) VALUE "N".
001840         88 TIRET-P-TROUVE                 VALUE "O".
001850     05 WS-INSERE-SW             PIC X(01) VALUE "N".
001860         88 ENTREE-INSEREE                 VALUE "O".
001870     05 WS-PERMUTE-SW            PIC X(01) VALUE "N".
001880         88 PERMUTATION-FAITE              VALUE "O".
001890
001900 01  WS-COMPTEURS.
001910     05 WS-NB-PARCELLES          PIC 9(05) COMP VALUE 0.
001920     05 WS-NB-PLANTATIONS        PIC 9(05) COMP VALUE 0.
001930     05 WS-NB-CSV-SEULES         PIC 9(05) COMP VALUE 0.
001940     05 WS-NB-GEO-SEULES         PIC 9(05) COMP VALUE 0.
001950     05 WS-NB-APPARIEMENTS       PIC 9(05) COMP VALUE 0.
001960     05 WS-NB-COOP               PIC 9(03) COMP VALUE 0.
001970     05 WS-NB-PROD               PIC 9(04) COMP VALUE 0.
001980     05 WS-IX                    PIC 9(05) COMP VALUE 0.
001990     05 WS-JX                    PIC 9(05) COMP VALUE 0.
002000
002010*    TABLE DES PARCELLES NETTOYEES, IDENTIFIANT DE BASE PRECALCULE
002020*    ET INDICATEUR DE JOINTURE AVEC UNE PLANTATION.
002030 01  WS-TABLE-PARCELLES.
002040     05 WS-PARCELLE OCCURS 5000 TIMES.
002050         10 WS-P-FARMS-ID        PIC X(18).
002060         10 WS-P-FARMER-ID       PIC X(15).
002070         10 WS-P-SUPERFICIE      PIC 9(04)V9(02).
002080         10 WS-P-BASE-ID         PIC X(18).
002090         10 WS-P-JOINTE-SW       PIC X(01).
002100             88 WS-P-JOINTE                VALUE "O".
002110
002120*    TABLE DES DECOMPTES CSV-SEULES PAR COOPERATIVE (CLE "NA" SI
002130*    COOPERATIVE ABSENTE DE LA PLANTATION).
002140 01  WS-TABLE-COOP.
002150     05 WS-COOP-ENTREE OCCURS 200 TIMES.
002160         10 WS-COOP-NOM          PIC X(20).
002170         10 WS-COOP-CPT          PIC 9(05) COMP.
002180
002190*    TABLE DES DECOMPTES CSV-SEULES PAR PRODUCTEUR.
002200 01  WS-TABLE-PROD.
002210     05 WS-PROD-ENTREE OCCURS 2000 TIMES.
002220         10 WS-PROD-CODE         PIC X(15).
002230         10 WS-PROD-CPT          PIC 9(05) COMP.
002240
002250*    ZONE DE TRAVAIL POUR LE CALCUL DE L'IDENTIFIANT DE BASE -
002260*    TRONCATURE DU CODE AU PREMIER "-P" RENCONTRE.  LA VUE PAR
002270*    CARACTERE EVITE LE RECOURS A UNE REFERENCE MODIFIEE.
002280 01  WS-CODE-ENTREE               PIC X(18).
002290 01  WS-CODE-ENTREE-R REDEFINES WS-CODE-ENTREE.
002300     05 WS-CE-CAR OCCURS 18 TIMES PIC X(01).
002310 01  WS-BASE-ID                   PIC X(18).
002320 01  WS-BASE-ID-R REDEFINES WS-BASE-ID.
002330     05 WS-BID-CAR OCCURS 18 TIMES PIC X(01).
002340 01  WS-POS-BASE                  PIC 9(02) COMP.
002350
002360*    ZONE DE SAUVEGARDE POUR LES PERMUTATIONS DU TRI A BULLES.
002370 01  WS-SAUVE-COOP-NOM            PIC X(20).
002380 01  WS-SAUVE-COOP-CPT            PIC 9(05) COMP.
002390 01  WS-SAUVE-PROD-CODE           PIC X(15).
002400 01  WS-SAUVE-PROD-CPT            PIC 9(05) COMP.
002410
002420*****************************************************************
002430 PROCEDURE DIVISION.
002440
002450 MAIN-PROCEDURE.
002460     OPEN INPUT PARCEL-CLEAN-IN
002470     PERFORM LIRE-PARCELLE-RTN
002480     PERFORM CHARGER-PARCELLES-RTN THRU CHARGER-PARCELLES-EXIT
002490             UNTIL EOF-PARCELLE
002500     CLOSE PARCEL-CLEAN-IN
002510
002520     OPEN INPUT  PLANT-CLEAN-IN
002530     OPEN OUTPUT CSV-ONLY-OUT BASEID-MATCH-OUT
002540     PERFORM LIRE-PLANTATION-RTN
002550     PERFORM COMPARER-PLANTATIONS-RTN THRU
002560             COMPARER-PLANTATIONS-EXIT
002570             UNTIL EOF-PLANTATION
002580     CLOSE PLANT-CLEAN-IN CSV-ONLY-OUT BASEID-MATCH-OUT
002590
002600     OPEN OUTPUT GEO-ONLY-OUT
002610     MOVE 1 TO WS-IX
002620     PERFORM ECRIRE-GEO-SEULE-RTN UNTIL WS-IX > WS-NB-PARCELLES
002630     CLOSE GEO-ONLY-OUT
002640
002650     PERFORM TRIER-COOP-RTN
002660     PERFORM TRIER-PROD-RTN
002670
002680     OPEN OUTPUT COOP-UNMATCH-OUT
002690     MOVE 1 TO WS-IX
002700     PERFORM ECRIRE-COOP-RTN UNTIL WS-IX > WS-NB-COOP
002710     CLOSE COOP-UNMATCH-OUT
002720
002730     OPEN OUTPUT PROD-UNMATCH-OUT
002740     MOVE 1 TO WS-IX
002750     PERFORM ECRIRE-PROD-RTN UNTIL WS-IX > WS-NB-PROD
002760     CLOSE PROD-UNMATCH-OUT
002770
002780     DISPLAY "8-COUVERTURE - PLANTATIONS LUES    : "
002790             WS-NB-PLANTATIONS
002800     DISPLAY "8-COUVERTURE - PARCELLES LUES       : "
002810             WS-NB-PARCELLES
002820     DISPLAY "8-COUVERTURE - CSV SEULES            : "
002830             WS-NB-CSV-SEULES
002840     DISPLAY "8-COUVERTURE - SIG SEULES            : "
002850             WS-NB-GEO-SEULES
002860     DISPLAY "8-COUVERTURE - APPARIEMENTS BASE-ID  : "
002870             WS-NB-APPARIEMENTS
002880     GO TO FIN-PGM.
002890
002900 LIRE-PARCELLE-RTN.
002910     READ PARCEL-CLEAN-IN
002920         AT END SET EOF-PARCELLE TO TRUE
002930     END-READ
002940     .
002950
002960 CHARGER-PARCELLES-RTN.
002970     IF GE-FARMS-ID NOT = SPACES
002980         ADD 1 TO WS-NB-PARCELLES
002990         MOVE GE-FARMS-ID    TO WS-P-FARMS-ID(WS-NB-PARCELLES)
003000         MOVE GE-FARMER-ID   TO WS-P-FARMER-ID(WS-NB-PARCELLES)
003010         MOVE GE-SUPERFICIE  TO WS-P-SUPERFICIE(WS-NB-PARCELLES)
003020         MOVE "N"            TO WS-P-JOINTE-SW(WS-NB-PARCELLES)
003030         MOVE GE-FARMS-ID    TO WS-CODE-ENTREE
003040         PERFORM CALCULER-BASE-ID-RTN
003050         MOVE WS-BASE-ID     TO WS-P-BASE-ID(WS-NB-PARCELLES)
003060     END-IF
003070     PERFORM LIRE-PARCELLE-RTN
003080     GO TO CHARGER-PARCELLES-EXIT.
003090 CHARGER-PARCELLES-EXIT.
003100     EXIT.
003110
003120 LIRE-PLANTATION-RTN.
003130     READ PLANT-CLEAN-IN
003140         AT END SET EOF-PLANTATION TO TRUE
003150     END-READ
003160     .
003170
003180 COMPARER-PLANTATIONS-RTN.
003190     IF QC-CODE-PLANTATION = SPACES
003200         PERFORM LIRE-PLANTATION-RTN
003210         GO TO COMPARER-PLANTATIONS-EXIT
003220     END-IF
003230     ADD 1 TO WS-NB-PLANTATIONS
003240
003250     MOVE "N" TO WS-TROUVE-SW
003260     MOVE 1 TO WS-IX
003270     PERFORM VOIR-PARCELLE-JOINTE-RTN UNTIL WS-IX > WS-NB-PARCELLES
003280     IF PARCELLE-TROUVEE
003290         SET WS-P-JOINTE(WS-IX) TO TRUE
003300         PERFORM LIRE-PLANTATION-RTN
003310         GO TO COMPARER-PLANTATIONS-EXIT
003320     END-IF
003330
003340*    CSV SEULE - ECRITURE ET DECOMPTES PAR COOPERATIVE/PRODUCTEUR.
003350     ADD 1 TO WS-NB-CSV-SEULES
003360     MOVE SPACES TO VO-ENREG
003370     MOVE QC-CODE-PLANTATION TO VO-CODE-PLANTATION
003380     MOVE QC-CODE-PRODUCTEUR TO VO-CODE-PRODUCTEUR
003390     MOVE QC-COOPERATIVE     TO VO-COOPERATIVE
003400     IF QC-SUPERF-CACAO-X = SPACES
003410         MOVE 0 TO VO-SUPERFICIE-DECL
003420     ELSE
003430         MOVE QN-SUPERF-CACAO-HA TO VO-SUPERFICIE-DECL
003440     END-IF
003450     WRITE VO-ENREG
003460
003470     PERFORM CUMULER-PAR-COOP-PROD-RTN
003480
003490     MOVE QC-CODE-PLANTATION TO WS-CODE-ENTREE
003500     PERFORM CALCULER-BASE-ID-RTN
003510     PERFORM APPARIER-BASE-ID-RTN
003520
003530     PERFORM LIRE-PLANTATION-RTN
003540     GO TO COMPARER-PLANTATIONS-EXIT.
003550 COMPARER-PLANTATIONS-EXIT.
003560     EXIT.
003570
003580 VOIR-PARCELLE-JOINTE-RTN.
003590     IF WS-P-FARMS-ID(WS-IX) = QC-CODE-PLANTATION
003600         SET PARCELLE-TROUVEE TO TRUE
003610         COMPUTE WS-IX = WS-NB-PARCELLES + 1
003620     ELSE
003630         ADD 1 TO WS-IX
003640     END-IF
003650     .
003660
003670 CUMULER-PAR-COOP-PROD-RTN.
003680     IF QC-COOPERATIVE = SPACES
003690         MOVE "NA" TO WS-SAUVE-COOP-NOM
003700     ELSE
003710         MOVE QC-COOPERATIVE TO WS-SAUVE-COOP-NOM
003720     END-IF
003730     MOVE "N" TO WS-INSERE-SW
003740     MOVE 1 TO WS-IX
003750     PERFORM VOIR-COOP-RTN UNTIL WS-IX > WS-NB-COOP
003760             OR ENTREE-INSEREE
003770     IF NOT ENTREE-INSEREE
003780         ADD 1 TO WS-NB-COOP
003790         MOVE WS-SAUVE-COOP-NOM TO WS-COOP-NOM(WS-NB-COOP)
003800         MOVE 1 TO WS-COOP-CPT(WS-NB-COOP)
003810     END-IF
003820
003830     IF QC-CODE-PRODUCTEUR = SPACES
003840         MOVE "NA" TO WS-SAUVE-PROD-CODE
003850     ELSE
003860         MOVE QC-CODE-PRODUCTEUR TO WS-SAUVE-PROD-CODE
003870     END-IF
003880     MOVE "N" TO WS-INSERE-SW
003890     MOVE 1 TO WS-IX
003900     PERFORM VOIR-PROD-RTN UNTIL WS-IX > WS-NB-PROD
003910             OR ENTREE-INSEREE
003920     IF NOT ENTREE-INSEREE
003930         ADD 1 TO WS-NB-PROD
003940         MOVE WS-SAUVE-PROD-CODE TO WS-PROD-CODE(WS-NB-PROD)
003950         MOVE 1 TO WS-PROD-CPT(WS-NB-PROD)
003960     END-IF
003970     .
003980
003990 VOIR-COOP-RTN.
004000     IF WS-COOP-NOM(WS-IX) = WS-SAUVE-COOP-NOM
004010         ADD 1 TO WS-COOP-CPT(WS-IX)
004020         SET ENTREE-INSEREE TO TRUE
004030     ELSE
004040         ADD 1 TO WS-IX
004050     END-IF
004060     .
004070
004080 VOIR-PROD-RTN.
004090     IF WS-PROD-CODE(WS-IX) = WS-SAUVE-PROD-CODE
004100         ADD 1 TO WS-PROD-CPT(WS-IX)
004110         SET ENTREE-INSEREE TO TRUE
004120     ELSE
004130         ADD 1 TO WS-IX
004140     END-IF
004150     .
004160
004170*    IDENTIFIANT DE BASE = PORTION DU CODE PRECEDANT LE PREMIER
004180*    "-P" ; A DEFAUT DE "-P", LE CODE ENTIER EST CONSERVE TEL QUEL.
004190 CALCULER-BASE-ID-RTN.
004200     MOVE WS-CODE-ENTREE TO WS-BASE-ID
004210     MOVE "N" TO WS-TIRET-P-SW
004220     MOVE 1 TO WS-POS-BASE
004230     PERFORM CHERCHER-TIRET-P-RTN
004240             UNTIL WS-POS-BASE > 17 OR TIRET-P-TROUVE
004250     IF TIRET-P-TROUVE
004260         MOVE SPACES TO WS-BASE-ID
004270         MOVE 1 TO WS-JX
004280         PERFORM COPIER-PREFIXE-RTN UNTIL WS-JX >= WS-POS-BASE
004290     END-IF
004300     .
004310
004320 CHERCHER-TIRET-P-RTN.
004330     IF WS-CE-CAR(WS-POS-BASE) = "-"
004340             AND WS-CE-CAR(WS-POS-BASE + 1) = "P"
004350         SET TIRET-P-TROUVE TO TRUE
004360     ELSE
004370         ADD 1 TO WS-POS-BASE
004380     END-IF
004390     .
004400
004410 COPIER-PREFIXE-RTN.
004420     MOVE WS-CE-CAR(WS-JX) TO WS-BID-CAR(WS-JX)
004430     ADD 1 TO WS-JX
004440     .
004450
004460*    RAPPROCHEMENT APPROXIMATIF - PREMIERE PARCELLE DE MEME
004470*    IDENTIFIANT DE BASE, JOINTE OU NON.
004480 APPARIER-BASE-ID-RTN.
004490     MOVE "N" TO WS-TROUVE-SW
004500     MOVE 1 TO WS-IX
004510     PERFORM VOIR-BASE-ID-RTN UNTIL WS-IX > WS-NB-PARCELLES
004520             OR PARCELLE-TROUVEE
004530     IF PARCELLE-TROUVEE
004540         ADD 1 TO WS-NB-APPARIEMENTS
004550         MOVE SPACES TO VB-ENREG
004560         MOVE WS-BASE-ID TO VB-IDENTIFIANT-BASE
004570         MOVE QC-CODE-PLANTATION TO VB-CODE-PLANTATION
004580         MOVE WS-P-FARMS-ID(WS-IX) TO VB-FARMS-ID
004590         WRITE VB-ENREG
004600     END-IF
004610     .
004620
004630 VOIR-BASE-ID-RTN.
004640     IF WS-P-BASE-ID(WS-IX) = WS-BASE-ID
004650         SET PARCELLE-TROUVEE TO TRUE
004660     ELSE
004670         ADD 1 TO WS-IX
004680     END-IF
004690     .
004700
004710 ECRIRE-GEO-SEULE-RTN.
004720     IF NOT WS-P-JOINTE(WS-IX)
004730         ADD 1 TO WS-NB-GEO-SEULES
004740         MOVE SPACES TO VG-ENREG
004750         MOVE WS-P-FARMS-ID(WS-IX) TO VG-FARMS-ID
004760         MOVE WS-P-FARMER-ID(WS-IX) TO VG-FARMER-ID
004770         MOVE WS-P-SUPERFICIE(WS-IX) TO VG-SUPERFICIE
004780         WRITE VG-ENREG
004790     END-IF
004800     ADD 1 TO WS-IX
004810     .
004820
004830*    TRI A BULLES SUR L'EFFECTIF DE CSV-SEULES, ORDRE DECROISSANT.
004840 TRIER-COOP-RTN.
004850     IF WS-NB-COOP > 1
004860         MOVE "O" TO WS-PERMUTE-SW
004870         PERFORM BULLE-COOP-PASSE-RTN UNTIL WS-PERMUTE-SW = "N"
004880     END-IF
004890     .
004900
004910 BULLE-COOP-PASSE-RTN.
004920     MOVE "N" TO WS-PERMUTE-SW
004930     MOVE 1 TO WS-IX
004940     PERFORM BULLE-COOP-PAIRE-RTN UNTIL WS-IX >= WS-NB-COOP
004950     .
004960
004970 BULLE-COOP-PAIRE-RTN.
004980     IF WS-COOP-CPT(WS-IX) < WS-COOP-CPT(WS-IX + 1)
004990         MOVE WS-COOP-NOM(WS-IX)     TO WS-SAUVE-COOP-NOM
005000         MOVE WS-COOP-CPT(WS-IX)     TO WS-SAUVE-COOP-CPT
005010         MOVE WS-COOP-NOM(WS-IX + 1) TO WS-COOP-NOM(WS-IX)
005020         MOVE WS-COOP-CPT(WS-IX + 1) TO WS-COOP-CPT(WS-IX)
005030         MOVE WS-SAUVE-COOP-NOM      TO WS-COOP-NOM(WS-IX + 1)
005040         MOVE WS-SAUVE-COOP-CPT      TO WS-COOP-CPT(WS-IX + 1)
005050         SET PERMUTATION-FAITE TO TRUE
005060     END-IF
005070     ADD 1 TO WS-IX
005080     .
005090
005100 TRIER-PROD-RTN.
005110     IF WS-NB-PROD > 1
005120         MOVE "O" TO WS-PERMUTE-SW
005130         PERFORM BULLE-PROD-PASSE-RTN UNTIL WS-PERMUTE-SW = "N"
005140     END-IF
005150     .
005160
005170 BULLE-PROD-PASSE-RTN.
005180     MOVE "N" TO WS-PERMUTE-SW
005190     MOVE 1 TO WS-IX
005200     PERFORM BULLE-PROD-PAIRE-RTN UNTIL WS-IX >= WS-NB-PROD
005210     .
005220
005230 BULLE-PROD-PAIRE-RTN.
005240     IF WS-PROD-CPT(WS-IX) < WS-PROD-CPT(WS-IX + 1)
005250         MOVE WS-PROD-CODE(WS-IX)     TO WS-SAUVE-PROD-CODE
005260         MOVE WS-PROD-CPT(WS-IX)      TO WS-SAUVE-PROD-CPT
005270         MOVE WS-PROD-CODE(WS-IX + 1) TO WS-PROD-CODE(WS-IX)
005280         MOVE WS-PROD-CPT(WS-IX + 1)  TO WS-PROD-CPT(WS-IX)
005290         MOVE WS-SAUVE-PROD-CODE      TO WS-PROD-CODE(WS-IX + 1)
005300         MOVE WS-SAUVE-PROD-CPT       TO WS-PROD-CPT(WS-IX + 1)
005310         SET PERMUTATION-FAITE TO TRUE
005320     END-IF
005330     ADD 1 TO WS-IX
005340     .
005350
005360 ECRIRE-COOP-RTN.
005370     MOVE SPACES TO VC-ENREG
005380     MOVE WS-COOP-NOM(WS-IX) TO VC-COOPERATIVE
005390     MOVE WS-COOP-CPT(WS-IX) TO VC-NB-CSV-SEULES
005400     WRITE VC-ENREG
005410     ADD 1 TO WS-IX
005420     .
005430
005440 ECRIRE-PROD-RTN.
005450     MOVE SPACES TO VP-ENREG
005460     MOVE WS-PROD-CODE(WS-IX) TO VP-CODE-PRODUCTEUR
005470     MOVE WS-PROD-CPT(WS-IX) TO VP-NB-CSV-SEULES
005480     WRITE VP-ENREG
005490     ADD 1 TO WS-IX
005500     .
005510
005520 FIN-PGM.
005530     STOP RUN.
