000100*****************************************************************
000110* Author:     Aissata Koffi
000120* Date:       17/06/1991
000130* Purpose:    PROJET COOP-CACAO - DETECTION DES CHEVAUCHEMENTS DE
000140*             PARCELLES PAR INTERSECTION DE POLYGONES.
000150* Tectonics:  cobc
000160*****************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.    10-CHEVAUCHTS.
000190 AUTHOR.        AISSATA KOFFI.
000200 INSTALLATION.  COOP-CACAO INFORMATIQUE.
000210 DATE-WRITTEN.  17/06/1991.
000220 DATE-COMPILED.
000230 SECURITY.      USAGE INTERNE COOPERATIVE - DIFFUSION RESTREINTE.
000240*-----------------------------------------------------------------
000250*    JOURNAL DES MODIFICATIONS
000260*-----------------------------------------------------------------
000270* 17/06/91 AKO CR-0291 CREATION - DECOUPAGE DE SUTHERLAND-HODGMAN
000280*                       APPLIQUE A CHAQUE COUPLE DE PARCELLES POUR
000290*                       MESURER LA SURFACE D'INTERSECTION
000300* 05/12/91 AKO CR-0291 PRISE EN COMPTE DES ANNEAUX SAISIS EN SENS
000310*                       HORAIRE (SIGNE DE LA SURFACE DU LACET)
000320* 22/04/92 DZE CR-0296 SEUIL DE CHEVAUCHEMENT 15 % PORTE EN
000330*                       CONSTANTE ET RATIO CALCULE SUR LE MAX DES
000340*                       DEUX COUVERTURES RELATIVES
000350* 14/02/99 KOF CR-0303 PASSAGE AN 2000 - ZONES DATE VERIFIEES
000360*                       SANS INCIDENCE SUR CE PROGRAMME (AUCUNE
000370*                       ZONE DATE EN ENTREE)
000380* 08/11/05 KOF CR-0319 EXTENSION DE LA TABLE DES PARCELLES EN
000390*                      MEMOIRE A 1000 OCCURRENCES
000395* 19/09/07 KOF CR-0411 NOUVELLE EXTENSION A 5000 OCCURRENCES POUR
000396*                      ALIGNER SUR LA TABLE DU 7-COMP-SURFACES ET
000397*                      DU 8-COUVERTURE - UNE COOPERATIVE DE PLUS
000398*                      DE 1000 PARCELLES VOYAIT SES CHEVAUCHEMENTS
000399*                      NON DETECTES AU-DELA DE LA LIMITE
000400*-----------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS CLASSE-CHIFFRE IS "0" THRU "9"
000460     UPSI-0 IS SW-MODE-VERBEUX.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490
000500     SELECT PARCEL-CLEAN-IN   ASSIGN TO "PARCEL-CLEAN-OUT"
000510             ORGANIZATION LINE SEQUENTIAL.
000520
000530     SELECT OVERLAP-OUT       ASSIGN TO "OVERLAP-OUT"
000540             ORGANIZATION LINE SEQUENTIAL.
000550
000560*****************************************************************
000570 DATA DIVISION.
000580 FILE SECTION.
000590
000600*    Parcelle nettoyee, sortie du 6-NETT-PARCELLES.  Contrairement
000610*    aux programmes 7/8/9 qui ne relisent que le bloc oppaque des
000620*    sommets, celui-ci a besoin de chaque sommet individuellement
000630*    pour construire le polygone en memoire.
000640 FD  PARCEL-CLEAN-IN.
000650 01  GV-ENREG.
000660     05 GV-PARCELLE.
000670         10 GV-FARMS-ID          PIC X(18).
000680         10 GV-FARMER-ID         PIC X(15).
000690         10 GV-SUPERFICIE        PIC 9(04)V9(02).
000700         10 GV-NB-VERTICES       PIC 9(03).
000710         10 GV-VERTICES OCCURS 60 TIMES.
000720             15 GV-LON           PIC S9(03)V9(06).
000730             15 GV-LAT           PIC S9(02)V9(06).
000740         10 GV-VERTICES-CAR REDEFINES GV-VERTICES
000750             PIC X(17) OCCURS 60 TIMES.
000760     05 GV-SURFACE-CALCULEE      PIC 9(04)V9(04).
000770     05 FILLER                   PIC X(30).
000780
000790*    Vue cle - detecte une ligne totalement vierge (bourrage de
000800*    fin de fichier) sans examiner chaque zone individuellement.
000810 01  GV-ENREG-CLE REDEFINES GV-ENREG.
000820     05 GV-CLE-JOINTURE          PIC X(18).
000830     05 FILLER                   PIC X(1082).
000840
000850*    Vue texte contigue de la table de sommets - sert au test de
000860*    geometrie rigoureusement identique (double saisie) qui court-
000870*    circuite le decoupage de Sutherland-Hodgman.
000880 01  GV-ENREG-TEXTE REDEFINES GV-ENREG.
000890     05 FILLER                   PIC X(42).
000900     05 GV-VERTICES-TEXTE        PIC X(1020).
000910     05 FILLER                   PIC X(38).
000920
000930*    Couples de parcelles dont l'intersection depasse le seuil.
000940 FD  OVERLAP-OUT.
000950 01  OV-ENREG.
000960     05 OV-ID-1                  PIC X(18).
000970     05 OV-ID-2                  PIC X(18).
000980     05 OV-POURCENT-CHEVAUCHT    PIC 9(03)V9(02).
000990     05 FILLER                   PIC X(37).
001000
001010*****************************************************************
001020 WORKING-STORAGE SECTION.
001030
001040 01  WS-CONSTANTES.
001050     05 WS-PI-SUR-180            PIC S9(01)V9(09) COMP
001060                                  VALUE 0.017453293.
001070     05 WS-M-PAR-DEGRE-LON       PIC 9(06) COMP VALUE 111320.
001080     05 WS-M-PAR-DEGRE-LAT       PIC 9(06) COMP VALUE 110540.
001090     05 WS-SEUIL-CHEVAUCHT       PIC 9(01)V9(02) COMP VALUE 0.15.
001100
001110 01  WS-FLAGS.
001120     05 WS-EOF-PARCELLE          PIC X(01) VALUE "N".
001130         88 EOF-PARCELLE                   VALUE "O".
001140
001150 01  WS-COMPTEURS.
001160     05 WS-NB-PARCELLES          PIC 9(05) COMP VALUE 0.
001170     05 WS-NB-CHEVAUCHEMENTS     PIC 9(05) COMP VALUE 0.
001180     05 WS-I                     PIC 9(05) COMP VALUE 0.
001190     05 WS-J                     PIC 9(05) COMP VALUE 0.
001200     05 WS-K                     PIC 9(03) COMP VALUE 0.
001210     05 WS-KSUIV                 PIC 9(03) COMP VALUE 0.
001220
001230*    ZONES DE CALCUL DU CENTROIDE ET DE LA PROJECTION, REPRISES A
001240*    L'IDENTIQUE DE LA METHODE DU 6-NETT-PARCELLES.
001250 01  WS-GEOMETRIE-CALCUL.
001260     05 WS-SOMME-LON              PIC S9(07)V9(06) COMP.
001270     05 WS-SOMME-LAT              PIC S9(06)V9(06) COMP.
001280     05 WS-CENTROIDE-LON          PIC S9(03)V9(06) COMP.
001290     05 WS-CENTROIDE-LAT          PIC S9(02)V9(06) COMP.
001300     05 WS-ANGLE-RAD              PIC S9(01)V9(09) COMP.
001310     05 WS-X2                     PIC S9(03)V9(09) COMP.
001320     05 WS-X4                     PIC S9(05)V9(09) COMP.
001330     05 WS-X6                     PIC S9(07)V9(09) COMP.
001340     05 WS-COS-RESULT             PIC S9(01)V9(09) COMP.
001350     05 WS-SOMME-SHOELACE         PIC S9(13)V9(04) COMP.
001360
001370*    TABLE DES PARCELLES EN MEMOIRE - POLYGONE PROJETE (METRES)
001380*    ET SURFACE DEJA CALCULEE PAR LE 6-NETT-PARCELLES.
001390 01  WS-TABLE-PARCELLES.
001400     05 WS-PL-ENTREE OCCURS 5000 TIMES.
001410         10 WS-PL-FARMS-ID       PIC X(18).
001420         10 WS-PL-NB-VERTICES    PIC 9(03) COMP.
001430         10 WS-PL-SURFACE-HA     PIC S9(07)V9(04) COMP.
001440         10 WS-PL-VERT1-CAR      PIC X(17).
001450         10 WS-PL-VERTICES-TEXTE PIC X(1020).
001460         10 WS-PL-X OCCURS 60 TIMES PIC S9(07)V9(04) COMP.
001470         10 WS-PL-Y OCCURS 60 TIMES PIC S9(07)V9(04) COMP.
001480
001490*    POLYGONE SUJET EN COURS DE DECOUPAGE (SUTHERLAND-HODGMAN) ET
001500*    POLYGONE RESULTAT D'UNE PASSE DE DECOUPAGE PAR UNE ARETE.
001510*    BORNE A 200 SOMMETS - LARGEMENT SUFFISANT POUR L'INTERSECTION
001520*    DE DEUX ANNEAUX A 60 SOMMETS AU PLUS.
001530 01  WS-POLYGONE-DECOUPAGE.
001540     05 WS-SUJ-N                 PIC 9(03) COMP VALUE 0.
001550     05 WS-SUJ-X OCCURS 200 TIMES PIC S9(07)V9(04) COMP.
001560     05 WS-SUJ-Y OCCURS 200 TIMES PIC S9(07)V9(04) COMP.
001570     05 WS-SOR-N                 PIC 9(03) COMP VALUE 0.
001580     05 WS-SOR-X OCCURS 200 TIMES PIC S9(07)V9(04) COMP.
001590     05 WS-SOR-Y OCCURS 200 TIMES PIC S9(07)V9(04) COMP.
001600
001610*    ARETE DE DECOUPAGE COURANTE (SOMMETS KC ET KC-SUIVANT DU
001620*    POLYGONE J) ET SON SENS DE PARCOURS.
001630 01  WS-ARETE-DECOUPAGE.
001640     05 WS-KC                    PIC 9(03) COMP VALUE 0.
001650     05 WS-KC-SUIV               PIC 9(03) COMP VALUE 0.
001660     05 WS-CX1                   PIC S9(07)V9(04) COMP.
001670     05 WS-CY1                   PIC S9(07)V9(04) COMP.
001680     05 WS-CX2                   PIC S9(07)V9(04) COMP.
001690     05 WS-CY2                   PIC S9(07)V9(04) COMP.
001700     05 WS-SIGNE-J               PIC S9(01) COMP VALUE 0.
001710     05 WS-M                     PIC 9(03) COMP VALUE 0.
001720     05 WS-M-PREC                PIC 9(03) COMP VALUE 0.
001730     05 WS-EX                    PIC S9(07)V9(04) COMP.
001740     05 WS-EY                    PIC S9(07)V9(04) COMP.
001750     05 WS-SX                    PIC S9(07)V9(04) COMP.
001760     05 WS-SY                    PIC S9(07)V9(04) COMP.
001770     05 WS-COTE-E                PIC S9(13)V9(08) COMP.
001780     05 WS-COTE-S                PIC S9(13)V9(08) COMP.
001790     05 WS-DEDANS-E-SW           PIC X(01) VALUE "N".
001800         88 DEDANS-E                       VALUE "O".
001810     05 WS-DEDANS-S-SW           PIC X(01) VALUE "N".
001820         88 DEDANS-S                       VALUE "O".
001830     05 WS-T-INTER               PIC S9(01)V9(09) COMP.
001840     05 WS-IX-INTER-X            PIC S9(07)V9(04) COMP.
001850     05 WS-IX-INTER-Y            PIC S9(07)V9(04) COMP.
001860
001870*    AIRE DE L'INTERSECTION ET RATIO DE CHEVAUCHEMENT DU COUPLE
001880*    DE PARCELLES EN COURS D'EXAMEN.
001890 01  WS-AIRE-INTER               PIC S9(07)V9(04) COMP VALUE 0.
001900 01  WS-RATIO-I                  PIC S9(03)V9(06) COMP VALUE 0.
001910 01  WS-RATIO-J                  PIC S9(03)V9(06) COMP VALUE 0.
001920 01  WS-RATIO-MAX                PIC S9(03)V9(06) COMP VALUE 0.
001930
001940*****************************************************************
001950 PROCEDURE DIVISION.
001960
001970 MAIN-PROCEDURE.
001980     OPEN INPUT PARCEL-CLEAN-IN
001990     PERFORM LIRE-PARCELLE-RTN
002000     PERFORM CHARGER-PARCELLE-RTN THRU CHARGER-PARCELLE-EXIT
002010             UNTIL EOF-PARCELLE
002020     CLOSE PARCEL-CLEAN-IN
002030
002040     OPEN OUTPUT OVERLAP-OUT
002050     MOVE 1 TO WS-I
002060     PERFORM BOUCLE-I-RTN UNTIL WS-I >= WS-NB-PARCELLES
002070     CLOSE OVERLAP-OUT
002080
002090     DISPLAY "10-CHEVAUCHTS - PARCELLES EXAMINEES : "
002100             WS-NB-PARCELLES
002110     DISPLAY "10-CHEVAUCHTS - COUPLES EN CHEVAUCHT : "
002120             WS-NB-CHEVAUCHEMENTS
002130     GO TO FIN-PGM.
002140
002150 LIRE-PARCELLE-RTN.
002160     READ PARCEL-CLEAN-IN
002170         AT END SET EOF-PARCELLE TO TRUE
002180     END-READ
002190     .
002200
002210*    CHARGEMENT D'UNE PARCELLE EN MEMOIRE - CENTROIDE, PROJECTION
002220*    DE CHAQUE SOMMET ET REPRISE DE LA SURFACE DEJA CALCULEE PAR
002230*    LE 6-NETT-PARCELLES (PAS DE RECALCUL ICI).
002240 CHARGER-PARCELLE-RTN.
002250     IF GV-CLE-JOINTURE = SPACES
002260         PERFORM LIRE-PARCELLE-RTN
002270         GO TO CHARGER-PARCELLE-EXIT
002280     END-IF
002290     IF GV-NB-VERTICES < 3
002300         PERFORM LIRE-PARCELLE-RTN
002310         GO TO CHARGER-PARCELLE-EXIT
002320     END-IF
002330     IF WS-NB-PARCELLES >= 5000
002340         PERFORM LIRE-PARCELLE-RTN
002350         GO TO CHARGER-PARCELLE-EXIT
002360     END-IF
002370
002380     ADD 1 TO WS-NB-PARCELLES
002390     MOVE GV-FARMS-ID TO WS-PL-FARMS-ID(WS-NB-PARCELLES)
002400     MOVE GV-NB-VERTICES TO WS-PL-NB-VERTICES(WS-NB-PARCELLES)
002410     MOVE GV-SURFACE-CALCULEE TO WS-PL-SURFACE-HA(WS-NB-PARCELLES)
002420     MOVE GV-VERTICES-CAR(1) TO WS-PL-VERT1-CAR(WS-NB-PARCELLES)
002430     MOVE GV-VERTICES-TEXTE TO WS-PL-VERTICES-TEXTE(WS-NB-PARCELLES)
002440
002450     MOVE 0 TO WS-SOMME-LON WS-SOMME-LAT
002460     MOVE 1 TO WS-K
002470     PERFORM SOMMER-SOMMET-RTN UNTIL WS-K > GV-NB-VERTICES
002480     COMPUTE WS-CENTROIDE-LON = WS-SOMME-LON / GV-NB-VERTICES
002490     COMPUTE WS-CENTROIDE-LAT = WS-SOMME-LAT / GV-NB-VERTICES
002500
002510     COMPUTE WS-ANGLE-RAD = WS-CENTROIDE-LAT * WS-PI-SUR-180
002520     COMPUTE WS-X2 = WS-ANGLE-RAD * WS-ANGLE-RAD
002530     COMPUTE WS-X4 = WS-X2 * WS-X2
002540     COMPUTE WS-X6 = WS-X4 * WS-X2
002550     COMPUTE WS-COS-RESULT =
002560         1 - (WS-X2 / 2) + (WS-X4 / 24) - (WS-X6 / 720)
002570
002580     MOVE 1 TO WS-K
002590     PERFORM PROJETER-SOMMET-RTN UNTIL WS-K > GV-NB-VERTICES
002600
002610     PERFORM LIRE-PARCELLE-RTN
002620     GO TO CHARGER-PARCELLE-EXIT.
002630 CHARGER-PARCELLE-EXIT.
002640     EXIT.
002650
002660 SOMMER-SOMMET-RTN.
002670     ADD GV-LON(WS-K) TO WS-SOMME-LON
002680     ADD GV-LAT(WS-K) TO WS-SOMME-LAT
002690     ADD 1 TO WS-K
002700     .
002710
002720 PROJETER-SOMMET-RTN.
002730     COMPUTE WS-PL-X(WS-NB-PARCELLES, WS-K) =
002740         GV-LON(WS-K) * WS-M-PAR-DEGRE-LON * WS-COS-RESULT
002750     COMPUTE WS-PL-Y(WS-NB-PARCELLES, WS-K) =
002760         GV-LAT(WS-K) * WS-M-PAR-DEGRE-LAT
002770     ADD 1 TO WS-K
002780     .
002790
002800*    BOUCLE EXTERNE - PARCELLE I DE 1 A NB_PARCELLES - 1.
002810 BOUCLE-I-RTN.
002820     COMPUTE WS-J = WS-I + 1
002830     PERFORM BOUCLE-J-RTN UNTIL WS-J > WS-NB-PARCELLES
002840     ADD 1 TO WS-I
002850     .
002860
002870*    BOUCLE INTERNE - PARCELLE J DE I + 1 A NB_PARCELLES.
002880 BOUCLE-J-RTN.
002890     PERFORM CALCULER-INTERSECTION-RTN THRU CALCULER-INTERSECTION-EXIT
002900     IF WS-AIRE-INTER > 0
002910         COMPUTE WS-RATIO-I = WS-AIRE-INTER / WS-PL-SURFACE-HA(WS-I)
002920         COMPUTE WS-RATIO-J = WS-AIRE-INTER / WS-PL-SURFACE-HA(WS-J)
002930         IF WS-RATIO-I > WS-RATIO-J
002940             MOVE WS-RATIO-I TO WS-RATIO-MAX
002950         ELSE
002960             MOVE WS-RATIO-J TO WS-RATIO-MAX
002970         END-IF
002980         IF WS-RATIO-MAX > WS-SEUIL-CHEVAUCHT
002990             ADD 1 TO WS-NB-CHEVAUCHEMENTS
003000             MOVE SPACES TO OV-ENREG
003010             MOVE WS-PL-FARMS-ID(WS-I)   TO OV-ID-1
003020             MOVE WS-PL-FARMS-ID(WS-J)   TO OV-ID-2
003030             COMPUTE OV-POURCENT-CHEVAUCHT ROUNDED =
003040                 WS-RATIO-MAX * 100
003050             WRITE OV-ENREG
003060         END-IF
003070     END-IF
003080     ADD 1 TO WS-J
003090     .
003100
003110*-----------------------------------------------------------------
003120*    DECOUPAGE DE SUTHERLAND-HODGMAN - LE POLYGONE I (SUJET) EST
003130*    DECOUPE SUCCESSIVEMENT PAR CHAQUE ARETE DU POLYGONE J (SERVANT
003140*    DE DECOUPE), CE QUI NE LAISSE SUBSISTER QUE LA PARTIE DE I
003150*    SITUEE A L'INTERIEUR DE J.  LE RESULTAT EST L'INTERSECTION
003160*    DES DEUX ANNEAUX SI J EST CONVEXE (HYPOTHESE RETENUE POUR LES
003170*    PARCELLES DE CE REGISTRE).  LA SURFACE DU LACET SUR J ETANT
003180*    SIGNEE, LE SENS DE PARCOURS (HORAIRE OU ANTI-HORAIRE) EST
003190*    DETECTE AU PREALABLE POUR QUE LE TEST "A L'INTERIEUR" SOIT
003200*    VALABLE QUEL QUE SOIT LE SENS DE SAISIE DES SOMMETS.
003210*-----------------------------------------------------------------
003220 CALCULER-INTERSECTION-RTN.
003230     MOVE 0 TO WS-AIRE-INTER
003240*    GEOMETRIE RIGOUREUSEMENT IDENTIQUE (DOUBLE SAISIE DU MEME
003250*    CONTOUR SOUS DEUX FARMS_ID) - L'INTERSECTION EST LE POLYGONE
003260*    LUI-MEME, PAS LA PEINE DE LANCER LE DECOUPAGE.
003270     IF WS-PL-NB-VERTICES(WS-I) = WS-PL-NB-VERTICES(WS-J)
003280         AND WS-PL-VERT1-CAR(WS-I) = WS-PL-VERT1-CAR(WS-J)
003290         AND WS-PL-VERTICES-TEXTE(WS-I) = WS-PL-VERTICES-TEXTE(WS-J)
003300         IF WS-PL-SURFACE-HA(WS-I) < WS-PL-SURFACE-HA(WS-J)
003310             MOVE WS-PL-SURFACE-HA(WS-I) TO WS-AIRE-INTER
003320         ELSE
003330             MOVE WS-PL-SURFACE-HA(WS-J) TO WS-AIRE-INTER
003340         END-IF
003350         GO TO CALCULER-INTERSECTION-EXIT
003360     END-IF
003370     MOVE 0 TO WS-SOMME-SHOELACE
003380     MOVE 1 TO WS-K
003390     PERFORM CUMULER-SIGNE-J-RTN UNTIL WS-K > WS-PL-NB-VERTICES(WS-J)
003400     IF WS-SOMME-SHOELACE < 0
003410         MOVE -1 TO WS-SIGNE-J
003420     ELSE
003430         MOVE 1 TO WS-SIGNE-J
003440     END-IF
003450
003460     MOVE WS-PL-NB-VERTICES(WS-I) TO WS-SUJ-N
003470     MOVE 1 TO WS-K
003480     PERFORM COPIER-SUJET-RTN UNTIL WS-K > WS-SUJ-N
003490
003500     MOVE 1 TO WS-KC
003510     PERFORM DECOUPER-PAR-ARETE-RTN
003520             UNTIL WS-KC > WS-PL-NB-VERTICES(WS-J)
003530             OR WS-SUJ-N = 0
003540
003550     IF WS-SUJ-N >= 3
003560         PERFORM CALCULER-AIRE-SUJET-RTN
003570     ELSE
003580         MOVE 0 TO WS-AIRE-INTER
003590     END-IF
003600     .
003610 CALCULER-INTERSECTION-EXIT.
003620     EXIT.
003630
003640*    SURFACE SIGNEE (NON DIVISEE PAR 2, LE SIGNE SEUL IMPORTE) DE
003650*    L'ANNEAU J, POUR EN DEDUIRE LE SENS DE PARCOURS.
003660 CUMULER-SIGNE-J-RTN.
003670     IF WS-K = WS-PL-NB-VERTICES(WS-J)
003680         MOVE 1 TO WS-KSUIV
003690     ELSE
003700         COMPUTE WS-KSUIV = WS-K + 1
003710     END-IF
003720     COMPUTE WS-SOMME-SHOELACE = WS-SOMME-SHOELACE +
003730         (WS-PL-X(WS-J, WS-K)     * WS-PL-Y(WS-J, WS-KSUIV)) -
003740         (WS-PL-X(WS-J, WS-KSUIV) * WS-PL-Y(WS-J, WS-K))
003750     ADD 1 TO WS-K
003760     .
003770
003780 COPIER-SUJET-RTN.
003790     MOVE WS-PL-X(WS-I, WS-K) TO WS-SUJ-X(WS-K)
003800     MOVE WS-PL-Y(WS-I, WS-K) TO WS-SUJ-Y(WS-K)
003810     ADD 1 TO WS-K
003820     .
003830
003840*    UNE PASSE DE DECOUPAGE PAR L'ARETE (KC, KC-SUIVANT) DU
003850*    POLYGONE J.  LE RESULTAT REMPLACE LE POLYGONE SUJET.
003860 DECOUPER-PAR-ARETE-RTN.
003870     IF WS-KC = WS-PL-NB-VERTICES(WS-J)
003880         MOVE 1 TO WS-KC-SUIV
003890     ELSE
003900         COMPUTE WS-KC-SUIV = WS-KC + 1
003910     END-IF
003920     MOVE WS-PL-X(WS-J, WS-KC)      TO WS-CX1
003930     MOVE WS-PL-Y(WS-J, WS-KC)      TO WS-CY1
003940     MOVE WS-PL-X(WS-J, WS-KC-SUIV) TO WS-CX2
003950     MOVE WS-PL-Y(WS-J, WS-KC-SUIV) TO WS-CY2
003960
003970     MOVE 0 TO WS-SOR-N
003980     MOVE WS-SUJ-N TO WS-M-PREC
003990     MOVE 1 TO WS-M
004000     PERFORM DECOUPER-UN-SOMMET-RTN UNTIL WS-M > WS-SUJ-N
004010
004020     MOVE WS-SOR-N TO WS-SUJ-N
004030     MOVE 1 TO WS-K
004040     PERFORM RECOPIER-SORTIE-RTN UNTIL WS-K > WS-SUJ-N
004050
004060     ADD 1 TO WS-KC
004070     .
004080
004090*    TRAITEMENT D'UN SOMMET DU POLYGONE SUJET (COURANT = M, LE
004100*    PRECEDENT DANS L'ANNEAU = M-PREC) FACE A L'ARETE DE DECOUPE.
004110 DECOUPER-UN-SOMMET-RTN.
004120     MOVE WS-SUJ-X(WS-M-PREC) TO WS-EX
004130     MOVE WS-SUJ-Y(WS-M-PREC) TO WS-EY
004140     MOVE WS-SUJ-X(WS-M)      TO WS-SX
004150     MOVE WS-SUJ-Y(WS-M)      TO WS-SY
004160
004170     COMPUTE WS-COTE-E = (WS-CX2 - WS-CX1) * (WS-EY - WS-CY1) -
004180                         (WS-CY2 - WS-CY1) * (WS-EX - WS-CX1)
004190     COMPUTE WS-COTE-S = (WS-CX2 - WS-CX1) * (WS-SY - WS-CY1) -
004200                         (WS-CY2 - WS-CY1) * (WS-SX - WS-CX1)
004210     IF (WS-COTE-E * WS-SIGNE-J) >= 0
004220         SET DEDANS-E TO TRUE
004230     ELSE
004240         MOVE "N" TO WS-DEDANS-E-SW
004250     END-IF
004260     IF (WS-COTE-S * WS-SIGNE-J) >= 0
004270         SET DEDANS-S TO TRUE
004280     ELSE
004290         MOVE "N" TO WS-DEDANS-S-SW
004300     END-IF
004310
004320     IF DEDANS-S
004330         IF NOT DEDANS-E
004340             PERFORM CALCULER-INTERSECT-ARETE-RTN
004350             PERFORM AJOUTER-SORTIE-RTN
004360         END-IF
004370         MOVE WS-SX TO WS-IX-INTER-X
004380         MOVE WS-SY TO WS-IX-INTER-Y
004390         PERFORM AJOUTER-SORTIE-RTN
004400     ELSE
004410         IF DEDANS-E
004420             PERFORM CALCULER-INTERSECT-ARETE-RTN
004430             PERFORM AJOUTER-SORTIE-RTN
004440         END-IF
004450     END-IF
004460
004470     MOVE WS-M TO WS-M-PREC
004480     ADD 1 TO WS-M
004490     .
004500
004510*    POINT D'INTERSECTION DU SEGMENT (E,S) AVEC LA DROITE PORTANT
004520*    L'ARETE DE DECOUPE (C1,C2), PARAMETRE T LE LONG DE E-S.
004530 CALCULER-INTERSECT-ARETE-RTN.
004540     COMPUTE WS-T-INTER ROUNDED =
004550         WS-COTE-E / (WS-COTE-E - WS-COTE-S)
004560     COMPUTE WS-IX-INTER-X = WS-EX + WS-T-INTER * (WS-SX - WS-EX)
004570     COMPUTE WS-IX-INTER-Y = WS-EY + WS-T-INTER * (WS-SY - WS-EY)
004580     .
004590
004600 AJOUTER-SORTIE-RTN.
004610     IF WS-SOR-N < 200
004620         ADD 1 TO WS-SOR-N
004630         MOVE WS-IX-INTER-X TO WS-SOR-X(WS-SOR-N)
004640         MOVE WS-IX-INTER-Y TO WS-SOR-Y(WS-SOR-N)
004650     END-IF
004660     .
004670
004680 RECOPIER-SORTIE-RTN.
004690     MOVE WS-SOR-X(WS-K) TO WS-SUJ-X(WS-K)
004700     MOVE WS-SOR-Y(WS-K) TO WS-SUJ-Y(WS-K)
004710     ADD 1 TO WS-K
004720     .
004730
004740*    SURFACE DU POLYGONE RESULTAT (FORMULE DU LACET), CONVERTIE EN
004750*    HECTARES COMME LES SURFACES DU 6-NETT-PARCELLES.
004760 CALCULER-AIRE-SUJET-RTN.
004770     MOVE 0 TO WS-SOMME-SHOELACE
004780     MOVE 1 TO WS-K
004790     PERFORM CUMULER-LACET-SUJET-RTN UNTIL WS-K > WS-SUJ-N
004800     IF WS-SOMME-SHOELACE < 0
004810         COMPUTE WS-SOMME-SHOELACE = WS-SOMME-SHOELACE * -1
004820     END-IF
004830     COMPUTE WS-AIRE-INTER ROUNDED =
004840         (WS-SOMME-SHOELACE / 2) / 10000
004850     .
004860
004870 CUMULER-LACET-SUJET-RTN.
004880     IF WS-K = WS-SUJ-N
004890         MOVE 1 TO WS-KSUIV
004900     ELSE
004910         COMPUTE WS-KSUIV = WS-K + 1
004920     END-IF
004930     COMPUTE WS-SOMME-SHOELACE = WS-SOMME-SHOELACE +
004940         (WS-SUJ-X(WS-K) * WS-SUJ-Y(WS-KSUIV)) -
004950         (WS-SUJ-X(WS-KSUIV) * WS-SUJ-Y(WS-K))
004960     ADD 1 TO WS-K
004970     .
004980
004990 FIN-PGM.
005000     STOP RUN.
