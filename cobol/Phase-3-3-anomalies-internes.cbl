000100*****************************************************************
000110* Author:     Aïssata Koffi
000120* Date:       06/09/1985
000130* Purpose:    PROJET COOP-CACAO - ANOMALIES INTERNES.
000140* Tectonics:  cobc
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    3-ANOM-INTERNES.
000180 AUTHOR.        AISSATA KOFFI.
000190 INSTALLATION.  COOP-CACAO INFORMATIQUE.
000200 DATE-WRITTEN.  06/09/1985.
000210 DATE-COMPILED.
000220 SECURITY.      USAGE INTERNE COOPERATIVE - DIFFUSION RESTREINTE.
000230*-----------------------------------------------------------------
000240*    JOURNAL DES MODIFICATIONS
000250*-----------------------------------------------------------------
000260* 06/09/85 AKO CR-0170 CREATION - DOUBLONS ET BORNES PRODUCTEURS
000270* 21/01/86 AKO CR-0170 EXTENSION AUX PLANTATIONS
000280* 17/07/86 DZE CR-0175 SUPPRESSION DES ANOMALIES STRICTEMENT
000290*                      IDENTIQUES AVANT ECRITURE
000300* 02/12/87 DZE CR-0181 BORNES REVUES SUITE COMITE TECHNIQUE
000310* 11/05/89 AKO CR-0181 LES VALEURS MANQUANTES NE SONT JAMAIS
000320*                      DES ANOMALIES DE BORNE
000330* 30/11/98 AKO CR-0188 PASSAGE AN 2000 - COMPTE-RENDU DU NOMBRE
000340*                      D'ANOMALIES, ZONES DATE VERIFIEES
000341* 08/03/02 KOF CR-0201 AJOUT DU COMPTE-RENDU DES DOUBLONS (CLE,
000342*                      NB OCCURRENCES) RECLAME PAR LA COOPERATIVE
000343*                      POUR PRODUCTEURS ET PLANTATIONS
000350*-----------------------------------------------------------------
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS CLASSE-CHIFFRE IS "0" THRU "9"
000410     UPSI-0 IS SW-MODE-VERBEUX.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440
000450     SELECT PROD-CLEAN-IN   ASSIGN TO "PROD-CLEAN-OUT"
000460             ORGANIZATION LINE SEQUENTIAL.
000470
000480     SELECT PLANT-CLEAN-IN  ASSIGN TO "PLANT-CLEAN-OUT"
000490             ORGANIZATION LINE SEQUENTIAL.
000500
000510     SELECT ANOM-PROD-OUT   ASSIGN TO "ANOM-PROD-OUT"
000520             ORGANIZATION LINE SEQUENTIAL.
000530
000540     SELECT ANOM-PLANT-OUT  ASSIGN TO "ANOM-PLANT-OUT"
000550             ORGANIZATION LINE SEQUENTIAL.
000560
000561     SELECT DUP-PROD-OUT    ASSIGN TO "DUP-PROD-OUT"
000562             ORGANIZATION LINE SEQUENTIAL.
000563
000564     SELECT DUP-PLANT-OUT   ASSIGN TO "DUP-PLANT-OUT"
000565             ORGANIZATION LINE SEQUENTIAL.
000570*****************************************************************
000580 DATA DIVISION.
000590 FILE SECTION.
000600
000610 FD  PROD-CLEAN-IN.
000620 01  PC-ENREG.
000630     05 PC-NUMERO-ORDRE-X        PIC X(06).
000640     05 PC-COOPERATIVE           PIC X(20).
000650     05 PC-CODES-CERTIFICATION   PIC X(20).
000660     05 PC-CODE-PRODUCTEUR       PIC X(15).
000670     05 PC-AUTRES-CODES          PIC X(15).
000680     05 PC-ANNEE-NAISSANCE-X     PIC X(04).
000690     05 PC-DATE-ADHESION         PIC X(07).
000700     05 PC-GENRE                 PIC X(01).
000710     05 PC-SUPERF-EXPLOIT-X      PIC X(06).
000720     05 PC-SUPERF-CACAO-X        PIC X(06).
000730     05 PC-NB-PLANTATIONS-X      PIC X(03).
000740     05 PC-ESTIMATION-TOTALE-X   PIC X(07).
000750     05 PC-VILLE                 PIC X(20).
000760     05 PC-NOM-COACH             PIC X(25).
000770     05 PC-NUMERO-MATRICULE      PIC X(15).
000780     05 PC-TYPE-MATRICULE        PIC X(12).
000790     05 PC-TAILLE-MENAGE-X       PIC X(03).
000800     05 PC-RECOLTE-24-25-X       PIC X(07).
000810     05 PC-VOLUME-COOP-24-25-X   PIC X(07).
000820     05 PC-RECOLTE-23-24-X       PIC X(07).
000830     05 PC-VOLUME-COOP-23-24-X   PIC X(07).
000840     05 FILLER                   PIC X(37).
000850
000860 01  PC-ENREG-NUM REDEFINES PC-ENREG.
000870     05 PN-NUMERO-ORDRE          PIC 9(06).
000880     05 FILLER                   PIC X(20).
000890     05 FILLER                   PIC X(20).
000900     05 FILLER                   PIC X(15).
000910     05 FILLER                   PIC X(15).
000920     05 PN-ANNEE-NAISSANCE       PIC 9(04).
000930     05 FILLER                   PIC X(07).
000940     05 FILLER                   PIC X(01).
000950     05 PN-SUPERF-EXPLOIT-HA     PIC 9(04)V9(02).
000960     05 PN-SUPERF-CACAO-HA       PIC 9(04)V9(02).
000970     05 PN-NB-PLANTATIONS        PIC 9(03).
000980     05 PN-ESTIMATION-TOTALE-KG  PIC 9(07).
000990     05 FILLER                   PIC X(20).
001000     05 FILLER                   PIC X(25).
001010     05 FILLER                   PIC X(15).
001020     05 FILLER                   PIC X(12).
001030     05 PN-TAILLE-MENAGE         PIC 9(03).
001040     05 FILLER                   PIC X(07).
001050     05 FILLER                   PIC X(07).
001060     05 FILLER                   PIC X(07).
001070     05 FILLER                   PIC X(07).
001080     05 FILLER                   PIC X(37).
001085 01  PC-ENREG-CLE REDEFINES PC-ENREG.
001086     05 PC-CLE-JOINTURE          PIC X(61).
001087     05 FILLER                   PIC X(189).
001090
001100 FD  PLANT-CLEAN-IN.
001110 01  QC-ENREG.
001120     05 QC-NUMERO-ORDRE-X        PIC X(06).
001130     05 QC-COOPERATIVE           PIC X(20).
001140     05 QC-CODE-PLANTATION       PIC X(18).
001150     05 QC-CODE-PRODUCTEUR       PIC X(15).
001160     05 QC-AUTRES-CODES          PIC X(15).
001170     05 QC-SUPERF-CACAO-X        PIC X(06).
001180     05 QC-RENDEMENT-KG-HA-X     PIC X(06).
001190     05 QC-ESTIMATION-KG-X       PIC X(07).
001200     05 QC-VARIETE-CACAO         PIC X(15).
001210     05 QC-GERANT                PIC X(07).
001220     05 QC-NOM-GERANT            PIC X(25).
001230     05 QC-LATITUDE-X            PIC X(08).
001240     05 QC-LONGITUDE-X           PIC X(09).
001250     05 QC-DONNEES-POLYGONALES   PIC X(20).
001260     05 FILLER                   PIC X(23).
001270
001280 01  QC-ENREG-NUM REDEFINES QC-ENREG.
001290     05 QN-NUMERO-ORDRE          PIC 9(06).
001300     05 FILLER                   PIC X(20).
001310     05 FILLER                   PIC X(18).
001320     05 FILLER                   PIC X(15).
001330     05 FILLER                   PIC X(15).
001340     05 QN-SUPERF-CACAO-HA       PIC 9(04)V9(02).
001350     05 QN-RENDEMENT-KG-HA       PIC 9(05)V9(01).
001360     05 QN-ESTIMATION-KG         PIC 9(07).
001370     05 FILLER                   PIC X(15).
001380     05 FILLER                   PIC X(07).
001390     05 FILLER                   PIC X(25).
001400     05 QN-LATITUDE              PIC S9(02)V9(06).
001410     05 QN-LONGITUDE             PIC S9(03)V9(06).
001420     05 FILLER                   PIC X(20).
001430     05 FILLER                   PIC X(23).
001440
001450 FD  ANOM-PROD-OUT.
001460 01  AP-ENREG.
001470     05 AP-IDENTIFIANT           PIC X(18).
001480     05 AP-TYPE-ANOMALIE         PIC X(60).
001490     05 AP-COLONNE-CONCERNEE     PIC X(30).
001500     05 AP-VALEUR                PIC X(40).
001510
001520 FD  ANOM-PLANT-OUT.
001530 01  AQ-ENREG.
001540     05 AQ-IDENTIFIANT           PIC X(18).
001550     05 AQ-TYPE-ANOMALIE         PIC X(60).
001560     05 AQ-COLONNE-CONCERNEE     PIC X(30).
001570     05 AQ-VALEUR                PIC X(40).
001571
001572*    Compte-rendu des doublons producteurs (cle, nb occurrences).
001573 FD  DUP-PROD-OUT.
001574 01  DP-ENREG.
001575     05 DP-CLE-PRODUCTEUR        PIC X(15).
001576     05 DP-NB-OCCURRENCES        PIC ZZZZ9.
001577     05 FILLER                   PIC X(20).
001578
001579*    Compte-rendu des doublons plantations (cle, nb occurrences).
001580 FD  DUP-PLANT-OUT.
001581 01  DQ-ENREG.
001582     05 DQ-CLE-PLANTATION        PIC X(18).
001583     05 DQ-NB-OCCURRENCES        PIC ZZZZ9.
001584     05 FILLER                   PIC X(17).
001585
001590*****************************************************************
001600 WORKING-STORAGE SECTION.
001610
001620 01  WS-FLAGS.
001630     05 WS-EOF-PROD              PIC X(01) VALUE "N".
001640         88 EOF-PROD                       VALUE "O".
001650     05 WS-EOF-PLANT             PIC X(01) VALUE "N".
001660         88 EOF-PLANT                      VALUE "O".
001670
001680 01  WS-COMPTEURS.
001690     05 WS-NB-PROD-LUS           PIC 9(06) COMP VALUE 0.
001700     05 WS-NB-PLANT-LUS          PIC 9(06) COMP VALUE 0.
001710     05 WS-NB-ANOM-PROD          PIC 9(06) COMP VALUE 0.
001720     05 WS-NB-ANOM-PLANT         PIC 9(06) COMP VALUE 0.
001730     05 WS-IX                    PIC 9(05) COMP VALUE 0.
001740     05 WS-IY                    PIC 9(05) COMP VALUE 0.
001750     05 WS-TROUVE-SW             PIC X(01) VALUE "N".
001760         88 CLE-TROUVEE                    VALUE "O".
001770
001780*    BORNES DE VALIDITE - PRODUCTEURS (CR-0181)
001790 01  WS-BORNES-PRODUCTEURS.
001800     05 WS-BORNE-ANNEE-MIN       PIC 9(04) COMP VALUE 1930.
001810     05 WS-BORNE-ANNEE-MAX       PIC 9(04) COMP VALUE 2005.
001820     05 WS-BORNE-SUP-EXP-MIN     PIC 9(04)V9(02) VALUE 0.10.
001830     05 WS-BORNE-SUP-EXP-MAX     PIC 9(04)V9(02) VALUE 100.00.
001840     05 WS-BORNE-SUP-CAC-MIN     PIC 9(04)V9(02) VALUE 0.10.
001850     05 WS-BORNE-SUP-CAC-MAX     PIC 9(04)V9(02) VALUE 50.00.
001860     05 WS-BORNE-NBPLANT-MIN     PIC 9(03) COMP VALUE 1.
001870     05 WS-BORNE-NBPLANT-MAX     PIC 9(03) COMP VALUE 20.
001880     05 WS-BORNE-ESTIM-MIN       PIC 9(07) COMP VALUE 50.
001890     05 WS-BORNE-ESTIM-MAX       PIC 9(07) COMP VALUE 20000.
001900     05 WS-BORNE-MENAGE-MIN      PIC 9(03) COMP VALUE 1.
001910     05 WS-BORNE-MENAGE-MAX      PIC 9(03) COMP VALUE 20.
001920
001930*    BORNES DE VALIDITE - PLANTATIONS (CR-0181)
001940 01  WS-BORNES-PLANTATIONS.
001950     05 WS-BORNE-SUPCAC-MIN      PIC 9(04)V9(02) VALUE 0.10.
001960     05 WS-BORNE-SUPCAC-MAX      PIC 9(04)V9(02) VALUE 50.00.
001970     05 WS-BORNE-RENDEMT-MIN     PIC 9(05)V9(01) VALUE 100.0.
001980     05 WS-BORNE-RENDEMT-MAX     PIC 9(05)V9(01) VALUE 2000.0.
001990     05 WS-BORNE-ESTIMPL-MIN     PIC 9(07) COMP VALUE 10.
002000     05 WS-BORNE-ESTIMPL-MAX     PIC 9(07) COMP VALUE 20000.
002010     05 WS-BORNE-LAT-MIN         PIC S9(02) VALUE +5.
002020     05 WS-BORNE-LAT-MAX         PIC S9(02) VALUE +10.
002030     05 WS-BORNE-LON-MIN         PIC S9(02) VALUE -9.
002040     05 WS-BORNE-LON-MAX         PIC S9(02) VALUE -2.
002050
002060*    TABLE DES CLES PRODUCTEUR RENCONTREES (COMPTAGE DOUBLONS)
002070 01  WS-TABLE-CLES-PROD.
002080     05 WS-CLE-PROD OCCURS 4000 TIMES.
002090         10 WS-CP-VALEUR         PIC X(15).
002100         10 WS-CP-COMPTE         PIC 9(05) COMP.
002110 01  WS-NB-CLES-PROD             PIC 9(05) COMP VALUE 0.
002120
002130 01  WS-TABLE-CLES-PLANT.
002140     05 WS-CLE-PLANT OCCURS 4000 TIMES.
002150         10 WS-CQ-VALEUR         PIC X(18).
002160         10 WS-CQ-COMPTE         PIC 9(05) COMP.
002170 01  WS-NB-CLES-PLANT            PIC 9(05) COMP VALUE 0.
002180
002190*    TABLE DES ANOMALIES DEJA ECRITES (DEDOUBLONNAGE - CR-0175)
002200 01  WS-TABLE-ANOM-VUES.
002210     05 WS-ANOM-VUE OCCURS 6000 TIMES.
002220         10 WS-AV-CLE            PIC X(148).
002230 01  WS-NB-ANOM-VUES              PIC 9(05) COMP VALUE 0.
002240
002250 01  WS-VALEUR-EDIT               PIC ZZZZZZ9.
002260 01  WS-CLE-COURANTE148            PIC X(148).
002270 01  WS-COMPTE-COURANT             PIC 9(05) COMP.
002280
002290*****************************************************************
002300 PROCEDURE DIVISION.
002310
002320 MAIN-PROCEDURE.
002330     OPEN INPUT  PROD-CLEAN-IN
002340     OPEN OUTPUT ANOM-PROD-OUT
002350     PERFORM LIRE-PROD-RTN
002360     PERFORM BOUCLE-CLES-PROD-RTN UNTIL EOF-PROD
002370     CLOSE PROD-CLEAN-IN
002372     OPEN OUTPUT DUP-PROD-OUT
002374     MOVE 1 TO WS-IY
002376     PERFORM ECRIRE-DOUBLON-PROD-RTN UNTIL WS-IY > WS-NB-CLES-PROD
002378     CLOSE DUP-PROD-OUT
002380
002390     OPEN INPUT PROD-CLEAN-IN
002400     MOVE "N" TO WS-EOF-PROD
002410     PERFORM LIRE-PROD-RTN
002420     PERFORM CONTROLER-PROD-RTN THRU CONTROLER-PROD-EXIT
002430             UNTIL EOF-PROD
002440     CLOSE PROD-CLEAN-IN ANOM-PROD-OUT
002450     DISPLAY "3-ANOM-INTERNES : " WS-NB-ANOM-PROD
002460             " ANOMALIES PRODUCTEURS"
002470
002480     MOVE 0 TO WS-NB-ANOM-VUES
002490
002500     OPEN INPUT  PLANT-CLEAN-IN
002510     OPEN OUTPUT ANOM-PLANT-OUT
002520     PERFORM LIRE-PLANT-RTN
002530     PERFORM BOUCLE-CLES-PLANT-RTN UNTIL EOF-PLANT
002540     CLOSE PLANT-CLEAN-IN
002542     OPEN OUTPUT DUP-PLANT-OUT
002544     MOVE 1 TO WS-IY
002546     PERFORM ECRIRE-DOUBLON-PLANT-RTN UNTIL WS-IY > WS-NB-CLES-PLANT
002548     CLOSE DUP-PLANT-OUT
002550
002560     OPEN INPUT PLANT-CLEAN-IN
002570     MOVE "N" TO WS-EOF-PLANT
002580     PERFORM LIRE-PLANT-RTN
002590     PERFORM CONTROLER-PLANT-RTN THRU CONTROLER-PLANT-EXIT
002600             UNTIL EOF-PLANT
002610     CLOSE PLANT-CLEAN-IN ANOM-PLANT-OUT
002620     DISPLAY "3-ANOM-INTERNES : " WS-NB-ANOM-PLANT
002630             " ANOMALIES PLANTATIONS"
002640     GO TO FIN-PGM.
002650
002660 BOUCLE-CLES-PROD-RTN.
002670     PERFORM ENREGISTRER-CLE-PROD-RTN
002680     PERFORM LIRE-PROD-RTN
002690     .
002700
002710 LIRE-PROD-RTN.
002720     READ PROD-CLEAN-IN
002730         AT END SET EOF-PROD TO TRUE
002740     END-READ
002750     .
002760
002770 BOUCLE-CLES-PLANT-RTN.
002780     PERFORM ENREGISTRER-CLE-PLANT-RTN
002790     PERFORM LIRE-PLANT-RTN
002800     .
002810
002820 LIRE-PLANT-RTN.
002830     READ PLANT-CLEAN-IN
002840         AT END SET EOF-PLANT TO TRUE
002850     END-READ
002860     .
002870
002880*-----------------------------------------------------------------
002890*    CONSTITUTION DE LA TABLE DES CLES PRODUCTEUR (1ERE PASSE)
002900*-----------------------------------------------------------------
002910 ENREGISTRER-CLE-PROD-RTN.
002920     IF PC-CLE-JOINTURE = SPACES
002930         GO TO ENREGISTRER-CLE-PROD-EXIT
002940     END-IF
002950     MOVE "N" TO WS-TROUVE-SW
002960     MOVE 1 TO WS-IY
002970     PERFORM CHERCHER-CLE-PROD-EXIST-RTN
002980             UNTIL WS-IY > WS-NB-CLES-PROD
002990     IF NOT CLE-TROUVEE
003000         ADD 1 TO WS-NB-CLES-PROD
003010         MOVE PC-CODE-PRODUCTEUR TO WS-CP-VALEUR(WS-NB-CLES-PROD)
003020         MOVE 1 TO WS-CP-COMPTE(WS-NB-CLES-PROD)
003030     END-IF.
003040 ENREGISTRER-CLE-PROD-EXIT.
003050     EXIT.
003060
003070 CHERCHER-CLE-PROD-EXIST-RTN.
003080     IF WS-CP-VALEUR(WS-IY) = PC-CODE-PRODUCTEUR
003090         ADD 1 TO WS-CP-COMPTE(WS-IY)
003100         SET CLE-TROUVEE TO TRUE
003110         COMPUTE WS-IY = WS-NB-CLES-PROD + 1
003120     ELSE
003130         ADD 1 TO WS-IY
003140     END-IF
003150     .
003160
003161*    ECRITURE DU COMPTE-RENDU DES DOUBLONS PRODUCTEURS
003162 ECRIRE-DOUBLON-PROD-RTN.
003163     IF WS-CP-COMPTE(WS-IY) > 1
003164         MOVE WS-CP-VALEUR(WS-IY) TO DP-CLE-PRODUCTEUR
003165         MOVE WS-CP-COMPTE(WS-IY) TO DP-NB-OCCURRENCES
003166         WRITE DP-ENREG
003167     END-IF
003168     ADD 1 TO WS-IY
003169     .
003170 ENREGISTRER-CLE-PLANT-RTN.
003180     IF QC-CODE-PLANTATION = SPACES
003190         GO TO ENREGISTRER-CLE-PLANT-EXIT
003200     END-IF
003210     MOVE "N" TO WS-TROUVE-SW
003220     MOVE 1 TO WS-IY
003230     PERFORM CHERCHER-CLE-PLANT-EXIST-RTN
003240             UNTIL WS-IY > WS-NB-CLES-PLANT
003250     IF NOT CLE-TROUVEE
003260         ADD 1 TO WS-NB-CLES-PLANT
003270         MOVE QC-CODE-PLANTATION TO WS-CQ-VALEUR(WS-NB-CLES-PLANT)
003280         MOVE 1 TO WS-CQ-COMPTE(WS-NB-CLES-PLANT)
003290     END-IF.
003300 ENREGISTRER-CLE-PLANT-EXIT.
003310     EXIT.
003320
003330 CHERCHER-CLE-PLANT-EXIST-RTN.
003340     IF WS-CQ-VALEUR(WS-IY) = QC-CODE-PLANTATION
003350         ADD 1 TO WS-CQ-COMPTE(WS-IY)
003360         SET CLE-TROUVEE TO TRUE
003370         COMPUTE WS-IY = WS-NB-CLES-PLANT + 1
003380     ELSE
003390         ADD 1 TO WS-IY
003400     END-IF
003410     .
003420
003421*    ECRITURE DU COMPTE-RENDU DES DOUBLONS PLANTATIONS
003422 ECRIRE-DOUBLON-PLANT-RTN.
003423     IF WS-CQ-COMPTE(WS-IY) > 1
003424         MOVE WS-CQ-VALEUR(WS-IY) TO DQ-CLE-PLANTATION
003425         MOVE WS-CQ-COMPTE(WS-IY) TO DQ-NB-OCCURRENCES
003426         WRITE DQ-ENREG
003427     END-IF
003428     ADD 1 TO WS-IY
003429     .
003430*-----------------------------------------------------------------
003440*    CONTROLE D'UN PRODUCTEUR (2EME PASSE) - DOUBLONS + BORNES
003450*-----------------------------------------------------------------
003460 CONTROLER-PROD-RTN.
003470     IF PC-CODE-PRODUCTEUR NOT = SPACES
003480         PERFORM CHERCHER-CLE-PROD-RTN
003490         IF WS-COMPTE-COURANT > 1
003500             MOVE PC-CODE-PRODUCTEUR TO AP-IDENTIFIANT
003510             MOVE "Doublon sur producteurs" TO AP-TYPE-ANOMALIE
003520             MOVE "code_producteur" TO AP-COLONNE-CONCERNEE
003530             MOVE WS-COMPTE-COURANT TO WS-VALEUR-EDIT
003540             MOVE WS-VALEUR-EDIT TO AP-VALEUR
003550             PERFORM ECRIRE-ANOM-PROD-DEDUP-RTN
003560         END-IF
003570     END-IF
003580
003590     IF PC-ANNEE-NAISSANCE-X NOT = SPACES
003600         IF PN-ANNEE-NAISSANCE < WS-BORNE-ANNEE-MIN OR
003610            PN-ANNEE-NAISSANCE > WS-BORNE-ANNEE-MAX
003620             MOVE PC-CODE-PRODUCTEUR TO AP-IDENTIFIANT
003630             STRING "annee_naissance hors bornes [1930; 2005]"
003640                 DELIMITED BY SIZE INTO AP-TYPE-ANOMALIE
003650             MOVE "annee_naissance" TO AP-COLONNE-CONCERNEE
003660             MOVE PN-ANNEE-NAISSANCE TO WS-VALEUR-EDIT
003670             MOVE WS-VALEUR-EDIT TO AP-VALEUR
003680             PERFORM ECRIRE-ANOM-PROD-DEDUP-RTN
003690         END-IF
003700     END-IF
003710
003720     IF PC-SUPERF-EXPLOIT-X NOT = SPACES
003730         IF PN-SUPERF-EXPLOIT-HA < WS-BORNE-SUP-EXP-MIN OR
003740            PN-SUPERF-EXPLOIT-HA > WS-BORNE-SUP-EXP-MAX
003750             MOVE PC-CODE-PRODUCTEUR TO AP-IDENTIFIANT
003760             STRING "superficie_totale_exploitation_ha hors"
003770                 " bornes [0.1; 100]"
003780                 DELIMITED BY SIZE INTO AP-TYPE-ANOMALIE
003790             MOVE "superficie_totale_exploitation_ha"
003800                 TO AP-COLONNE-CONCERNEE
003810             MOVE PN-SUPERF-EXPLOIT-HA TO AP-VALEUR
003820             PERFORM ECRIRE-ANOM-PROD-DEDUP-RTN
003830         END-IF
003840     END-IF
003850
003860     IF PC-SUPERF-CACAO-X NOT = SPACES
003870         IF PN-SUPERF-CACAO-HA < WS-BORNE-SUP-CAC-MIN OR
003880            PN-SUPERF-CACAO-HA > WS-BORNE-SUP-CAC-MAX
003890             MOVE PC-CODE-PRODUCTEUR TO AP-IDENTIFIANT
003900             STRING "superficie_totale_cacao_ha hors bornes"
003910                 " [0.1; 50]"
003920                 DELIMITED BY SIZE INTO AP-TYPE-ANOMALIE
003930             MOVE "superficie_totale_cacao_ha"
003940                 TO AP-COLONNE-CONCERNEE
003950             MOVE PN-SUPERF-CACAO-HA TO AP-VALEUR
003960             PERFORM ECRIRE-ANOM-PROD-DEDUP-RTN
003970         END-IF
003980     END-IF
003990
004000     IF PC-NB-PLANTATIONS-X NOT = SPACES
004010         IF PN-NB-PLANTATIONS < WS-BORNE-NBPLANT-MIN OR
004020            PN-NB-PLANTATIONS > WS-BORNE-NBPLANT-MAX
004030             MOVE PC-CODE-PRODUCTEUR TO AP-IDENTIFIANT
004040             STRING "nb_plantations_cacao hors bornes [1; 20]"
004050                 DELIMITED BY SIZE INTO AP-TYPE-ANOMALIE
004060             MOVE "nb_plantations_cacao" TO AP-COLONNE-CONCERNEE
004070             MOVE PN-NB-PLANTATIONS TO WS-VALEUR-EDIT
004080             MOVE WS-VALEUR-EDIT TO AP-VALEUR
004090             PERFORM ECRIRE-ANOM-PROD-DEDUP-RTN
004100         END-IF
004110     END-IF
004120
004130     IF PC-ESTIMATION-TOTALE-X NOT = SPACES
004140         IF PN-ESTIMATION-TOTALE-KG < WS-BORNE-ESTIM-MIN OR
004150            PN-ESTIMATION-TOTALE-KG > WS-BORNE-ESTIM-MAX
004160             MOVE PC-CODE-PRODUCTEUR TO AP-IDENTIFIANT
004170             STRING "estimation_totale_kg hors bornes"
004180                 " [50; 20000]"
004190                 DELIMITED BY SIZE INTO AP-TYPE-ANOMALIE
004200             MOVE "estimation_totale_kg" TO AP-COLONNE-CONCERNEE
004210             MOVE PN-ESTIMATION-TOTALE-KG TO WS-VALEUR-EDIT
004220             MOVE WS-VALEUR-EDIT TO AP-VALEUR
004230             PERFORM ECRIRE-ANOM-PROD-DEDUP-RTN
004240         END-IF
004250     END-IF
004260
004270     IF PC-TAILLE-MENAGE-X NOT = SPACES
004280         IF PN-TAILLE-MENAGE < WS-BORNE-MENAGE-MIN OR
004290            PN-TAILLE-MENAGE > WS-BORNE-MENAGE-MAX
004300             MOVE PC-CODE-PRODUCTEUR TO AP-IDENTIFIANT
004310             STRING "taille_menage hors bornes [1; 20]"
004320                 DELIMITED BY SIZE INTO AP-TYPE-ANOMALIE
004330             MOVE "taille_menage" TO AP-COLONNE-CONCERNEE
004340             MOVE PN-TAILLE-MENAGE TO WS-VALEUR-EDIT
004350             MOVE WS-VALEUR-EDIT TO AP-VALEUR
004360             PERFORM ECRIRE-ANOM-PROD-DEDUP-RTN
004370         END-IF
004380     END-IF
004390
004400     PERFORM LIRE-PROD-RTN
004410     GO TO CONTROLER-PROD-EXIT.
004420 CONTROLER-PROD-EXIT.
004430     EXIT.
004440
004450 CHERCHER-CLE-PROD-RTN.
004460     MOVE 0 TO WS-COMPTE-COURANT
004470     MOVE 1 TO WS-IY
004480     PERFORM VOIR-CLE-PROD-RTN UNTIL WS-IY > WS-NB-CLES-PROD
004490     .
004500
004510 VOIR-CLE-PROD-RTN.
004520     IF WS-CP-VALEUR(WS-IY) = PC-CODE-PRODUCTEUR
004530         MOVE WS-CP-COMPTE(WS-IY) TO WS-COMPTE-COURANT
004540         COMPUTE WS-IY = WS-NB-CLES-PROD + 1
004550     ELSE
004560         ADD 1 TO WS-IY
004570     END-IF
004580     .
004590
004600*-----------------------------------------------------------------
004610*    CONTROLE D'UNE PLANTATION (2EME PASSE) - DOUBLONS + BORNES
004620*-----------------------------------------------------------------
004630 CONTROLER-PLANT-RTN.
004640     IF QC-CODE-PLANTATION NOT = SPACES
004650         PERFORM CHERCHER-CLE-PLANT-RTN
004660         IF WS-COMPTE-COURANT > 1
004670             MOVE QC-CODE-PLANTATION TO AQ-IDENTIFIANT
004680             MOVE "Doublon sur plantations" TO AQ-TYPE-ANOMALIE
004690             MOVE "code_plantation" TO AQ-COLONNE-CONCERNEE
004700             MOVE WS-COMPTE-COURANT TO WS-VALEUR-EDIT
004710             MOVE WS-VALEUR-EDIT TO AQ-VALEUR
004720             PERFORM ECRIRE-ANOM-PLANT-DEDUP-RTN
004730         END-IF
004740     END-IF
004750
004760     IF QC-SUPERF-CACAO-X NOT = SPACES
004770         IF QN-SUPERF-CACAO-HA < WS-BORNE-SUPCAC-MIN OR
004780            QN-SUPERF-CACAO-HA > WS-BORNE-SUPCAC-MAX
004790             MOVE QC-CODE-PLANTATION TO AQ-IDENTIFIANT
004800             STRING "superficie_cacao_ha hors bornes [0.1; 50]"
004810                 DELIMITED BY SIZE INTO AQ-TYPE-ANOMALIE
004820             MOVE "superficie_cacao_ha" TO AQ-COLONNE-CONCERNEE
004830             MOVE QN-SUPERF-CACAO-HA TO AQ-VALEUR
004840             PERFORM ECRIRE-ANOM-PLANT-DEDUP-RTN
004850         END-IF
004860     END-IF
004870
004880     IF QC-RENDEMENT-KG-HA-X NOT = SPACES
004890         IF QN-RENDEMENT-KG-HA < WS-BORNE-RENDEMT-MIN OR
004900            QN-RENDEMENT-KG-HA > WS-BORNE-RENDEMT-MAX
004910             MOVE QC-CODE-PLANTATION TO AQ-IDENTIFIANT
004920             STRING "rendement_kg_ha hors bornes [100; 2000]"
004930                 DELIMITED BY SIZE INTO AQ-TYPE-ANOMALIE
004940             MOVE "rendement_kg_ha" TO AQ-COLONNE-CONCERNEE
004950             MOVE QN-RENDEMENT-KG-HA TO AQ-VALEUR
004960             PERFORM ECRIRE-ANOM-PLANT-DEDUP-RTN
004970         END-IF
004980     END-IF
004990
005000     IF QC-ESTIMATION-KG-X NOT = SPACES
005010         IF QN-ESTIMATION-KG < WS-BORNE-ESTIMPL-MIN OR
005020            QN-ESTIMATION-KG > WS-BORNE-ESTIMPL-MAX
005030             MOVE QC-CODE-PLANTATION TO AQ-IDENTIFIANT
005040             STRING "estimation_kg hors bornes [10; 20000]"
005050                 DELIMITED BY SIZE INTO AQ-TYPE-ANOMALIE
005060             MOVE "estimation_kg" TO AQ-COLONNE-CONCERNEE
005070             MOVE QN-ESTIMATION-KG TO WS-VALEUR-EDIT
005080             MOVE WS-VALEUR-EDIT TO AQ-VALEUR
005090             PERFORM ECRIRE-ANOM-PLANT-DEDUP-RTN
005100         END-IF
005110     END-IF
005120
005130     IF QC-LATITUDE-X NOT = SPACES
005140         IF QN-LATITUDE < WS-BORNE-LAT-MIN OR
005150            QN-LATITUDE > WS-BORNE-LAT-MAX
005160             MOVE QC-CODE-PLANTATION TO AQ-IDENTIFIANT
005170             STRING "latitude hors bornes [5; 10]"
005180                 DELIMITED BY SIZE INTO AQ-TYPE-ANOMALIE
005190             MOVE "latitude" TO AQ-COLONNE-CONCERNEE
005200             MOVE QN-LATITUDE TO AQ-VALEUR
005210             PERFORM ECRIRE-ANOM-PLANT-DEDUP-RTN
005220         END-IF
005230     END-IF
005240
005250     IF QC-LONGITUDE-X NOT = SPACES
005260         IF QN-LONGITUDE < WS-BORNE-LON-MIN OR
005270            QN-LONGITUDE > WS-BORNE-LON-MAX
005280             MOVE QC-CODE-PLANTATION TO AQ-IDENTIFIANT
005290             STRING "longitude hors bornes [-9; -2]"
005300                 DELIMITED BY SIZE INTO AQ-TYPE-ANOMALIE
005310             MOVE "longitude" TO AQ-COLONNE-CONCERNEE
005320             MOVE QN-LONGITUDE TO AQ-VALEUR
005330             PERFORM ECRIRE-ANOM-PLANT-DEDUP-RTN
005340         END-IF
005350     END-IF
005360
005370     PERFORM LIRE-PLANT-RTN
005380     GO TO CONTROLER-PLANT-EXIT.
005390 CONTROLER-PLANT-EXIT.
005400     EXIT.
005410
005420 CHERCHER-CLE-PLANT-RTN.
005430     MOVE 0 TO WS-COMPTE-COURANT
005440     MOVE 1 TO WS-IY
005450     PERFORM VOIR-CLE-PLANT-RTN UNTIL WS-IY > WS-NB-CLES-PLANT
005460     .
005470
005480 VOIR-CLE-PLANT-RTN.
005490     IF WS-CQ-VALEUR(WS-IY) = QC-CODE-PLANTATION
005500         MOVE WS-CQ-COMPTE(WS-IY) TO WS-COMPTE-COURANT
005510         COMPUTE WS-IY = WS-NB-CLES-PLANT + 1
005520     ELSE
005530         ADD 1 TO WS-IY
005540     END-IF
005550     .
005560
005570*-----------------------------------------------------------------
005580*    ECRITURE AVEC ELIMINATION DES ANOMALIES STRICTEMENT
005590*    IDENTIQUES (CR-0175)
005600*-----------------------------------------------------------------
005610 ECRIRE-ANOM-PROD-DEDUP-RTN.
005620     STRING AP-IDENTIFIANT AP-TYPE-ANOMALIE
005630            AP-COLONNE-CONCERNEE AP-VALEUR
005640         DELIMITED BY SIZE INTO WS-CLE-COURANTE148
005650     MOVE "N" TO WS-TROUVE-SW
005660     MOVE 1 TO WS-IY
005670     PERFORM VOIR-ANOM-VUE-RTN UNTIL WS-IY > WS-NB-ANOM-VUES
005680     IF NOT CLE-TROUVEE
005690         ADD 1 TO WS-NB-ANOM-VUES
005700         MOVE WS-CLE-COURANTE148 TO WS-AV-CLE(WS-NB-ANOM-VUES)
005710         WRITE AP-ENREG
005720         ADD 1 TO WS-NB-ANOM-PROD
005730     END-IF
005740     .
005750
005760 VOIR-ANOM-VUE-RTN.
005770     IF WS-AV-CLE(WS-IY) = WS-CLE-COURANTE148
005780         SET CLE-TROUVEE TO TRUE
005790         COMPUTE WS-IY = WS-NB-ANOM-VUES + 1
005800     ELSE
005810         ADD 1 TO WS-IY
005820     END-IF
005830     .
005840
005850 ECRIRE-ANOM-PLANT-DEDUP-RTN.
005860     STRING AQ-IDENTIFIANT AQ-TYPE-ANOMALIE
005870            AQ-COLONNE-CONCERNEE AQ-VALEUR
005880         DELIMITED BY SIZE INTO WS-CLE-COURANTE148
005890     MOVE "N" TO WS-TROUVE-SW
005900     MOVE 1 TO WS-IY
005910     PERFORM VOIR-ANOM-VUE-RTN UNTIL WS-IY > WS-NB-ANOM-VUES
005920     IF NOT CLE-TROUVEE
005930         ADD 1 TO WS-NB-ANOM-VUES
005940         MOVE WS-CLE-COURANTE148 TO WS-AV-CLE(WS-NB-ANOM-VUES)
005950         WRITE AQ-ENREG
005960         ADD 1 TO WS-NB-ANOM-PLANT
005970     END-IF
005980     .
005990
006000*****************************************************************
006010 FIN-PGM.
006020     STOP RUN.
