000100*****************************************************************
000110* Author:     Fatou Bamba
000120* Date:       22/01/1992
000130* Purpose:    PROJET COOP-CACAO - BILAN DE CONTROLE QUALITE DU LOT
000140*             NOCTURNE : EFFECTIFS BRUTS/NETTOYES, ZONES
000150*             MANQUANTES ET CLES EN DOUBLE AVANT/APRES NETTOYAGE,
000160*             PAR JEU DE DONNEES.
000170* Tectonics:  cobc
000180*****************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    12-AUDIT.
000210 AUTHOR.        FATOU BAMBA.
000220 INSTALLATION.  COOP-CACAO INFORMATIQUE.
000230 DATE-WRITTEN.  22/01/1992.
000240 DATE-COMPILED.
000250 SECURITY.      USAGE INTERNE COOPERATIVE - DIFFUSION RESTREINTE.
000260*-----------------------------------------------------------------
000270*    JOURNAL DES MODIFICATIONS
000280*-----------------------------------------------------------------
000290* 22/01/92 FBA CR-0351 CREATION DU PROGRAMME - BILAN PRODUCTEURS,
000300*                      PLANTATIONS ET PARCELLES
000310* 09/06/92 FBA CR-0357 AJOUT DU COMPTAGE DES CLES EN DOUBLE AVANT
000320*                      ET APRES NETTOYAGE (PRODUCTEURS ET
000330*                      PLANTATIONS : AUCUNE SUPPRESSION DE LIGNE,
000340*                      SEUL LE TYPAGE CHANGE - A VERIFIER QUE LE
000350*                      COMPTE DE DOUBLONS RESTE IDENTIQUE)
000360* 14/03/94 DZE CR-0366 CORRECTION DU TAUX DE RETENUE : LE CALCUL
000370*                      RESTAIT A ZERO QUAND LE FICHIER BRUT ETAIT
000380*                      VIDE (DIVISION PAR ZERO EVITEE)
000390* 03/11/97 DZE CR-0372 LE COMPTAGE DES ZONES MANQUANTES DU COTE
000400*                      BRUT NE RECONNAIT QUE LA VALEUR ESPACE ;
000410*                      LES JETONS TEXTUELS (NA, N/A, NON DISPO-
000420*                      NIBLE...) RESTENT COMPTES DU COTE NETTOYE
000430*                      SEULEMENT. ECART SIGNALE A LA REVUE MAIS
000440*                      JUGE ACCEPTABLE POUR UN INDICATEUR DE
000450*                      SYNTHESE (LE DETAIL EXACT COLONNE PAR
000460*                      COLONNE EXISTE DEJA DANS LES FICHIERS DE
000470*                      DIAGNOSTIC DU PROGRAMME 02-NETTOYAGE)
000480* 17/12/98 KOF CR-0379 REVUE AN 2000 : LES ZONES AAAA/MM/JJ DES
000490*                      FICHIERS AMONT NE SONT PAS RECALCULEES ICI
000500*                      (AUCUNE DATE SUR 2 CHIFFRES DANS CE
000510*                      PROGRAMME). RIEN A CORRIGER
000520* 05/07/2006 KOF CR-0388 LE FICHIER DES PARCELLES COMPTE DESORMAIS
000530*                      AUSSI LES GEOMETRIES DUPLIQUEES DANS LE
000540*                      NOMBRE DE LIGNES SUPPRIMEES (ALIGNEMENT SUR
000550*                      LA REGLE DU PROGRAMME 06-NETTOYAGE-PARC)
000560*-----------------------------------------------------------------
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS CLASSE-CHIFFRE IS "0" THRU "9"
000650     UPSI-0 IS SW-MODE-VERBEUX.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PRODUCER-IN     ASSIGN TO "PRODUCER-IN"
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT PROD-CLEAN-IN   ASSIGN TO "PROD-CLEAN-OUT"
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT PLANTATION-IN   ASSIGN TO "PLANTATION-IN"
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT PLANT-CLEAN-IN  ASSIGN TO "PLANT-CLEAN-OUT"
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT PARCEL-IN       ASSIGN TO "PARCEL-IN"
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT PARCEL-CLEAN-IN ASSIGN TO "PARCEL-CLEAN-OUT"
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT AUDIT-OUT       ASSIGN TO "AUDIT-OUT"
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800* --- Producteurs, vue brute (meme decoupage que 02-NETTOYAGE) ---
007900 FD  PRODUCER-IN.
008000 01  PI-ENREG.
008100     05 PI-NUMERO-ORDRE          PIC X(06).
008200     05 PI-COOPERATIVE           PIC X(20).
008300     05 PI-CODES-CERTIFICATION   PIC X(20).
008400     05 PI-CODE-PRODUCTEUR       PIC X(15).
008500     05 PI-AUTRES-CODES          PIC X(15).
008600     05 PI-ANNEE-NAISSANCE       PIC X(04).
008700     05 PI-DATE-ADHESION         PIC X(07).
008800     05 PI-GENRE                 PIC X(01).
008900     05 PI-SUPERF-EXPLOIT-HA     PIC X(06).
009000     05 PI-SUPERF-CACAO-HA       PIC X(06).
009100     05 PI-NB-PLANTATIONS        PIC X(03).
009200     05 PI-ESTIMATION-TOTALE-KG  PIC X(07).
009300     05 PI-VILLE                 PIC X(20).
009400     05 PI-NOM-COACH             PIC X(25).
009500     05 PI-NUMERO-MATRICULE      PIC X(15).
009600     05 PI-TYPE-MATRICULE        PIC X(12).
009700     05 PI-TAILLE-MENAGE         PIC X(03).
009800     05 PI-RECOLTE-24-25-KG      PIC X(07).
009900     05 PI-VOLUME-COOP-24-25-KG  PIC X(07).
010000     05 PI-RECOLTE-23-24-KG      PIC X(07).
010100     05 PI-VOLUME-COOP-23-24-KG  PIC X(07).
010200     05 FILLER                   PIC X(37).
010250*
010260* Vue reduite servant a ignorer une ligne totalement vide (fin de
010270* fichier mal coupee) sans passer par une reference modifiee.
010280 01  PI-ENREG-CLE REDEFINES PI-ENREG.
010290     05 PI-CLE-JOINTURE          PIC X(46).
010295     05 FILLER                   PIC X(204).
010300*
010400* --- Producteurs, vue nettoyee (missing = espaces) -------------
010500 FD  PROD-CLEAN-IN.
010600 01  PC-ENREG.
010700     05 PC-NUMERO-ORDRE          PIC X(06).
010800     05 PC-COOPERATIVE           PIC X(20).
010900     05 PC-CODES-CERTIFICATION   PIC X(20).
011000     05 PC-CODE-PRODUCTEUR       PIC X(15).
011100     05 PC-AUTRES-CODES          PIC X(15).
011200     05 PC-ANNEE-NAISSANCE       PIC X(04).
011300     05 PC-DATE-ADHESION         PIC X(07).
011400     05 PC-GENRE                 PIC X(01).
011500     05 PC-SUPERF-EXPLOIT-HA     PIC X(06).
011600     05 PC-SUPERF-CACAO-HA       PIC X(06).
011700     05 PC-NB-PLANTATIONS        PIC X(03).
011800     05 PC-ESTIMATION-TOTALE-KG  PIC X(07).
011900     05 PC-VILLE                 PIC X(20).
012000     05 PC-NOM-COACH             PIC X(25).
012100     05 PC-NUMERO-MATRICULE      PIC X(15).
012200     05 PC-TYPE-MATRICULE        PIC X(12).
012300     05 PC-TAILLE-MENAGE         PIC X(03).
012400     05 PC-RECOLTE-24-25-KG      PIC X(07).
012500     05 PC-VOLUME-COOP-24-25-KG  PIC X(07).
012600     05 PC-RECOLTE-23-24-KG      PIC X(07).
012700     05 PC-VOLUME-COOP-23-24-KG  PIC X(07).
012800     05 FILLER                   PIC X(37).
012900*
013000* --- Plantations, vue brute --------------------------------------
013100 FD  PLANTATION-IN.
013200 01  QI-ENREG.
013300     05 QI-NUMERO-ORDRE          PIC X(06).
013400     05 QI-COOPERATIVE           PIC X(20).
013500     05 QI-CODE-PLANTATION       PIC X(18).
013600     05 QI-CODE-PRODUCTEUR       PIC X(15).
013700     05 QI-AUTRES-CODES          PIC X(15).
013800     05 QI-SUPERF-CACAO-HA       PIC X(06).
013900     05 QI-RENDEMENT-KG-HA       PIC X(06).
014000     05 QI-ESTIMATION-KG         PIC X(07).
014100     05 QI-VARIETE-CACAO         PIC X(15).
014200     05 QI-GERANT                PIC X(07).
014300     05 QI-NOM-GERANT            PIC X(25).
014400     05 QI-LATITUDE              PIC X(08).
014500     05 QI-LONGITUDE             PIC X(09).
014600     05 QI-DONNEES-POLYGONALES   PIC X(20).
014700     05 FILLER                   PIC X(23).
014750*
014760 01  QI-ENREG-CLE REDEFINES QI-ENREG.
014770     05 QI-CLE-JOINTURE          PIC X(59).
014780     05 FILLER                   PIC X(141).
014800*
014900* --- Plantations, vue nettoyee -----------------------------------
015000 FD  PLANT-CLEAN-IN.
015100 01  QC-ENREG.
015200     05 QC-NUMERO-ORDRE          PIC X(06).
015300     05 QC-COOPERATIVE           PIC X(20).
015400     05 QC-CODE-PLANTATION       PIC X(18).
015500     05 QC-CODE-PRODUCTEUR       PIC X(15).
015600     05 QC-AUTRES-CODES          PIC X(15).
015700     05 QC-SUPERF-CACAO-HA       PIC X(06).
015800     05 QC-RENDEMENT-KG-HA       PIC X(06).
015900     05 QC-ESTIMATION-KG         PIC X(07).
016000     05 QC-VARIETE-CACAO         PIC X(15).
016100     05 QC-GERANT                PIC X(07).
016200     05 QC-NOM-GERANT            PIC X(25).
016300     05 QC-LATITUDE              PIC X(08).
016400     05 QC-LONGITUDE             PIC X(09).
016500     05 QC-DONNEES-POLYGONALES   PIC X(20).
016600     05 FILLER                   PIC X(23).
016700*
016800* --- Parcelles, vue brute (seules les zones-cle nous servent) ---
016900 FD  PARCEL-IN.
017000 01  GI-ENREG.
017100     05 GI-FARMS-ID              PIC X(18).
017200     05 GI-FARMER-ID             PIC X(15).
017300     05 GI-SUPERFICIE            PIC 9(04)V9(02).
017400     05 GI-NB-VERTICES           PIC 9(03).
017500     05 GI-VERTICES OCCURS 60 TIMES.
017600         10 GI-LON               PIC S9(03)V9(06).
017700         10 GI-LAT               PIC S9(02)V9(06).
017800     05 FILLER                   PIC X(38).
017900*
018000 01  GI-ENREG-CLE REDEFINES GI-ENREG.
018100     05 GI-CLE-JOINTURE          PIC X(33).
018200     05 FILLER                   PIC X(775).
018300*
018400* --- Parcelles, vue nettoyee ---------------------------------
018500 FD  PARCEL-CLEAN-IN.
018600 01  GC-ENREG.
018700     05 GC-PARCELLE.
018800         10 GC-FARMS-ID          PIC X(18).
018900         10 GC-FARMER-ID         PIC X(15).
019000         10 GC-SUPERFICIE        PIC 9(04)V9(02).
019100         10 GC-NB-VERTICES       PIC 9(03).
019200         10 GC-VERTICES OCCURS 60 TIMES.
019300             15 GC-LON           PIC S9(03)V9(06).
019400             15 GC-LAT           PIC S9(02)V9(06).
019500     05 GC-SURFACE-CALCULEE      PIC 9(04)V9(04).
019600     05 FILLER                   PIC X(30).
019700*
019800 01  GC-ENREG-CLE REDEFINES GC-ENREG.
019900     05 GC-CLE-JOINTURE          PIC X(33).
020000     05 FILLER                   PIC X(779).
020100*
020200* --- Bilan de controle qualite, une ligne par jeu de donnees ----
020300 FD  AUDIT-OUT.
020400 01  AU-ENREG.
020500     05 AU-JEU-DE-DONNEES        PIC X(20).
020600     05 AU-LIGNES-BRUTES         PIC 9(06).
020700     05 AU-LIGNES-NETTES         PIC 9(06).
020800     05 AU-LIGNES-SUPPRIMEES     PIC 9(06).
020900     05 AU-TAUX-RETENUE          PIC 9(03)V9(02).
021000     05 AU-MANQUANTS-AVANT       PIC 9(06).
021100     05 AU-MANQUANTS-APRES       PIC 9(06).
021200     05 AU-ECART-MANQUANTS       PIC S9(06).
021300     05 AU-DOUBLONS-AVANT        PIC 9(05).
021400     05 AU-DOUBLONS-APRES        PIC 9(05).
021500     05 AU-ECART-DOUBLONS        PIC S9(05).
021600     05 FILLER                   PIC X(23).
021700 WORKING-STORAGE SECTION.
021800 01  WS-INDICATEURS-FIN.
021900     05 EOF-PROD-BRUT            PIC X(01) VALUE "N".
022000         88 FIN-PROD-BRUT                   VALUE "O".
022100     05 EOF-PROD-NET             PIC X(01) VALUE "N".
022200         88 FIN-PROD-NET                    VALUE "O".
022300     05 EOF-PLANT-BRUT           PIC X(01) VALUE "N".
022400         88 FIN-PLANT-BRUT                  VALUE "O".
022500     05 EOF-PLANT-NET            PIC X(01) VALUE "N".
022600         88 FIN-PLANT-NET                   VALUE "O".
022700     05 EOF-PARC-BRUT            PIC X(01) VALUE "N".
022800         88 FIN-PARC-BRUT                   VALUE "O".
022900     05 EOF-PARC-NET             PIC X(01) VALUE "N".
023000         88 FIN-PARC-NET                    VALUE "O".
023100     05 WS-INSERE-SW             PIC X(01) VALUE "N".
023200         88 ENTREE-INSEREE                  VALUE "O".
023300 01  WS-METRIQUES-COURANTES.
023400     05 WS-LIGNES-BRUTES         PIC 9(06) COMP VALUE ZERO.
023500     05 WS-LIGNES-NETTES         PIC 9(06) COMP VALUE ZERO.
023600     05 WS-MANQUANTS-AVANT       PIC 9(06) COMP VALUE ZERO.
023700     05 WS-MANQUANTS-APRES       PIC 9(06) COMP VALUE ZERO.
023800     05 WS-DOUBLONS-CALCULES     PIC 9(05) COMP VALUE ZERO.
023900     05 WS-DOUBLONS-AVANT        PIC 9(05) COMP VALUE ZERO.
024000     05 WS-DOUBLONS-APRES        PIC 9(05) COMP VALUE ZERO.
024100     05 WS-NB-CLES               PIC 9(05) COMP VALUE ZERO.
024200     05 WS-IX                    PIC 9(05) COMP VALUE ZERO.
024300 01  WS-TABLE-CLES-DOUBLON.
024400     05 WS-CLE-ENTREE OCCURS 3000 TIMES
024500                      INDEXED BY WS-IDX-CLE.
024600         10 WS-CLE-VALEUR        PIC X(20).
024700         10 WS-CLE-COMPTE        PIC 9(04) COMP.
024800 01  WS-CLE-CHERCHEE             PIC X(20).
024900 01  WS-DIVISEUR-TAUX            PIC 9(06)V9(02) COMP-3.
025000 PROCEDURE DIVISION.
025100 MAIN-PROCEDURE.
025200     OPEN OUTPUT AUDIT-OUT
025300
025400     PERFORM AUDITER-PRODUCTEURS-RTN
025500     PERFORM AUDITER-PLANTATIONS-RTN
025600     PERFORM AUDITER-PARCELLES-RTN
025700
025800     CLOSE AUDIT-OUT
025900     STOP RUN
026000     .
026100*----------------------------------------------------------------
026200* Bilan du jeu PRODUCTEURS - aucune ligne n'est supprimee par
026300* 02-NETTOYAGE, seul le typage des zones change ; les doublons
026400* de code_producteur doivent donc rester identiques avant/apres.
026500*----------------------------------------------------------------
026600 AUDITER-PRODUCTEURS-RTN.
026700     PERFORM REMETTRE-A-ZERO-RTN
026800
026900     PERFORM REINITIALISER-CLES-RTN
027000     OPEN INPUT PRODUCER-IN
027100     PERFORM LIRE-PROD-BRUT-RTN
027200     PERFORM CUMULER-PROD-BRUT-RTN THRU CUMULER-PROD-BRUT-EXIT
027300         UNTIL FIN-PROD-BRUT
027400     CLOSE PRODUCER-IN
027500     PERFORM COMPTER-DOUBLONS-RTN
027600     MOVE WS-DOUBLONS-CALCULES TO WS-DOUBLONS-AVANT
027700
027800     PERFORM REINITIALISER-CLES-RTN
027900     OPEN INPUT PROD-CLEAN-IN
028000     PERFORM LIRE-PROD-NET-RTN
028100     PERFORM CUMULER-PROD-NET-RTN THRU CUMULER-PROD-NET-EXIT
028200         UNTIL FIN-PROD-NET
028300     CLOSE PROD-CLEAN-IN
028400     PERFORM COMPTER-DOUBLONS-RTN
028500     MOVE WS-DOUBLONS-CALCULES TO WS-DOUBLONS-APRES
028600
028700     MOVE "PRODUCTEURS"          TO AU-JEU-DE-DONNEES
028800     PERFORM ECRIRE-LIGNE-AUDIT-RTN
028900     .
029000 LIRE-PROD-BRUT-RTN.
029100     READ PRODUCER-IN
029200         AT END SET EOF-PROD-BRUT TO TRUE
029300     END-READ
029400     .
029500 CUMULER-PROD-BRUT-RTN.
029510     IF PI-CLE-JOINTURE = SPACES
029520         GO TO CUMULER-PROD-BRUT-SUITE
029530     END-IF
029600     ADD 1 TO WS-LIGNES-BRUTES
029700     IF PI-NUMERO-ORDRE       = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
029800     IF PI-COOPERATIVE        = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
029900     IF PI-CODES-CERTIFICATION = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
030000     IF PI-CODE-PRODUCTEUR    = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
030100     IF PI-AUTRES-CODES       = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
030200     IF PI-ANNEE-NAISSANCE    = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
030300     IF PI-DATE-ADHESION      = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
030400     IF PI-GENRE              = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
030500     IF PI-SUPERF-EXPLOIT-HA  = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
030600     IF PI-SUPERF-CACAO-HA    = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
030700     IF PI-NB-PLANTATIONS     = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
030800     IF PI-ESTIMATION-TOTALE-KG = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
030900     IF PI-VILLE              = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
031000     IF PI-NOM-COACH          = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
031100     IF PI-NUMERO-MATRICULE   = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
031200     IF PI-TYPE-MATRICULE     = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
031300     IF PI-TAILLE-MENAGE      = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
031400     IF PI-RECOLTE-24-25-KG   = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
031500     IF PI-VOLUME-COOP-24-25-KG = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
031600     IF PI-RECOLTE-23-24-KG   = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
031700     IF PI-VOLUME-COOP-23-24-KG = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
031800     MOVE PI-CODE-PRODUCTEUR  TO WS-CLE-CHERCHEE
031900     PERFORM AJOUTER-CLE-RTN
031950     .
031960 CUMULER-PROD-BRUT-SUITE.
031970     PERFORM LIRE-PROD-BRUT-RTN
032100     .
032200 CUMULER-PROD-BRUT-EXIT.
032300     EXIT
032400     .
032500 LIRE-PROD-NET-RTN.
032600     READ PROD-CLEAN-IN
032700         AT END SET EOF-PROD-NET TO TRUE
032800     END-READ
032900     .
033000 CUMULER-PROD-NET-RTN.
033100     ADD 1 TO WS-LIGNES-NETTES
033200     IF PC-NUMERO-ORDRE       = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
033300     IF PC-COOPERATIVE        = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
033400     IF PC-CODES-CERTIFICATION = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
033500     IF PC-CODE-PRODUCTEUR    = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
033600     IF PC-AUTRES-CODES       = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
033700     IF PC-ANNEE-NAISSANCE    = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
033800     IF PC-DATE-ADHESION      = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
033900     IF PC-GENRE              = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
034000     IF PC-SUPERF-EXPLOIT-HA  = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
034100     IF PC-SUPERF-CACAO-HA    = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
034200     IF PC-NB-PLANTATIONS     = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
034300     IF PC-ESTIMATION-TOTALE-KG = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
034400     IF PC-VILLE              = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
034500     IF PC-NOM-COACH          = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
034600     IF PC-NUMERO-MATRICULE   = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
034700     IF PC-TYPE-MATRICULE     = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
034800     IF PC-TAILLE-MENAGE      = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
034900     IF PC-RECOLTE-24-25-KG   = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
035000     IF PC-VOLUME-COOP-24-25-KG = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
035100     IF PC-RECOLTE-23-24-KG   = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
035200     IF PC-VOLUME-COOP-23-24-KG = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
035300     MOVE PC-CODE-PRODUCTEUR  TO WS-CLE-CHERCHEE
035400     PERFORM AJOUTER-CLE-RTN
035500     PERFORM LIRE-PROD-NET-RTN
035600     .
035700 CUMULER-PROD-NET-EXIT.
035800     EXIT
035900     .
036000*----------------------------------------------------------------
036100* Bilan du jeu PLANTATIONS - meme raisonnement que PRODUCTEURS.
036200*----------------------------------------------------------------
036300 AUDITER-PLANTATIONS-RTN.
036400     PERFORM REMETTRE-A-ZERO-RTN
036500
036600     PERFORM REINITIALISER-CLES-RTN
036700     OPEN INPUT PLANTATION-IN
036800     PERFORM LIRE-PLANT-BRUT-RTN
036900     PERFORM CUMULER-PLANT-BRUT-RTN THRU CUMULER-PLANT-BRUT-EXIT
037000         UNTIL FIN-PLANT-BRUT
037100     CLOSE PLANTATION-IN
037200     PERFORM COMPTER-DOUBLONS-RTN
037300     MOVE WS-DOUBLONS-CALCULES TO WS-DOUBLONS-AVANT
037400
037500     PERFORM REINITIALISER-CLES-RTN
037600     OPEN INPUT PLANT-CLEAN-IN
037700     PERFORM LIRE-PLANT-NET-RTN
037800     PERFORM CUMULER-PLANT-NET-RTN THRU CUMULER-PLANT-NET-EXIT
037900         UNTIL FIN-PLANT-NET
038000     CLOSE PLANT-CLEAN-IN
038100     PERFORM COMPTER-DOUBLONS-RTN
038200     MOVE WS-DOUBLONS-CALCULES TO WS-DOUBLONS-APRES
038300
038400     MOVE "PLANTATIONS"          TO AU-JEU-DE-DONNEES
038500     PERFORM ECRIRE-LIGNE-AUDIT-RTN
038600     .
038700 LIRE-PLANT-BRUT-RTN.
038800     READ PLANTATION-IN
038900         AT END SET EOF-PLANT-BRUT TO TRUE
039000     END-READ
039100     .
039200 CUMULER-PLANT-BRUT-RTN.
039210     IF QI-CLE-JOINTURE = SPACES
039220         GO TO CUMULER-PLANT-BRUT-SUITE
039230     END-IF
039300     ADD 1 TO WS-LIGNES-BRUTES
039400     IF QI-NUMERO-ORDRE       = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
039500     IF QI-COOPERATIVE        = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
039600     IF QI-CODE-PLANTATION    = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
039700     IF QI-CODE-PRODUCTEUR    = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
039800     IF QI-AUTRES-CODES       = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
039900     IF QI-SUPERF-CACAO-HA    = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
040000     IF QI-RENDEMENT-KG-HA    = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
040100     IF QI-ESTIMATION-KG      = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
040200     IF QI-VARIETE-CACAO      = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
040300     IF QI-GERANT             = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
040400     IF QI-NOM-GERANT         = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
040500     IF QI-LATITUDE           = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
040600     IF QI-LONGITUDE          = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
040700     IF QI-DONNEES-POLYGONALES = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
040800     MOVE QI-CODE-PLANTATION  TO WS-CLE-CHERCHEE
040900     PERFORM AJOUTER-CLE-RTN
040950     .
040960 CUMULER-PLANT-BRUT-SUITE.
040970     PERFORM LIRE-PLANT-BRUT-RTN
041100     .
041200 CUMULER-PLANT-BRUT-EXIT.
041300     EXIT
041400     .
041500 LIRE-PLANT-NET-RTN.
041600     READ PLANT-CLEAN-IN
041700         AT END SET EOF-PLANT-NET TO TRUE
041800     END-READ
041900     .
042000 CUMULER-PLANT-NET-RTN.
042100     ADD 1 TO WS-LIGNES-NETTES
042200     IF QC-NUMERO-ORDRE       = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
042300     IF QC-COOPERATIVE        = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
042400     IF QC-CODE-PLANTATION    = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
042500     IF QC-CODE-PRODUCTEUR    = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
042600     IF QC-AUTRES-CODES       = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
042700     IF QC-SUPERF-CACAO-HA    = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
042800     IF QC-RENDEMENT-KG-HA    = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
042900     IF QC-ESTIMATION-KG      = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
043000     IF QC-VARIETE-CACAO      = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
043100     IF QC-GERANT             = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
043200     IF QC-NOM-GERANT         = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
043300     IF QC-LATITUDE           = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
043400     IF QC-LONGITUDE          = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
043500     IF QC-DONNEES-POLYGONALES = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
043600     MOVE QC-CODE-PLANTATION  TO WS-CLE-CHERCHEE
043700     PERFORM AJOUTER-CLE-RTN
043800     PERFORM LIRE-PLANT-NET-RTN
043900     .
044000 CUMULER-PLANT-NET-EXIT.
044100     EXIT
044200     .
044300*----------------------------------------------------------------
044400* Bilan du jeu PARCELLES - seul jeu ou 06-NETTOYAGE-PARC supprime
044500* reellement des lignes (geometrie vide/invalide, farms_id en
044600* double, signature de geometrie en double).
044700*----------------------------------------------------------------
044800 AUDITER-PARCELLES-RTN.
044900     PERFORM REMETTRE-A-ZERO-RTN
045000
045100     PERFORM REINITIALISER-CLES-RTN
045200     OPEN INPUT PARCEL-IN
045300     PERFORM LIRE-PARC-BRUT-RTN
045400     PERFORM CUMULER-PARC-BRUT-RTN THRU CUMULER-PARC-BRUT-EXIT
045500         UNTIL FIN-PARC-BRUT
045600     CLOSE PARCEL-IN
045700     PERFORM COMPTER-DOUBLONS-RTN
045800     MOVE WS-DOUBLONS-CALCULES TO WS-DOUBLONS-AVANT
045900
046000     PERFORM REINITIALISER-CLES-RTN
046100     OPEN INPUT PARCEL-CLEAN-IN
046200     PERFORM LIRE-PARC-NET-RTN
046300     PERFORM CUMULER-PARC-NET-RTN THRU CUMULER-PARC-NET-EXIT
046400         UNTIL FIN-PARC-NET
046500     CLOSE PARCEL-CLEAN-IN
046600     PERFORM COMPTER-DOUBLONS-RTN
046700     MOVE WS-DOUBLONS-CALCULES TO WS-DOUBLONS-APRES
046800
046900     MOVE "PARCELLES"            TO AU-JEU-DE-DONNEES
047000     PERFORM ECRIRE-LIGNE-AUDIT-RTN
047100     .
047200 LIRE-PARC-BRUT-RTN.
047300     READ PARCEL-IN
047400         AT END SET EOF-PARC-BRUT TO TRUE
047500     END-READ
047600     .
047700 CUMULER-PARC-BRUT-RTN.
047710     IF GI-CLE-JOINTURE = SPACES
047720         GO TO CUMULER-PARC-BRUT-SUITE
047730     END-IF
047800     ADD 1 TO WS-LIGNES-BRUTES
047900     IF GI-FARMS-ID  = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
048000     IF GI-FARMER-ID = SPACES ADD 1 TO WS-MANQUANTS-AVANT END-IF
048100     MOVE GI-FARMS-ID         TO WS-CLE-CHERCHEE
048200     PERFORM AJOUTER-CLE-RTN
048250     .
048260 CUMULER-PARC-BRUT-SUITE.
048270     PERFORM LIRE-PARC-BRUT-RTN
048400     .
048500 CUMULER-PARC-BRUT-EXIT.
048600     EXIT
048700     .
048800 LIRE-PARC-NET-RTN.
048900     READ PARCEL-CLEAN-IN
049000         AT END SET EOF-PARC-NET TO TRUE
049100     END-READ
049200     .
049300 CUMULER-PARC-NET-RTN.
049310     IF GC-CLE-JOINTURE = SPACES
049320         GO TO CUMULER-PARC-NET-SUITE
049330     END-IF
049400     ADD 1 TO WS-LIGNES-NETTES
049500     IF GC-FARMS-ID  = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
049600     IF GC-FARMER-ID = SPACES ADD 1 TO WS-MANQUANTS-APRES END-IF
049700     MOVE GC-FARMS-ID         TO WS-CLE-CHERCHEE
049800     PERFORM AJOUTER-CLE-RTN
049850     .
049860 CUMULER-PARC-NET-SUITE.
049870     PERFORM LIRE-PARC-NET-RTN
050000     .
050100 CUMULER-PARC-NET-EXIT.
050200     EXIT
050300     .
050400*----------------------------------------------------------------
050500* Utilitaires communs aux trois jeux de donnees.
050600*----------------------------------------------------------------
050700 REMETTRE-A-ZERO-RTN.
050800     MOVE ZERO TO WS-LIGNES-BRUTES WS-LIGNES-NETTES
050900     MOVE ZERO TO WS-MANQUANTS-AVANT WS-MANQUANTS-APRES
051000     MOVE ZERO TO WS-DOUBLONS-AVANT WS-DOUBLONS-APRES
051100     MOVE "N" TO EOF-PROD-BRUT EOF-PROD-NET
051200     MOVE "N" TO EOF-PLANT-BRUT EOF-PLANT-NET
051300     MOVE "N" TO EOF-PARC-BRUT EOF-PARC-NET
051400     .
051500 REINITIALISER-CLES-RTN.
051600     MOVE ZERO TO WS-NB-CLES
051700     .
051800 AJOUTER-CLE-RTN.
051900     MOVE "N" TO WS-INSERE-SW
052000     SET WS-IDX-CLE TO 1
052100     PERFORM VOIR-CLE-1-RTN UNTIL WS-IDX-CLE > WS-NB-CLES
052200         OR ENTREE-INSEREE
052300     IF NOT ENTREE-INSEREE
052400         ADD 1 TO WS-NB-CLES
052500         SET WS-IDX-CLE TO WS-NB-CLES
052600         MOVE WS-CLE-CHERCHEE TO WS-CLE-VALEUR (WS-IDX-CLE)
052700         MOVE 1 TO WS-CLE-COMPTE (WS-IDX-CLE)
052800     END-IF
052900     .
053000 VOIR-CLE-1-RTN.
053100     IF WS-CLE-VALEUR (WS-IDX-CLE) = WS-CLE-CHERCHEE
053200         ADD 1 TO WS-CLE-COMPTE (WS-IDX-CLE)
053300         SET WS-INSERE-SW TO TRUE
053400         MOVE "O" TO WS-INSERE-SW
053500     ELSE
053600         SET WS-IDX-CLE UP BY 1
053700     END-IF
053800     .
054000 COMPTER-DOUBLONS-RTN.
054100     MOVE ZERO TO WS-DOUBLONS-CALCULES
054200     IF WS-NB-CLES > 0
054300         SET WS-IDX-CLE TO 1
054400         PERFORM COMPTER-DOUBLONS-PASSE-RTN
054500             UNTIL WS-IDX-CLE > WS-NB-CLES
054600     END-IF
054700     .
054800 COMPTER-DOUBLONS-PASSE-RTN.
054900     IF WS-CLE-COMPTE (WS-IDX-CLE) > 1
055000         ADD 1 TO WS-DOUBLONS-CALCULES
055100     END-IF
055200     SET WS-IDX-CLE UP BY 1
055300     .
055400 ECRIRE-LIGNE-AUDIT-RTN.
055500     MOVE WS-LIGNES-BRUTES  TO AU-LIGNES-BRUTES
055600     MOVE WS-LIGNES-NETTES  TO AU-LIGNES-NETTES
055700     IF WS-LIGNES-NETTES < WS-LIGNES-BRUTES
055800         COMPUTE AU-LIGNES-SUPPRIMEES =
055900             WS-LIGNES-BRUTES - WS-LIGNES-NETTES
056000     ELSE
056100         MOVE ZERO TO AU-LIGNES-SUPPRIMEES
056200     END-IF
056300     IF WS-LIGNES-BRUTES = 0
056400         MOVE ZERO TO AU-TAUX-RETENUE
056500     ELSE
056600         MOVE WS-LIGNES-BRUTES TO WS-DIVISEUR-TAUX
056700         COMPUTE AU-TAUX-RETENUE ROUNDED =
056800             WS-LIGNES-NETTES / WS-DIVISEUR-TAUX * 100
056900     END-IF
057000     MOVE WS-MANQUANTS-AVANT TO AU-MANQUANTS-AVANT
057100     MOVE WS-MANQUANTS-APRES TO AU-MANQUANTS-APRES
057200     COMPUTE AU-ECART-MANQUANTS =
057300         WS-MANQUANTS-AVANT - WS-MANQUANTS-APRES
057400     MOVE WS-DOUBLONS-AVANT TO AU-DOUBLONS-AVANT
057500     MOVE WS-DOUBLONS-APRES TO AU-DOUBLONS-APRES
057600     COMPUTE AU-ECART-DOUBLONS =
057700         WS-DOUBLONS-AVANT - WS-DOUBLONS-APRES
057900     WRITE AU-ENREG
058000     .
