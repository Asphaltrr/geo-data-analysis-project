000100*****************************************************************
000110* Author:     Didier Zamble
000120* Date:       19/02/1991
000130* Purpose:    PROJET COOP-CACAO - SYNTHESE PRODUCTEUR/COOPERATIVE
000140*             AGREGATION DES RESULTATS DE COMPARAISON DE SURFACES
000150*             PAR PRODUCTEUR PUIS PAR COOPERATIVE.
000160* Tectonics:  cobc
000170*****************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    9-SYNTHESE.
000200 AUTHOR.        DIDIER ZAMBLE.
000210 INSTALLATION.  COOP-CACAO INFORMATIQUE.
000220 DATE-WRITTEN.  19/02/1991.
000230 DATE-COMPILED.
000240 SECURITY.      USAGE INTERNE COOPERATIVE - DIFFUSION RESTREINTE.
000250*-----------------------------------------------------------------
000260*    JOURNAL DES MODIFICATIONS
000270*-----------------------------------------------------------------
000280* 19/02/91 DZE CR-0247 CREATION - CUMUL PAR PRODUCTEUR DES
000290*                       PLANTATIONS, DES JOINTURES ET ANOMALIES
000300* 08/07/91 DZE CR-0247 TAUX DE COUVERTURE ET TAUX D'ANOMALIES,
000310*                       ECART DE SURFACE DECLAREE/CALCULEE
000320* 25/01/92 FBA CR-0251 AGREGATION PAR COOPERATIVE ET TRI SUR LA
000330*                       COUVERTURE MOYENNE DECROISSANTE
000340* 09/02/99 KOF CR-0264 PASSAGE AN 2000 - ZONES DATE VERIFIEES
000350*                       SANS INCIDENCE SUR CE PROGRAMME (AUCUNE
000360*                       ZONE DATE EN ENTREE)
000370* 30/09/04 KOF CR-0288 EXTENSION DE LA TABLE PRODUCTEURS A 3000
000380*                      OCCURRENCES (CROISSANCE DU REGISTRE)
000390*-----------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS CLASSE-CHIFFRE IS "0" THRU "9"
000450     UPSI-0 IS SW-MODE-VERBEUX.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480
000490     SELECT PLANT-CLEAN-IN    ASSIGN TO "PLANT-CLEAN-OUT"
000500             ORGANIZATION LINE SEQUENTIAL.
000510
000520     SELECT COMPARE-IN        ASSIGN TO "COMPARE-OUT"
000530             ORGANIZATION LINE SEQUENTIAL.
000540
000550     SELECT COMPARE-ANOM-IN   ASSIGN TO "COMPARE-ANOM-OUT"
000560             ORGANIZATION LINE SEQUENTIAL.
000570
000580     SELECT SYNTH-PROD-OUT    ASSIGN TO "SYNTH-PROD-OUT"
000590             ORGANIZATION LINE SEQUENTIAL.
000600
000610     SELECT SYNTH-COOP-OUT    ASSIGN TO "SYNTH-COOP-OUT"
000620             ORGANIZATION LINE SEQUENTIAL.
000630
000640*****************************************************************
000650 DATA DIVISION.
000660 FILE SECTION.
000670
000680*    Plantation nettoyee, sortie du 2-NETTOYAGE (meme gabarit
000690*    que QC-ENREG des autres programmes de la chaine).
000700 FD  PLANT-CLEAN-IN.
000710 01  QC-ENREG.
000720     05 QC-NUMERO-ORDRE-X        PIC X(06).
000730     05 QC-COOPERATIVE           PIC X(20).
000740     05 QC-CODE-PLANTATION       PIC X(18).
000750     05 QC-CODE-PRODUCTEUR       PIC X(15).
000760     05 QC-AUTRES-CODES          PIC X(15).
000770     05 QC-SUPERF-CACAO-X        PIC X(06).
000780     05 QC-RENDEMENT-KG-HA-X     PIC X(06).
000790     05 QC-ESTIMATION-KG-X       PIC X(07).
000800     05 QC-VARIETE-CACAO         PIC X(15).
000810     05 QC-GERANT                PIC X(07).
000820     05 QC-NOM-GERANT            PIC X(25).
000830     05 QC-LATITUDE-X            PIC X(08).
000840     05 QC-LONGITUDE-X           PIC X(09).
000850     05 QC-DONNEES-POLYGONALES   PIC X(20).
000860     05 FILLER                   PIC X(23).
000870
000880*    Vue numerique - seule QN-SUPERF-CACAO-HA est exploitee ici,
000890*    pour le cumul de la superficie declaree totale.
000900 01  QC-ENREG-NUM REDEFINES QC-ENREG.
000910     05 QN-NUMERO-ORDRE          PIC 9(06).
000920     05 FILLER                   PIC X(20).
000930     05 FILLER                   PIC X(18).
000940     05 FILLER                   PIC X(15).
000950     05 FILLER                   PIC X(15).
000960     05 QN-SUPERF-CACAO-HA       PIC 9(04)V9(02).
000970     05 QN-RENDEMENT-KG-HA       PIC 9(05)V9(01).
000980     05 QN-ESTIMATION-KG         PIC 9(07).
000990     05 FILLER                   PIC X(15).
001000     05 FILLER                   PIC X(07).
001010     05 FILLER                   PIC X(25).
001020     05 QN-LATITUDE              PIC S9(02)V9(06).
001030     05 QN-LONGITUDE             PIC S9(03)V9(06).
001040     05 FILLER                   PIC X(20).
001050     05 FILLER                   PIC X(23).
001060
001070*    Comparaison surface declaree/calculee, sortie du
001080*    7-COMP-SURFACES (une ligne par plantation jointe).
001090 FD  COMPARE-IN.
001100 01  GS-ENREG.
001110     05 GS-CODE-PLANTATION       PIC X(18).
001120     05 GS-CODE-PRODUCTEUR       PIC X(15).
001130     05 GS-COOPERATIVE           PIC X(20).
001140     05 GS-SUPERFICIE-DECL       PIC 9(04)V9(02).
001150     05 GS-SURFACE-CALCULEE      PIC 9(04)V9(04).
001160     05 GS-ECART-PCT             PIC S9(05)V9(02).
001170     05 GS-ANOMALIE-SURFACE      PIC X(01).
001180     05 FILLER                   PIC X(25).
001190
001200*    Vue cle - detecte en un seul test une ligne totalement
001210*    vierge (bourrage de fin de fichier) sans examiner chaque
001220*    zone individuellement.
001230 01  GS-ENREG-CLE REDEFINES GS-ENREG.
001240     05 GS-CLE-JOINTURE          PIC X(53).
001250     05 FILLER                   PIC X(47).
001260
001270*    Extrait des seules lignes en anomalie de surface, meme
001280*    gabarit, sortie du 7-COMP-SURFACES.
001290 FD  COMPARE-ANOM-IN.
001300 01  GA-ENREG.
001310     05 GA-CODE-PLANTATION       PIC X(18).
001320     05 GA-CODE-PRODUCTEUR       PIC X(15).
001330     05 GA-COOPERATIVE           PIC X(20).
001340     05 GA-SUPERFICIE-DECL       PIC 9(04)V9(02).
001350     05 GA-SURFACE-CALCULEE      PIC 9(04)V9(04).
001360     05 GA-ECART-PCT             PIC S9(05)V9(02).
001370     05 GA-ANOMALIE-SURFACE      PIC X(01).
001380     05 FILLER                   PIC X(25).
001390
001400*    Vue cle - meme principe que GS-ENREG-CLE ci-dessus.
001410 01  GA-ENREG-CLE REDEFINES GA-ENREG.
001420     05 GA-CLE-JOINTURE          PIC X(53).
001430     05 FILLER                   PIC X(47).
001440
001450*    Synthese par producteur.
001460 FD  SYNTH-PROD-OUT.
001470 01  SP-ENREG.
001480     05 SP-CODE-PRODUCTEUR       PIC X(15).
001490     05 SP-NB-PLANTATIONS-TOTAL  PIC 9(03).
001500     05 SP-SUPERFICIE-DECL-TOT   PIC 9(06)V9(02).
001510     05 SP-NB-JOINTES            PIC 9(03).
001520     05 SP-SUPERFICIE-CALC-TOT   PIC 9(06)V9(04).
001530     05 SP-NB-ANOMALIES          PIC 9(03).
001540     05 SP-TAUX-COUVERTURE-GEO   PIC 9(03)V9(02).
001550     05 SP-TAUX-ANOMALIES        PIC 9(03)V9(02).
001560     05 SP-ECART-SURFACE-TOTAL   PIC S9(06)V9(02).
001570     05 SP-COOPERATIVE           PIC X(20).
001580     05 FILLER                   PIC X(20).
001590
001600*    Synthese par cooperative - moyennes des mesures producteur,
001610*    triee sur la couverture moyenne decroissante.
001620 FD  SYNTH-COOP-OUT.
001630 01  SC-ENREG.
001640     05 SC-COOPERATIVE           PIC X(20).
001650     05 SC-NB-PRODUCTEURS        PIC 9(04).
001660     05 SC-COUVERTURE-MOYENNE    PIC 9(03)V9(02).
001670     05 SC-TAUX-ANOMALIES-MOYEN  PIC 9(03)V9(02).
001680     05 SC-ECART-SURFACE-MOYEN   PIC S9(06)V9(02).
001690     05 FILLER                   PIC X(38).
001700
001710*****************************************************************
001720 WORKING-STORAGE SECTION.
001730
001740 01  WS-FLAGS.
001750     05 WS-EOF-PLANTATION        PIC X(01) VALUE "N".
001760         88 EOF-PLANTATION                 VALUE "O".
001770     05 WS-EOF-COMPARAISON       PIC X(01) VALUE "N".
001780         88 EOF-COMPARAISON                VALUE "O".
001790     05 WS-EOF-ANOMALIE          PIC X(01) VALUE "N".
001800         88 EOF-ANOMALIE                   VALUE "O".
001810     05 WS-INSERE-SW             PIC X(01) VALUE "N".
001820         88 ENTREE-INSEREE                 VALUE "O".
001830     05 WS-PERMUTE-SW            PIC X(01) VALUE "N".
001840         88 PERMUTATION-FAITE              VALUE "O".
001850
001860 01  WS-COMPTEURS.
001870     05 WS-NB-PROD               PIC 9(04) COMP VALUE 0.
001880     05 WS-NB-COOP               PIC 9(03) COMP VALUE 0.
001890     05 WS-IX                    PIC 9(04) COMP VALUE 0.
001900     05 WS-KX                    PIC 9(03) COMP VALUE 0.
001910
001920*    TABLE DES PRODUCTEURS - CUMULS ISSUS DES TROIS FICHIERS
001930*    SOURCES (PLANTATIONS NETTOYEES, JOINTURES, ANOMALIES).
001940 01  WS-TABLE-PROD.
001950     05 WS-PR-ENTREE OCCURS 3000 TIMES.
001960         10 WS-PR-CODE           PIC X(15).
001970         10 WS-PR-COOP           PIC X(20).
001980         10 WS-PR-NB-PLANT       PIC 9(03) COMP.
001990         10 WS-PR-SURF-DECL      PIC 9(06)V9(02) COMP.
002000         10 WS-PR-NB-JOINTES     PIC 9(03) COMP.
002010         10 WS-PR-SURF-CALC      PIC 9(06)V9(04) COMP.
002020         10 WS-PR-NB-ANOM        PIC 9(03) COMP.
002030
002040*    TABLE DES COOPERATIVES - CUMULS DES MESURES PRODUCTEUR EN
002050*    VUE DU CALCUL DES MOYENNES, PUIS TRI DECROISSANT.
002060 01  WS-TABLE-COOP.
002070     05 WS-CO-ENTREE OCCURS 200 TIMES.
002080         10 WS-CO-NOM            PIC X(20).
002090         10 WS-CO-NB-PROD        PIC 9(04) COMP.
002100         10 WS-CO-NB-PROD-ANOM   PIC 9(04) COMP.
002110         10 WS-CO-SOMME-COUV     PIC S9(08)V9(02) COMP.
002120         10 WS-CO-SOMME-ANOM     PIC S9(08)V9(02) COMP.
002130         10 WS-CO-SOMME-ECART    PIC S9(10)V9(02) COMP.
002140         10 WS-CO-MOY-COUV       PIC 9(03)V9(02) COMP.
002150         10 WS-CO-MOY-ANOM       PIC 9(03)V9(02) COMP.
002160         10 WS-CO-MOY-ECART      PIC S9(06)V9(02) COMP.
002170
002180*    ZONES DE TRAVAIL POUR LES VALEURS DERIVEES D'UN PRODUCTEUR,
002190*    UTILISEES A LA FOIS POUR L'ECRITURE ET LE CUMUL COOPERATIF.
002200 01  WS-D-TAUX-COUVERTURE        PIC 9(03)V9(02) COMP.
002210 01  WS-D-TAUX-ANOMALIES         PIC 9(03)V9(02) COMP.
002220 01  WS-D-ECART-SURFACE          PIC S9(06)V9(02) COMP.
002230 01  WS-CODE-RECHERCHE           PIC X(15).
002240 01  WS-COOP-RECHERCHE           PIC X(20).
002250
002260*    ZONE DE SAUVEGARDE POUR LES PERMUTATIONS DU TRI A BULLES.
002270 01  WS-SAUVE-CO-NOM             PIC X(20).
002280 01  WS-SAUVE-CO-NB-PROD         PIC 9(04) COMP.
002290 01  WS-SAUVE-CO-NB-PROD-ANOM    PIC 9(04) COMP.
002300 01  WS-SAUVE-CO-SOMME-COUV      PIC S9(08)V9(02) COMP.
002310 01  WS-SAUVE-CO-SOMME-ANOM      PIC S9(08)V9(02) COMP.
002320 01  WS-SAUVE-CO-SOMME-ECART     PIC S9(10)V9(02) COMP.
002330 01  WS-SAUVE-CO-MOY-COUV        PIC 9(03)V9(02) COMP.
002340 01  WS-SAUVE-CO-MOY-ANOM        PIC 9(03)V9(02) COMP.
002350 01  WS-SAUVE-CO-MOY-ECART       PIC S9(06)V9(02) COMP.
002360
002370*****************************************************************
002380 PROCEDURE DIVISION.
002390
002400 MAIN-PROCEDURE.
002410     OPEN INPUT PLANT-CLEAN-IN
002420     PERFORM LIRE-PLANTATION-RTN
002430     PERFORM CHARGER-PLANTATION-RTN THRU
002440             CHARGER-PLANTATION-EXIT
002450             UNTIL EOF-PLANTATION
002460     CLOSE PLANT-CLEAN-IN
002470
002480     OPEN INPUT COMPARE-IN
002490     PERFORM LIRE-COMPARAISON-RTN
002500     PERFORM CUMULER-JOINTURE-RTN THRU CUMULER-JOINTURE-EXIT
002510             UNTIL EOF-COMPARAISON
002520     CLOSE COMPARE-IN
002530
002540     OPEN INPUT COMPARE-ANOM-IN
002550     PERFORM LIRE-ANOMALIE-RTN
002560     PERFORM CUMULER-ANOMALIE-RTN THRU CUMULER-ANOMALIE-EXIT
002570             UNTIL EOF-ANOMALIE
002580     CLOSE COMPARE-ANOM-IN
002590
002600     OPEN OUTPUT SYNTH-PROD-OUT
002610     MOVE 1 TO WS-IX
002620     PERFORM ECRIRE-PRODUCTEUR-RTN UNTIL WS-IX > WS-NB-PROD
002630     CLOSE SYNTH-PROD-OUT
002640
002650     MOVE 1 TO WS-IX
002660     PERFORM CALCULER-MOYENNE-COOP-RTN UNTIL WS-IX > WS-NB-COOP
002670     PERFORM TRIER-COOP-RTN
002680
002690     OPEN OUTPUT SYNTH-COOP-OUT
002700     MOVE 1 TO WS-IX
002710     PERFORM ECRIRE-COOPERATIVE-RTN UNTIL WS-IX > WS-NB-COOP
002720     CLOSE SYNTH-COOP-OUT
002730
002740     DISPLAY "9-SYNTHESE - PRODUCTEURS AGREGES  : " WS-NB-PROD
002750     DISPLAY "9-SYNTHESE - COOPERATIVES AGREGEES : " WS-NB-COOP
002760     GO TO FIN-PGM.
002770
002780 LIRE-PLANTATION-RTN.
002790     READ PLANT-CLEAN-IN
002800         AT END SET EOF-PLANTATION TO TRUE
002810     END-READ
002820     .
002830
002840*    CUMUL DU NOMBRE DE PLANTATIONS ET DE LA SUPERFICIE DECLAREE
002850*    PAR PRODUCTEUR ; RATTACHEMENT DE LA COOPERATIVE VUE A LA
002860*    PREMIERE PLANTATION DU PRODUCTEUR.
002870 CHARGER-PLANTATION-RTN.
002880     IF QC-CODE-PRODUCTEUR = SPACES
002890         PERFORM LIRE-PLANTATION-RTN
002900         GO TO CHARGER-PLANTATION-EXIT
002910     END-IF
002920     MOVE QC-CODE-PRODUCTEUR TO WS-CODE-RECHERCHE
002930     MOVE "N" TO WS-INSERE-SW
002940     MOVE 1 TO WS-IX
002950     PERFORM VOIR-PROD-1-RTN UNTIL WS-IX > WS-NB-PROD
002960             OR ENTREE-INSEREE
002970     IF NOT ENTREE-INSEREE
002980         ADD 1 TO WS-NB-PROD
002990         MOVE WS-CODE-RECHERCHE TO WS-PR-CODE(WS-NB-PROD)
003000         MOVE QC-COOPERATIVE TO WS-PR-COOP(WS-NB-PROD)
003010         MOVE 0 TO WS-PR-NB-PLANT(WS-NB-PROD)
003020         MOVE 0 TO WS-PR-SURF-DECL(WS-NB-PROD)
003030         MOVE 0 TO WS-PR-NB-JOINTES(WS-NB-PROD)
003040         MOVE 0 TO WS-PR-SURF-CALC(WS-NB-PROD)
003050         MOVE 0 TO WS-PR-NB-ANOM(WS-NB-PROD)
003060         MOVE WS-NB-PROD TO WS-IX
003070     END-IF
003080     ADD 1 TO WS-PR-NB-PLANT(WS-IX)
003090     IF QC-SUPERF-CACAO-X NOT = SPACES
003100         ADD QN-SUPERF-CACAO-HA TO WS-PR-SURF-DECL(WS-IX)
003110     END-IF
003120     PERFORM LIRE-PLANTATION-RTN
003130     GO TO CHARGER-PLANTATION-EXIT.
003140 CHARGER-PLANTATION-EXIT.
003150     EXIT.
003160
003170 VOIR-PROD-1-RTN.
003180     IF WS-PR-CODE(WS-IX) = WS-CODE-RECHERCHE
003190         SET ENTREE-INSEREE TO TRUE
003200     ELSE
003210         ADD 1 TO WS-IX
003220     END-IF
003230     .
003240
003250 LIRE-COMPARAISON-RTN.
003260     READ COMPARE-IN
003270         AT END SET EOF-COMPARAISON TO TRUE
003280     END-READ
003290     .
003300
003310 CUMULER-JOINTURE-RTN.
003320     IF GS-CLE-JOINTURE = SPACES
003330         PERFORM LIRE-COMPARAISON-RTN
003340         GO TO CUMULER-JOINTURE-EXIT
003350     END-IF
003360     MOVE GS-CODE-PRODUCTEUR TO WS-CODE-RECHERCHE
003370     MOVE "N" TO WS-INSERE-SW
003380     MOVE 1 TO WS-IX
003390     PERFORM VOIR-PROD-1-RTN UNTIL WS-IX > WS-NB-PROD
003400             OR ENTREE-INSEREE
003410     IF ENTREE-INSEREE
003420         ADD 1 TO WS-PR-NB-JOINTES(WS-IX)
003430         ADD GS-SURFACE-CALCULEE TO WS-PR-SURF-CALC(WS-IX)
003440     END-IF
003450     PERFORM LIRE-COMPARAISON-RTN
003460     GO TO CUMULER-JOINTURE-EXIT.
003470 CUMULER-JOINTURE-EXIT.
003480     EXIT.
003490
003500 LIRE-ANOMALIE-RTN.
003510     READ COMPARE-ANOM-IN
003520         AT END SET EOF-ANOMALIE TO TRUE
003530     END-READ
003540     .
003550
003560 CUMULER-ANOMALIE-RTN.
003570     IF GA-CLE-JOINTURE = SPACES
003580         PERFORM LIRE-ANOMALIE-RTN
003590         GO TO CUMULER-ANOMALIE-EXIT
003600     END-IF
003610     MOVE GA-CODE-PRODUCTEUR TO WS-CODE-RECHERCHE
003620     MOVE "N" TO WS-INSERE-SW
003630     MOVE 1 TO WS-IX
003640     PERFORM VOIR-PROD-1-RTN UNTIL WS-IX > WS-NB-PROD
003650             OR ENTREE-INSEREE
003660     IF ENTREE-INSEREE
003670         ADD 1 TO WS-PR-NB-ANOM(WS-IX)
003680     END-IF
003690     PERFORM LIRE-ANOMALIE-RTN
003700     GO TO CUMULER-ANOMALIE-EXIT.
003710 CUMULER-ANOMALIE-EXIT.
003720     EXIT.
003730
003740*    CALCUL DES TAUX ET DE L'ECART, ECRITURE DE LA SYNTHESE
003750*    PRODUCTEUR, PUIS CUMUL DANS LA TABLE DES COOPERATIVES.
003760 ECRIRE-PRODUCTEUR-RTN.
003770     COMPUTE WS-D-TAUX-COUVERTURE ROUNDED =
003780         WS-PR-NB-JOINTES(WS-IX) / WS-PR-NB-PLANT(WS-IX) * 100
003790     IF WS-PR-NB-JOINTES(WS-IX) = 0
003800         MOVE 0 TO WS-D-TAUX-ANOMALIES
003810     ELSE
003820         COMPUTE WS-D-TAUX-ANOMALIES ROUNDED =
003830             WS-PR-NB-ANOM(WS-IX) / WS-PR-NB-JOINTES(WS-IX) * 100
003840     END-IF
003850     COMPUTE WS-D-ECART-SURFACE ROUNDED =
003860         WS-PR-SURF-DECL(WS-IX) - WS-PR-SURF-CALC(WS-IX)
003870
003880     MOVE SPACES TO SP-ENREG
003890     MOVE WS-PR-CODE(WS-IX)       TO SP-CODE-PRODUCTEUR
003900     MOVE WS-PR-NB-PLANT(WS-IX)   TO SP-NB-PLANTATIONS-TOTAL
003910     MOVE WS-PR-SURF-DECL(WS-IX)  TO SP-SUPERFICIE-DECL-TOT
003920     MOVE WS-PR-NB-JOINTES(WS-IX) TO SP-NB-JOINTES
003930     MOVE WS-PR-SURF-CALC(WS-IX)  TO SP-SUPERFICIE-CALC-TOT
003940     MOVE WS-PR-NB-ANOM(WS-IX)    TO SP-NB-ANOMALIES
003950     MOVE WS-D-TAUX-COUVERTURE    TO SP-TAUX-COUVERTURE-GEO
003960     MOVE WS-D-TAUX-ANOMALIES     TO SP-TAUX-ANOMALIES
003970     MOVE WS-D-ECART-SURFACE      TO SP-ECART-SURFACE-TOTAL
003980     MOVE WS-PR-COOP(WS-IX)       TO SP-COOPERATIVE
003990     WRITE SP-ENREG
004000
004010     PERFORM AJOUTER-COOP-RTN
004020     ADD 1 TO WS-IX
004030     .
004040
004050*    RECHERCHE OU CREATION DE L'ENTREE COOPERATIVE, PUIS CUMUL
004060*    DES TROIS MESURES PRODUCTEUR EN VUE DES MOYENNES.  WS-KX
004070*    PARCOURT LA TABLE DES COOPERATIVES SANS TOUCHER A WS-IX,
004080*    QUI RESTE L'INDICE DU PRODUCTEUR EN COURS.
004090 AJOUTER-COOP-RTN.
004100     IF WS-PR-COOP(WS-IX) = SPACES
004110         MOVE "NA" TO WS-COOP-RECHERCHE
004120     ELSE
004130         MOVE WS-PR-COOP(WS-IX) TO WS-COOP-RECHERCHE
004140     END-IF
004150     MOVE "N" TO WS-INSERE-SW
004160     MOVE 1 TO WS-KX
004170     PERFORM VOIR-COOP-2-RTN UNTIL WS-KX > WS-NB-COOP
004180             OR ENTREE-INSEREE
004190     IF NOT ENTREE-INSEREE
004200         ADD 1 TO WS-NB-COOP
004210         MOVE WS-COOP-RECHERCHE TO WS-CO-NOM(WS-NB-COOP)
004220         MOVE 0 TO WS-CO-NB-PROD(WS-NB-COOP)
004230         MOVE 0 TO WS-CO-NB-PROD-ANOM(WS-NB-COOP)
004240         MOVE 0 TO WS-CO-SOMME-COUV(WS-NB-COOP)
004250         MOVE 0 TO WS-CO-SOMME-ANOM(WS-NB-COOP)
004260         MOVE 0 TO WS-CO-SOMME-ECART(WS-NB-COOP)
004270         MOVE WS-NB-COOP TO WS-KX
004280     END-IF
004290     ADD 1 TO WS-CO-NB-PROD(WS-KX)
004300     ADD WS-D-TAUX-COUVERTURE TO WS-CO-SOMME-COUV(WS-KX)
004310*    LE TAUX D'ANOMALIES N'EST DEFINI QUE POUR LES PRODUCTEURS
004320*    AYANT AU MOINS UNE PLANTATION JOINTE - LES AUTRES SONT
004330*    EXCLUS DE CETTE MOYENNE DU TAUX COOPERATIVE.
004340     IF WS-PR-NB-JOINTES(WS-IX) > 0
004350         ADD 1 TO WS-CO-NB-PROD-ANOM(WS-KX)
004360         ADD WS-D-TAUX-ANOMALIES TO WS-CO-SOMME-ANOM(WS-KX)
004370     END-IF
004380     ADD WS-D-ECART-SURFACE TO WS-CO-SOMME-ECART(WS-KX)
004390     .
004400
004410 VOIR-COOP-2-RTN.
004420     IF WS-CO-NOM(WS-KX) = WS-COOP-RECHERCHE
004430         SET ENTREE-INSEREE TO TRUE
004440     ELSE
004450         ADD 1 TO WS-KX
004460     END-IF
004470     .
004480
004490*    MOYENNE ARITHMETIQUE DES TROIS MESURES PRODUCTEUR SUR LA
004500*    COOPERATIVE WS-IX.
004510 CALCULER-MOYENNE-COOP-RTN.
004520     COMPUTE WS-CO-MOY-COUV(WS-IX) ROUNDED =
004530         WS-CO-SOMME-COUV(WS-IX) / WS-CO-NB-PROD(WS-IX)
004540     IF WS-CO-NB-PROD-ANOM(WS-IX) = 0
004550         MOVE 0 TO WS-CO-MOY-ANOM(WS-IX)
004560     ELSE
004570         COMPUTE WS-CO-MOY-ANOM(WS-IX) ROUNDED =
004580             WS-CO-SOMME-ANOM(WS-IX) / WS-CO-NB-PROD-ANOM(WS-IX)
004590     END-IF
004600     COMPUTE WS-CO-MOY-ECART(WS-IX) ROUNDED =
004610         WS-CO-SOMME-ECART(WS-IX) / WS-CO-NB-PROD(WS-IX)
004620     ADD 1 TO WS-IX
004630     .
004640
004650*    TRI A BULLES SUR LA COUVERTURE MOYENNE, ORDRE DECROISSANT.
004660 TRIER-COOP-RTN.
004670     IF WS-NB-COOP > 1
004680         MOVE "O" TO WS-PERMUTE-SW
004690         PERFORM BULLE-COOP-PASSE-RTN UNTIL WS-PERMUTE-SW = "N"
004700     END-IF
004710     .
004720
004730 BULLE-COOP-PASSE-RTN.
004740     MOVE "N" TO WS-PERMUTE-SW
004750     MOVE 1 TO WS-IX
004760     PERFORM BULLE-COOP-PAIRE-RTN UNTIL WS-IX >= WS-NB-COOP
004770     .
004780
004790 BULLE-COOP-PAIRE-RTN.
004800     IF WS-CO-MOY-COUV(WS-IX) < WS-CO-MOY-COUV(WS-IX + 1)
004810         MOVE WS-CO-NOM(WS-IX)         TO WS-SAUVE-CO-NOM
004820         MOVE WS-CO-NB-PROD(WS-IX)     TO WS-SAUVE-CO-NB-PROD
004830         MOVE WS-CO-SOMME-COUV(WS-IX)  TO WS-SAUVE-CO-SOMME-COUV
004840         MOVE WS-CO-SOMME-ANOM(WS-IX)  TO WS-SAUVE-CO-SOMME-ANOM
004850         MOVE WS-CO-SOMME-ECART(WS-IX) TO WS-SAUVE-CO-SOMME-ECART
004860         MOVE WS-CO-MOY-COUV(WS-IX)    TO WS-SAUVE-CO-MOY-COUV
004870         MOVE WS-CO-MOY-ANOM(WS-IX)    TO WS-SAUVE-CO-MOY-ANOM
004880         MOVE WS-CO-MOY-ECART(WS-IX)   TO WS-SAUVE-CO-MOY-ECART
004890
004900         MOVE WS-CO-NOM(WS-IX + 1)         TO WS-CO-NOM(WS-IX)
004910         MOVE WS-CO-NB-PROD(WS-IX + 1)     TO WS-CO-NB-PROD(WS-IX)
004920         MOVE WS-CO-SOMME-COUV(WS-IX + 1)  TO WS-CO-SOMME-COUV(WS-IX)
004930         MOVE WS-CO-SOMME-ANOM(WS-IX + 1)  TO WS-CO-SOMME-ANOM(WS-IX)
004940         MOVE WS-CO-SOMME-ECART(WS-IX + 1) TO WS-CO-SOMME-ECART(WS-IX)
004950         MOVE WS-CO-MOY-COUV(WS-IX + 1)    TO WS-CO-MOY-COUV(WS-IX)
004960         MOVE WS-CO-MOY-ANOM(WS-IX + 1)    TO WS-CO-MOY-ANOM(WS-IX)
004970         MOVE WS-CO-MOY-ECART(WS-IX + 1)   TO WS-CO-MOY-ECART(WS-IX)
004980
004990         MOVE WS-SAUVE-CO-NOM         TO WS-CO-NOM(WS-IX + 1)
005000         MOVE WS-SAUVE-CO-NB-PROD     TO WS-CO-NB-PROD(WS-IX + 1)
005010         MOVE WS-SAUVE-CO-SOMME-COUV  TO WS-CO-SOMME-COUV(WS-IX + 1)
005020         MOVE WS-SAUVE-CO-SOMME-ANOM  TO WS-CO-SOMME-ANOM(WS-IX + 1)
005030         MOVE WS-SAUVE-CO-SOMME-ECART TO WS-CO-SOMME-ECART(WS-IX + 1)
005040         MOVE WS-SAUVE-CO-MOY-COUV    TO WS-CO-MOY-COUV(WS-IX + 1)
005050         MOVE WS-SAUVE-CO-MOY-ANOM    TO WS-CO-MOY-ANOM(WS-IX + 1)
005060         MOVE WS-SAUVE-CO-MOY-ECART   TO WS-CO-MOY-ECART(WS-IX + 1)
005070         SET PERMUTATION-FAITE TO TRUE
005080     END-IF
005090     ADD 1 TO WS-IX
005100     .
005110
005120 ECRIRE-COOPERATIVE-RTN.
005130     MOVE SPACES TO SC-ENREG
005140     MOVE WS-CO-NOM(WS-IX)         TO SC-COOPERATIVE
005150     MOVE WS-CO-NB-PROD(WS-IX)     TO SC-NB-PRODUCTEURS
005160     MOVE WS-CO-MOY-COUV(WS-IX)    TO SC-COUVERTURE-MOYENNE
005170     MOVE WS-CO-MOY-ANOM(WS-IX)    TO SC-TAUX-ANOMALIES-MOYEN
005180     MOVE WS-CO-MOY-ECART(WS-IX)   TO SC-ECART-SURFACE-MOYEN
005190     WRITE SC-ENREG
005200     ADD 1 TO WS-IX
005210     .
005220
005230 FIN-PGM.
005240     STOP RUN.
