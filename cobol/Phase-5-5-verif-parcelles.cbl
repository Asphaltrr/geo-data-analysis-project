000100*****************************************************************
000110* Author:     Didier Zamblé
000120* Date:       14/03/1987
000130* Purpose:    PROJET COOP-CACAO - VERIFICATION DES PARCELLES.
000140* Tectonics:  cobc
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    5-VERIF-PARCELLES.
000180 AUTHOR.        DIDIER ZAMBLE.
000190 INSTALLATION.  COOP-CACAO INFORMATIQUE.
000200 DATE-WRITTEN.  14/03/1987.
000210 DATE-COMPILED.
000220 SECURITY.      USAGE INTERNE COOPERATIVE - DIFFUSION RESTREINTE.
000230*-----------------------------------------------------------------
000240*    JOURNAL DES MODIFICATIONS
000250*-----------------------------------------------------------------
000260* 14/03/87 DZE CR-0204 CREATION - CONTROLE DE LECTURE SEULE DES
000270*                      PARCELLES GEOREFERENCEES
000280* 02/09/87 DZE CR-0204 CALCUL DU CENTROIDE ET DE LA SURFACE
000290*                      (PROJECTION EQUIRECTANGULAIRE LOCALE)
000300* 21/06/88 AKO CR-0208 COSINUS PAR SERIE DE TAYLOR (PAS DE
000310*                      FONCTION INTRINSEQUE DISPONIBLE ICI)
000320* 11/01/90 AKO CR-0208 DETECTION DOUBLONS FARMS_ID ET SIGNATURE
000330* 05/07/91 DZE CR-0212 SOMMAIRE DE CONTROLE GEO-SUMMARY
000340* 30/11/98 KOF CR-0255 PASSAGE AN 2000 - ZONES DATE VERIFIEES
000350*                      SANS INCIDENCE SUR CE PROGRAMME (AUCUNE
000360*                      ZONE DATE EN ENTREE)
000370* 08/02/01 KOF CR-0271 AJUSTEMENT BORNES CENTROIDE APRES
000380*                      DECOUPAGE ADMINISTRATIF
000390*-----------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS CLASSE-CHIFFRE IS "0" THRU "9"
000450     UPSI-0 IS SW-MODE-VERBEUX.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480
000490     SELECT PARCEL-IN        ASSIGN TO "PARCEL-IN"
000500             ORGANIZATION LINE SEQUENTIAL.
000510
000520     SELECT ANOM-GEO-OUT     ASSIGN TO "ANOM-GEO-OUT"
000530             ORGANIZATION LINE SEQUENTIAL.
000540
000550     SELECT GEO-SUMMARY-OUT  ASSIGN TO "GEO-SUMMARY-OUT"
000560             ORGANIZATION LINE SEQUENTIAL.
000570
000580*****************************************************************
000590 DATA DIVISION.
000600 FILE SECTION.
000610
000620*    Table de sommets aplatie (polygone, coordonnees en degres
000630*    decimaux, ordre longitude/latitude, premier sommet non
000640*    repete en fin d'anneau).
000650 FD  PARCEL-IN.
000660 01  GI-ENREG.
000670     05 GI-FARMS-ID              PIC X(18).
000680     05 GI-FARMER-ID             PIC X(15).
000690     05 GI-SUPERFICIE            PIC 9(04)V9(02).
000700     05 GI-NB-VERTICES           PIC 9(03).
000710     05 GI-VERTICES OCCURS 60 TIMES.
000720         10 GI-LON               PIC S9(03)V9(06).
000730         10 GI-LAT                PIC S9(02)V9(06).
000740     05 FILLER                   PIC X(38).
000750
000760*    Vue texte contigue de la table de sommets (signature).
000770 01  GI-ENREG-TEXTE REDEFINES GI-ENREG.
000780     05 FILLER                   PIC X(42).
000790     05 GI-VERTICES-TEXTE        PIC X(1020).
000800     05 FILLER                   PIC X(38).
000805*    Vue reduite aux deux zones-cle, pour le test de ligne
000806*    totalement vide sans passer par une reference modifiee.
000807 01  GI-ENREG-CLE REDEFINES GI-ENREG.
000808     05 GI-CLE-JOINTURE          PIC X(33).
000809     05 FILLER                   PIC X(1067).
000810
000820 FD  ANOM-GEO-OUT.
000830 01  AG-ENREG.
000840     05 AG-IDENTIFIANT           PIC X(18).
000850     05 AG-TYPE-ANOMALIE         PIC X(60).
000860     05 AG-COLONNE-CONCERNEE     PIC X(30).
000870     05 AG-VALEUR                PIC X(40).
000880
000890 FD  GEO-SUMMARY-OUT.
000900 01  GS-LIGNE.
000910     05 GS-NOM                   PIC X(30).
000920     05 GS-VALEUR                PIC X(10).
000930
000940*    Vue numerique de la meme ligne, utilisee au moment du calcul
000950*    de la valeur avant conversion en zone editee pour la sortie.
000960 01  GS-LIGNE-NUM REDEFINES GS-LIGNE.
000970     05 FILLER                   PIC X(30).
000980     05 GS-VALEUR-NUM            PIC 9(10).
000990
001000*****************************************************************
001010 WORKING-STORAGE SECTION.
001020
001030 01  WS-CONSTANTES.
001040     05 WS-PI-SUR-180            PIC S9(01)V9(09) COMP
001050                                  VALUE 0.017453293.
001060     05 WS-M-PAR-DEGRE-LON       PIC 9(06) COMP VALUE 111320.
001070     05 WS-M-PAR-DEGRE-LAT       PIC 9(06) COMP VALUE 110540.
001080     05 WS-BORNE-LAT-MIN         PIC S9(02)V9(01) VALUE +4.0.
001090     05 WS-BORNE-LAT-MAX         PIC S9(02)V9(01) VALUE +11.0.
001100     05 WS-BORNE-LON-MIN         PIC S9(02)V9(01) VALUE -9.5.
001110     05 WS-BORNE-LON-MAX         PIC S9(02)V9(01) VALUE -2.0.
001120
001130 01  WS-FLAGS.
001140     05 WS-EOF-PARCELLE          PIC X(01) VALUE "N".
001150         88 EOF-PARCELLE                   VALUE "O".
001160     05 WS-TROUVE-SW             PIC X(01) VALUE "N".
001170         88 CLE-TROUVEE                    VALUE "O".
001180     05 WS-PREMIER-ENREG-SW      PIC X(01) VALUE "O".
001190         88 PREMIER-ENREGISTREMENT         VALUE "O".
001192     05 WS-SIG-EGALE-SW          PIC X(01) VALUE "N".
001194         88 SIGNATURE-EGALE                VALUE "O".
001200
001210 01  WS-COMPTEURS.
001220     05 WS-NB-PARCELLES          PIC 9(06) COMP VALUE 0.
001230     05 WS-NB-GEO-VIDES          PIC 9(06) COMP VALUE 0.
001240     05 WS-NB-GEO-INVALIDES      PIC 9(06) COMP VALUE 0.
001250     05 WS-NB-CENTROIDES-HB      PIC 9(06) COMP VALUE 0.
001260     05 WS-NB-DOUBLONS-CLE       PIC 9(06) COMP VALUE 0.
001270     05 WS-NB-DOUBLONS-SIG       PIC 9(06) COMP VALUE 0.
001280     05 WS-IX                    PIC 9(05) COMP VALUE 0.
001290     05 WS-IY                    PIC 9(05) COMP VALUE 0.
001300     05 WS-K                     PIC 9(03) COMP VALUE 0.
001310     05 WS-KSUIV                 PIC 9(03) COMP VALUE 0.
001320
001330*    TABLE DES CLES FARMS_ID (COMPTAGE DOUBLONS)
001340 01  WS-TABLE-CLES.
001350     05 WS-CLE OCCURS 3000 TIMES.
001360         10 WS-CLE-VALEUR        PIC X(18).
001370         10 WS-CLE-COMPTE        PIC 9(05) COMP.
001380 01  WS-NB-CLES                  PIC 9(05) COMP VALUE 0.
001390
001400*    TABLE DES SIGNATURES DE GEOMETRIE (COMPTAGE DOUBLONS)
001410 01  WS-TABLE-SIGNATURES.
001420     05 WS-SIG OCCURS 3000 TIMES.
001430         10 WS-SIG-NBVERT        PIC 9(03) COMP.
001440         10 WS-SIG-TEXTE         PIC X(1020).
001442*        Vue par sommet de la signature memorisee, pour
001444*        comparaison sommet par sommet (sans reference modifiee).
001446         10 WS-SIG-VERTICES REDEFINES WS-SIG-TEXTE
001448             PIC X(17) OCCURS 60 TIMES.
001450         10 WS-SIG-COMPTE        PIC 9(05) COMP.
001460 01  WS-NB-SIGNATURES            PIC 9(05) COMP VALUE 0.
001470
001490 01  WS-COMPTE-COURANT            PIC 9(05) COMP VALUE 0.
001500 01  WS-VALEUR-EDIT               PIC ZZZZZZ9.
001510
001520*    CALCUL DU CENTROIDE ET DE LA SURFACE
001530 01  WS-GEOMETRIE-CALCUL.
001540     05 WS-SOMME-LON              PIC S9(07)V9(06) COMP.
001550     05 WS-SOMME-LAT              PIC S9(06)V9(06) COMP.
001560     05 WS-CENTROIDE-LON          PIC S9(03)V9(06) COMP.
001570     05 WS-CENTROIDE-LAT          PIC S9(02)V9(06) COMP.
001580     05 WS-ANGLE-RAD              PIC S9(01)V9(09) COMP.
001590     05 WS-X2                     PIC S9(03)V9(09) COMP.
001600     05 WS-X4                     PIC S9(05)V9(09) COMP.
001610     05 WS-X6                     PIC S9(07)V9(09) COMP.
001620     05 WS-COS-RESULT             PIC S9(01)V9(09) COMP.
001630     05 WS-X-SOMMET OCCURS 61 TIMES PIC S9(07)V9(04) COMP.
001640     05 WS-Y-SOMMET OCCURS 61 TIMES PIC S9(07)V9(04) COMP.
001650     05 WS-SOMME-SHOELACE         PIC S9(13)V9(04) COMP.
001660     05 WS-SURFACE-M2             PIC S9(13)V9(04) COMP.
001670     05 WS-SURFACE-HA             PIC S9(07)V9(04) COMP.
001680
001690*****************************************************************
001700 PROCEDURE DIVISION.
001710
001720 MAIN-PROCEDURE.
001730     OPEN INPUT PARCEL-IN
001740     PERFORM LIRE-PARCELLE-RTN
001750     PERFORM BOUCLE-PASSE1-RTN UNTIL EOF-PARCELLE
001760     CLOSE PARCEL-IN
001770
001780     OPEN INPUT  PARCEL-IN
001790     OPEN OUTPUT ANOM-GEO-OUT
001800     MOVE "N" TO WS-EOF-PARCELLE
001810     SET PREMIER-ENREGISTREMENT TO TRUE
001820     PERFORM LIRE-PARCELLE-RTN
001830     PERFORM CONTROLER-PARCELLE-RTN THRU
001840             CONTROLER-PARCELLE-EXIT
001850             UNTIL EOF-PARCELLE
001860     CLOSE PARCEL-IN ANOM-GEO-OUT
001870
001880     PERFORM ECRIRE-SOMMAIRE-RTN
001890     DISPLAY "5-VERIF-PARCELLES : " WS-NB-PARCELLES
001900             " PARCELLES CONTROLEES"
001910     GO TO FIN-PGM.
001920
001930 LIRE-PARCELLE-RTN.
001940     READ PARCEL-IN
001950         AT END SET EOF-PARCELLE TO TRUE
001960     END-READ
001970     .
001980
001990 BOUCLE-PASSE1-RTN.
002000     ADD 1 TO WS-IX
002010     PERFORM ENREGISTRER-CLES-RTN
002020     PERFORM LIRE-PARCELLE-RTN
002030     .
002040
002050*-----------------------------------------------------------------
002060*    1ERE PASSE - CONSTITUTION DES TABLES DE CLES ET SIGNATURES
002070*-----------------------------------------------------------------
002080 ENREGISTRER-CLES-RTN.
002090     ADD 1 TO WS-NB-PARCELLES
002100
002110     IF GI-FARMS-ID NOT = SPACES
002120         MOVE "N" TO WS-TROUVE-SW
002130         MOVE 1 TO WS-IY
002140         PERFORM VOIR-CLE-ENR-RTN UNTIL WS-IY > WS-NB-CLES
002150         IF NOT CLE-TROUVEE
002160             ADD 1 TO WS-NB-CLES
002170             MOVE GI-FARMS-ID TO WS-CLE-VALEUR(WS-NB-CLES)
002180             MOVE 1 TO WS-CLE-COMPTE(WS-NB-CLES)
002190         END-IF
002200     END-IF
002210
002220     IF GI-NB-VERTICES > 0
002240         MOVE "N" TO WS-TROUVE-SW
002250         MOVE 1 TO WS-IY
002260         PERFORM VOIR-SIGNATURE-ENR-RTN
002270                 UNTIL WS-IY > WS-NB-SIGNATURES
002280         IF NOT CLE-TROUVEE
002290             ADD 1 TO WS-NB-SIGNATURES
002300             MOVE GI-NB-VERTICES TO WS-SIG-NBVERT(WS-NB-SIGNATURES)
002310             MOVE GI-VERTICES-TEXTE TO
002320                  WS-SIG-TEXTE(WS-NB-SIGNATURES)
002330             MOVE 1 TO WS-SIG-COMPTE(WS-NB-SIGNATURES)
002340         END-IF
002350     END-IF
002360     .
002370
002380 VOIR-CLE-ENR-RTN.
002390     IF WS-CLE-VALEUR(WS-IY) = GI-FARMS-ID
002400         ADD 1 TO WS-CLE-COMPTE(WS-IY)
002410         SET CLE-TROUVEE TO TRUE
002420         COMPUTE WS-IY = WS-NB-CLES + 1
002430     ELSE
002440         ADD 1 TO WS-IY
002450     END-IF
002460     .
002470
002480 VOIR-SIGNATURE-ENR-RTN.
002481     IF WS-SIG-NBVERT(WS-IY) = GI-NB-VERTICES
002482         SET SIGNATURE-EGALE TO TRUE
002483         MOVE 1 TO WS-K
002484         PERFORM COMPARER-SOMMET-SIG-RTN
002485                 UNTIL WS-K > GI-NB-VERTICES
002486                 OR NOT SIGNATURE-EGALE
002487         IF SIGNATURE-EGALE
002488             ADD 1 TO WS-SIG-COMPTE(WS-IY)
002489             SET CLE-TROUVEE TO TRUE
002600         COMPUTE WS-IY = WS-NB-SIGNATURES + 1
002601         ELSE
002602             ADD 1 TO WS-IY
002603         END-IF
002604     ELSE
002605         ADD 1 TO WS-IY
002606     END-IF
002610     .
002611*    COMPARAISON SOMMET PAR SOMMET DE LA SIGNATURE (SANS
002612*    REFERENCE MODIFIEE) - CR-0212
002613 COMPARER-SOMMET-SIG-RTN.
002614     IF WS-SIG-VERTICES(WS-IY, WS-K) NOT = GI-VERTICES(WS-K)
002615         SET SIGNATURE-EGALE TO FALSE
002616     ELSE
002617         ADD 1 TO WS-K
002618     END-IF
002619     .
002620
002630*-----------------------------------------------------------------
002640*    2EME PASSE - CONTROLES ET ECRITURE DES ANOMALIES
002650*-----------------------------------------------------------------
002660 CONTROLER-PARCELLE-RTN.
002670     IF PREMIER-ENREGISTREMENT
002680         SET PREMIER-ENREGISTREMENT TO FALSE
002690         IF GI-CLE-JOINTURE = SPACES
002700                 AND GI-SUPERFICIE = 0
002710             MOVE "GLOBAL" TO AG-IDENTIFIANT
002720             STRING "Colonne obligatoire manquante"
002730                 DELIMITED BY SIZE INTO AG-TYPE-ANOMALIE
002740             MOVE "farms_id/farmer_id/superficie"
002750                 TO AG-COLONNE-CONCERNEE
002760             MOVE SPACES TO AG-VALEUR
002770             WRITE AG-ENREG
002780         END-IF
002790     END-IF
002800
002810     IF GI-NB-VERTICES = 0
002820         ADD 1 TO WS-NB-GEO-VIDES
002830         MOVE GI-FARMS-ID TO AG-IDENTIFIANT
002840         STRING "Geometrie vide" DELIMITED BY SIZE
002850             INTO AG-TYPE-ANOMALIE
002860         MOVE "nb_vertices" TO AG-COLONNE-CONCERNEE
002870         MOVE SPACES TO AG-VALEUR
002880         WRITE AG-ENREG
002890         PERFORM LIRE-PARCELLE-RTN
002900         GO TO CONTROLER-PARCELLE-EXIT
002910     END-IF
002920
002930     PERFORM CALCULER-CENTROIDE-ET-SURFACE-RTN
002940
002950     IF GI-NB-VERTICES < 3 OR WS-SURFACE-HA = 0
002960         ADD 1 TO WS-NB-GEO-INVALIDES
002970         MOVE GI-FARMS-ID TO AG-IDENTIFIANT
002980         STRING "Geometrie invalide" DELIMITED BY SIZE
002990             INTO AG-TYPE-ANOMALIE
003000         MOVE "nb_vertices" TO AG-COLONNE-CONCERNEE
003010         MOVE SPACES TO AG-VALEUR
003020         WRITE AG-ENREG
003030     END-IF
003040
003050     IF WS-CENTROIDE-LAT < WS-BORNE-LAT-MIN OR
003060        WS-CENTROIDE-LAT > WS-BORNE-LAT-MAX OR
003070        WS-CENTROIDE-LON < WS-BORNE-LON-MIN OR
003080        WS-CENTROIDE-LON > WS-BORNE-LON-MAX
003090         ADD 1 TO WS-NB-CENTROIDES-HB
003100         MOVE GI-FARMS-ID TO AG-IDENTIFIANT
003110         STRING "Centroide hors bornes CI" DELIMITED BY SIZE
003120             INTO AG-TYPE-ANOMALIE
003130         MOVE "centroide" TO AG-COLONNE-CONCERNEE
003140         STRING WS-CENTROIDE-LAT DELIMITED BY SIZE
003150             "," DELIMITED BY SIZE
003160             WS-CENTROIDE-LON DELIMITED BY SIZE
003170             INTO AG-VALEUR
003180         WRITE AG-ENREG
003190     END-IF
003200
003210     IF GI-FARMS-ID NOT = SPACES
003220         PERFORM CHERCHER-CLE-RTN
003230         IF WS-COMPTE-COURANT > 1
003240             ADD 1 TO WS-NB-DOUBLONS-CLE
003250             MOVE GI-FARMS-ID TO AG-IDENTIFIANT
003260             STRING "Farms_id en doublon" DELIMITED BY SIZE
003270                 INTO AG-TYPE-ANOMALIE
003280             MOVE "farms_id" TO AG-COLONNE-CONCERNEE
003290             MOVE WS-COMPTE-COURANT TO WS-VALEUR-EDIT
003300             MOVE WS-VALEUR-EDIT TO AG-VALEUR
003310             WRITE AG-ENREG
003320         END-IF
003330     END-IF
003340
003350     PERFORM CHERCHER-SIGNATURE-RTN
003360     IF WS-COMPTE-COURANT > 1
003370         ADD 1 TO WS-NB-DOUBLONS-SIG
003380         MOVE GI-FARMS-ID TO AG-IDENTIFIANT
003390         STRING "Signature de geometrie en doublon"
003400             DELIMITED BY SIZE INTO AG-TYPE-ANOMALIE
003410         MOVE "vertices" TO AG-COLONNE-CONCERNEE
003420         MOVE WS-COMPTE-COURANT TO WS-VALEUR-EDIT
003430         MOVE WS-VALEUR-EDIT TO AG-VALEUR
003440         WRITE AG-ENREG
003450     END-IF
003460
003470     PERFORM LIRE-PARCELLE-RTN
003480     GO TO CONTROLER-PARCELLE-EXIT.
003490 CONTROLER-PARCELLE-EXIT.
003500     EXIT.
003510
003520 CHERCHER-CLE-RTN.
003530     MOVE 0 TO WS-COMPTE-COURANT
003540     MOVE 1 TO WS-IY
003550     PERFORM VOIR-CLE-RTN UNTIL WS-IY > WS-NB-CLES
003560     .
003570
003580 VOIR-CLE-RTN.
003590     IF WS-CLE-VALEUR(WS-IY) = GI-FARMS-ID
003600         MOVE WS-CLE-COMPTE(WS-IY) TO WS-COMPTE-COURANT
003610         COMPUTE WS-IY = WS-NB-CLES + 1
003620     ELSE
003630         ADD 1 TO WS-IY
003640     END-IF
003650     .
003660
003670 CHERCHER-SIGNATURE-RTN.
003680     MOVE 0 TO WS-COMPTE-COURANT
003700     MOVE 1 TO WS-IY
003710     PERFORM VOIR-SIGNATURE-RTN UNTIL WS-IY > WS-NB-SIGNATURES
003720     .
003730
003740 VOIR-SIGNATURE-RTN.
003741     IF WS-SIG-NBVERT(WS-IY) = GI-NB-VERTICES
003742         SET SIGNATURE-EGALE TO TRUE
003743         MOVE 1 TO WS-K
003744         PERFORM COMPARER-SOMMET-SIG-RTN
003745                 UNTIL WS-K > GI-NB-VERTICES
003746                 OR NOT SIGNATURE-EGALE
003747         IF SIGNATURE-EGALE
003748             MOVE WS-SIG-COMPTE(WS-IY) TO WS-COMPTE-COURANT
003749             COMPUTE WS-IY = WS-NB-SIGNATURES + 1
003800         ELSE
003810             ADD 1 TO WS-IY
003820         END-IF
003830     ELSE
003840         ADD 1 TO WS-IY
003850     END-IF
003860     .
003870
003880*-----------------------------------------------------------------
003890*    CALCUL DU CENTROIDE ET DE LA SURFACE (FORMULE DU LACET)
003900*    Projection equirectangulaire locale (CR-0204/CR-0208) :
003910*      x = lon * 111320 * cos(centroide_lat * pi/180)
003920*      y = lat * 110540
003930*    Le cosinus est obtenu par serie de Taylor a 4 termes, en
003940*    l'absence de fonction intrinseque sur ce compilateur.
003950*-----------------------------------------------------------------
003960 CALCULER-CENTROIDE-ET-SURFACE-RTN.
003970     MOVE 0 TO WS-SOMME-LON WS-SOMME-LAT
003980     MOVE 1 TO WS-K
003990     PERFORM SOMMER-SOMMET-RTN UNTIL WS-K > GI-NB-VERTICES
004000     COMPUTE WS-CENTROIDE-LON = WS-SOMME-LON / GI-NB-VERTICES
004010     COMPUTE WS-CENTROIDE-LAT = WS-SOMME-LAT / GI-NB-VERTICES
004020
004030     COMPUTE WS-ANGLE-RAD = WS-CENTROIDE-LAT * WS-PI-SUR-180
004040     COMPUTE WS-X2 = WS-ANGLE-RAD * WS-ANGLE-RAD
004050     COMPUTE WS-X4 = WS-X2 * WS-X2
004060     COMPUTE WS-X6 = WS-X4 * WS-X2
004070     COMPUTE WS-COS-RESULT =
004080         1 - (WS-X2 / 2) + (WS-X4 / 24) - (WS-X6 / 720)
004090
004100     MOVE 1 TO WS-K
004110     PERFORM PROJETER-SOMMET-RTN UNTIL WS-K > GI-NB-VERTICES
004120
004130     MOVE 0 TO WS-SOMME-SHOELACE
004140     MOVE 1 TO WS-K
004150     PERFORM CUMULER-LACET-RTN UNTIL WS-K > GI-NB-VERTICES
004160
004170     IF WS-SOMME-SHOELACE < 0
004180         COMPUTE WS-SOMME-SHOELACE = WS-SOMME-SHOELACE * -1
004190     END-IF
004200     COMPUTE WS-SURFACE-M2 = WS-SOMME-SHOELACE / 2
004210     COMPUTE WS-SURFACE-HA ROUNDED = WS-SURFACE-M2 / 10000
004220     .
004230
004240 SOMMER-SOMMET-RTN.
004250     ADD GI-LON(WS-K) TO WS-SOMME-LON
004260     ADD GI-LAT(WS-K) TO WS-SOMME-LAT
004270     ADD 1 TO WS-K
004280     .
004290
004300 PROJETER-SOMMET-RTN.
004310     COMPUTE WS-X-SOMMET(WS-K) =
004320         GI-LON(WS-K) * WS-M-PAR-DEGRE-LON * WS-COS-RESULT
004330     COMPUTE WS-Y-SOMMET(WS-K) =
004340         GI-LAT(WS-K) * WS-M-PAR-DEGRE-LAT
004350     ADD 1 TO WS-K
004360     .
004370
004380 CUMULER-LACET-RTN.
004390     IF WS-K = GI-NB-VERTICES
004400         MOVE 1 TO WS-KSUIV
004410     ELSE
004420         COMPUTE WS-KSUIV = WS-K + 1
004430     END-IF
004440     COMPUTE WS-SOMME-SHOELACE = WS-SOMME-SHOELACE +
004450         (WS-X-SOMMET(WS-K) * WS-Y-SOMMET(WS-KSUIV)) -
004460         (WS-X-SOMMET(WS-KSUIV) * WS-Y-SOMMET(WS-K))
004470     ADD 1 TO WS-K
004480     .
004490
004500*-----------------------------------------------------------------
004510*    ECRITURE DU SOMMAIRE DE CONTROLE (GEO-SUMMARY)
004520*-----------------------------------------------------------------
004530 ECRIRE-SOMMAIRE-RTN.
004540     OPEN OUTPUT GEO-SUMMARY-OUT
004550     MOVE "PARCELLES CONTROLEES" TO GS-NOM
004560     MOVE WS-NB-PARCELLES TO GS-VALEUR-NUM
004570     WRITE GS-LIGNE
004580     MOVE "GEOMETRIES VIDES" TO GS-NOM
004590     MOVE WS-NB-GEO-VIDES TO GS-VALEUR-NUM
004600     WRITE GS-LIGNE
004610     MOVE "GEOMETRIES INVALIDES" TO GS-NOM
004620     MOVE WS-NB-GEO-INVALIDES TO GS-VALEUR-NUM
004630     WRITE GS-LIGNE
004640     MOVE "CENTROIDES HORS BORNES CI" TO GS-NOM
004650     MOVE WS-NB-CENTROIDES-HB TO GS-VALEUR-NUM
004660     WRITE GS-LIGNE
004670     MOVE "FARMS_ID EN DOUBLON" TO GS-NOM
004680     MOVE WS-NB-DOUBLONS-CLE TO GS-VALEUR-NUM
004690     WRITE GS-LIGNE
004700     MOVE "SIGNATURES EN DOUBLON" TO GS-NOM
004710     MOVE WS-NB-DOUBLONS-SIG TO GS-VALEUR-NUM
004720     WRITE GS-LIGNE
004730     CLOSE GEO-SUMMARY-OUT
004740     .
004750
004760*****************************************************************
004770 FIN-PGM.
004780     STOP RUN.
