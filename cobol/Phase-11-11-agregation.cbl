000100*****************************************************************
000110* Author:     Koffi N'Guessan
000120* Date:       03/12/1991
000130* Purpose:    PROJET COOP-CACAO - AGREGATION DES RESULTATS POUR
000140*             LES TABLEAUX DE BORD (RESUME, ANOMALIES PAR TYPE,
000150*             REPARTITION DES ECARTS, TOP 10, CHEVAUCHEMENTS,
000160*             STATISTIQUES GLOBALES).
000170* Tectonics:  cobc
000180*****************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    11-AGREGATION.
000210 AUTHOR.        KOFFI N'GUESSAN.
000220 INSTALLATION.  COOP-CACAO INFORMATIQUE.
000230 DATE-WRITTEN.  03/12/1991.
000240 DATE-COMPILED.
000250 SECURITY.      USAGE INTERNE COOPERATIVE - DIFFUSION RESTREINTE.
000260*-----------------------------------------------------------------
000270*    JOURNAL DES MODIFICATIONS
000280*-----------------------------------------------------------------
000290* 03/12/91 KNG CR-0324 CREATION - RESUME GENERAL ET ANOMALIES
000300*                       REGROUPEES PAR TYPE, TOUTES SOURCES
000310* 22/06/92 KNG CR-0324 REPARTITION DES ECARTS DE SURFACE PAR
000320*                       TRANCHE ET TOP 10 DES PRODUCTEURS
000330* 15/01/93 DZE CR-0331 DECOMPTE DES CHEVAUCHEMENTS PAR PARCELLE,
000340*                       TRI DECROISSANT SUR L'EFFECTIF
000350* 09/02/99 KOF CR-0338 PASSAGE AN 2000 - ZONES DATE VERIFIEES
000360*                       SANS INCIDENCE SUR CE PROGRAMME (AUCUNE
000370*                       ZONE DATE EN ENTREE)
000380* 12/10/05 KOF CR-0345 EXTENSION DE LA TABLE DES PARCELLES EN
000390*                      CHEVAUCHEMENT A 2000 OCCURRENCES
000400*-----------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS CLASSE-CHIFFRE IS "0" THRU "9"
000460     UPSI-0 IS SW-MODE-VERBEUX.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490
000500     SELECT PROD-CLEAN-IN     ASSIGN TO "PROD-CLEAN-OUT"
000510             ORGANIZATION LINE SEQUENTIAL.
000520
000530     SELECT PLANT-CLEAN-IN    ASSIGN TO "PLANT-CLEAN-OUT"
000540             ORGANIZATION LINE SEQUENTIAL.
000550
000560     SELECT ANOM-PROD-IN      ASSIGN TO "ANOM-PROD-OUT"
000570             ORGANIZATION LINE SEQUENTIAL.
000580
000590     SELECT ANOM-PLANT-IN     ASSIGN TO "ANOM-PLANT-OUT"
000600             ORGANIZATION LINE SEQUENTIAL.
000610
000620     SELECT ANOM-COHER-IN     ASSIGN TO "ANOM-COHERENCE-OUT"
000630             ORGANIZATION LINE SEQUENTIAL.
000640
000650     SELECT ANOM-GEO-IN       ASSIGN TO "ANOM-GEO-OUT"
000660             ORGANIZATION LINE SEQUENTIAL.
000670
000680     SELECT COMPARE-IN        ASSIGN TO "COMPARE-OUT"
000690             ORGANIZATION LINE SEQUENTIAL.
000700
000710     SELECT SYNTH-PROD-IN     ASSIGN TO "SYNTH-PROD-OUT"
000720             ORGANIZATION LINE SEQUENTIAL.
000730
000740     SELECT SYNTH-COOP-IN     ASSIGN TO "SYNTH-COOP-OUT"
000750             ORGANIZATION LINE SEQUENTIAL.
000760
000770     SELECT OVERLAP-IN        ASSIGN TO "OVERLAP-OUT"
000780             ORGANIZATION LINE SEQUENTIAL.
000790
000800     SELECT DISPLAY-RESUME-OUT ASSIGN TO "DISPLAY-RESUME-OUT"
000810             ORGANIZATION LINE SEQUENTIAL.
000820
000830     SELECT DISPLAY-TYPE-OUT   ASSIGN TO "DISPLAY-TYPE-OUT"
000840             ORGANIZATION LINE SEQUENTIAL.
000850
000860     SELECT DISPLAY-BANDE-OUT  ASSIGN TO "DISPLAY-BANDE-OUT"
000870             ORGANIZATION LINE SEQUENTIAL.
000880
000890     SELECT DISPLAY-TOP10-OUT  ASSIGN TO "DISPLAY-TOP10-OUT"
000900             ORGANIZATION LINE SEQUENTIAL.
000910
000920     SELECT DISPLAY-COOP-OUT   ASSIGN TO "DISPLAY-COOP-OUT"
000930             ORGANIZATION LINE SEQUENTIAL.
000940
000950     SELECT DISPLAY-OVLP-OUT   ASSIGN TO "DISPLAY-OVERLAP-OUT"
000960             ORGANIZATION LINE SEQUENTIAL.
000970
000980     SELECT GLOBAL-STATS-OUT   ASSIGN TO "GLOBAL-STATS-OUT"
000990             ORGANIZATION LINE SEQUENTIAL.
001000
001010*****************************************************************
001020 DATA DIVISION.
001030 FILE SECTION.
001040
001050*    Producteur nettoye, sortie du 2-NETTOYAGE (memes zones que
001060*    dans les autres programmes de la chaine) - seul le compte
001070*    de lignes non vides est exploite ici.
001080 FD  PROD-CLEAN-IN.
001090 01  PC-ENREG.
001100     05 PC-NUMERO-ORDRE-X        PIC X(06).
001110     05 PC-COOPERATIVE           PIC X(20).
001120     05 PC-CODES-CERTIFICATION   PIC X(20).
001130     05 PC-CODE-PRODUCTEUR       PIC X(15).
001140     05 PC-AUTRES-CODES          PIC X(15).
001150     05 PC-ANNEE-NAISSANCE-X     PIC X(04).
001160     05 PC-DATE-ADHESION         PIC X(07).
001170     05 PC-GENRE                 PIC X(01).
001180     05 PC-SUPERF-EXPLOIT-X      PIC X(06).
001190     05 PC-SUPERF-CACAO-X        PIC X(06).
001200     05 PC-NB-PLANTATIONS-X      PIC X(03).
001210     05 PC-ESTIMATION-TOTALE-X   PIC X(07).
001220     05 PC-VILLE                 PIC X(20).
001230     05 PC-NOM-COACH             PIC X(25).
001240     05 PC-NUMERO-MATRICULE      PIC X(15).
001250     05 PC-TYPE-MATRICULE        PIC X(12).
001260     05 PC-TAILLE-MENAGE-X       PIC X(03).
001270     05 PC-RECOLTE-24-25-X       PIC X(07).
001280     05 PC-VOLUME-COOP-24-25-X   PIC X(07).
001290     05 PC-RECOLTE-23-24-X       PIC X(07).
001300     05 PC-VOLUME-COOP-23-24-X   PIC X(07).
001310     05 FILLER                   PIC X(37).
001320
001330*    Plantation nettoyee, sortie du 2-NETTOYAGE (meme gabarit que
001340*    QC-ENREG des autres programmes de la chaine).
001350 FD  PLANT-CLEAN-IN.
001360 01  QC-ENREG.
001370     05 QC-NUMERO-ORDRE-X        PIC X(06).
001380     05 QC-COOPERATIVE           PIC X(20).
001390     05 QC-CODE-PLANTATION       PIC X(18).
001400     05 QC-CODE-PRODUCTEUR       PIC X(15).
001410     05 QC-AUTRES-CODES          PIC X(15).
001420     05 QC-SUPERF-CACAO-X        PIC X(06).
001430     05 QC-RENDEMENT-KG-HA-X     PIC X(06).
001440     05 QC-ESTIMATION-KG-X       PIC X(07).
001450     05 QC-VARIETE-CACAO         PIC X(15).
001460     05 QC-GERANT                PIC X(07).
001470     05 QC-NOM-GERANT            PIC X(25).
001480     05 QC-LATITUDE-X            PIC X(08).
001490     05 QC-LONGITUDE-X           PIC X(09).
001500     05 QC-DONNEES-POLYGONALES   PIC X(20).
001510     05 FILLER                   PIC X(23).
001520
001530*    Les quatre fichiers d'anomalies au gabarit uniforme -
001540*    chacun restitue sa propre vue, prefixee comme au
001550*    programme qui l'a ecrit, pour regroupement par type.
001560 FD  ANOM-PROD-IN.
001570 01  AP-ENREG.
001580     05 AP-IDENTIFIANT           PIC X(18).
001590     05 AP-TYPE-ANOMALIE         PIC X(60).
001600     05 AP-COLONNE-CONCERNEE     PIC X(30).
001610     05 AP-VALEUR                PIC X(40).
001620
001630 FD  ANOM-PLANT-IN.
001640 01  AQ-ENREG.
001650     05 AQ-IDENTIFIANT           PIC X(18).
001660     05 AQ-TYPE-ANOMALIE         PIC X(60).
001670     05 AQ-COLONNE-CONCERNEE     PIC X(30).
001680     05 AQ-VALEUR                PIC X(40).
001690
001700 FD  ANOM-COHER-IN.
001710 01  AC-ENREG.
001720     05 AC-IDENTIFIANT           PIC X(18).
001730     05 AC-TYPE-ANOMALIE         PIC X(60).
001740     05 AC-COLONNE-CONCERNEE     PIC X(30).
001750     05 AC-VALEUR                PIC X(40).
001760
001770 FD  ANOM-GEO-IN.
001780 01  AG-ENREG.
001790     05 AG-IDENTIFIANT           PIC X(18).
001800     05 AG-TYPE-ANOMALIE         PIC X(60).
001810     05 AG-COLONNE-CONCERNEE     PIC X(30).
001820     05 AG-VALEUR                PIC X(40).
001830
001840*    Comparaison surface declaree/calculee, sortie complete du
001850*    7-COMP-SURFACES (jointes en anomalie ET hors anomalie) -
001860*    sert au comptage des parcelles comparees et a la repartition
001870*    des ecarts par tranche.
001880 FD  COMPARE-IN.
001890 01  CS-ENREG.
001900     05 CS-CODE-PLANTATION       PIC X(18).
001910     05 CS-CODE-PRODUCTEUR       PIC X(15).
001920     05 CS-COOPERATIVE           PIC X(20).
001930     05 CS-SUPERFICIE-DECL       PIC 9(04)V9(02).
001940     05 CS-SURFACE-CALCULEE      PIC 9(04)V9(04).
001950     05 CS-ECART-PCT             PIC S9(05)V9(02).
001960     05 CS-ANOMALIE-SURFACE      PIC X(01).
001970     05 FILLER                   PIC X(25).
001980
001990*    Vue cle - detecte en un seul test une ligne totalement
002000*    vierge (bourrage de fin de fichier).
002010 01  CS-ENREG-CLE REDEFINES CS-ENREG.
002020     05 CS-CLE-JOINTURE          PIC X(53).
002030     05 FILLER                   PIC X(47).
002040
002050*    Synthese producteur, sortie du 9-SYNTHESE - sert au
002060*    classement des dix producteurs les plus en anomalie.
002070 FD  SYNTH-PROD-IN.
002080 01  SP-ENREG.
002090     05 SP-CODE-PRODUCTEUR       PIC X(15).
002100     05 SP-NB-PLANTATIONS-TOTAL  PIC 9(03).
002110     05 SP-SUPERFICIE-DECL-TOT   PIC 9(06)V9(02).
002120     05 SP-NB-JOINTES            PIC 9(03).
002130     05 SP-SUPERFICIE-CALC-TOT   PIC 9(06)V9(04).
002140     05 SP-NB-ANOMALIES          PIC 9(03).
002150     05 SP-TAUX-COUVERTURE-GEO   PIC 9(03)V9(02).
002160     05 SP-TAUX-ANOMALIES        PIC 9(03)V9(02).
002170     05 SP-ECART-SURFACE-TOTAL   PIC S9(06)V9(02).
002180     05 SP-COOPERATIVE           PIC X(20).
002190     05 FILLER                   PIC X(20).
002200
002210*    Vue cle - meme principe que CS-ENREG-CLE ci-dessus.
002220 01  SP-ENREG-CLE REDEFINES SP-ENREG.
002230     05 SP-CLE-PRODUCTEUR        PIC X(15).
002240     05 FILLER                   PIC X(133).
002250
002260*    Synthese cooperative, sortie du 9-SYNTHESE - restituee
002270*    telle quelle en sortie d'affichage.
002280 FD  SYNTH-COOP-IN.
002290 01  SC-ENREG.
002300     05 SC-COOPERATIVE           PIC X(20).
002310     05 SC-NB-PRODUCTEURS        PIC 9(04).
002320     05 SC-COUVERTURE-MOYENNE    PIC 9(03)V9(02).
002330     05 SC-TAUX-ANOMALIES-MOYEN  PIC 9(03)V9(02).
002340     05 SC-ECART-SURFACE-MOYEN   PIC S9(06)V9(02).
002350     05 FILLER                   PIC X(38).
002360
002370*    Chevauchements de parcelles, sortie du 10-CHEVAUCHTS - sert
002380*    au decompte par parcelle et au total general.
002390 FD  OVERLAP-IN.
002400 01  OV-ENREG.
002410     05 OV-ID-1                  PIC X(18).
002420     05 OV-ID-2                  PIC X(18).
002430     05 OV-POURCENT-CHEVAUCHT    PIC 9(03)V9(02).
002440     05 FILLER                   PIC X(37).
002450
002451*    Vue cle - detecte en un seul test une ligne totalement
002452*    vierge (bourrage de fin de fichier), meme principe que
002453*    CS-ENREG-CLE ci-dessus.
002454 01  OV-ENREG-CLE REDEFINES OV-ENREG.
002455     05 OV-CLE-JOINTURE          PIC X(36).
002456     05 FILLER                   PIC X(42).
002457
002460*    Resume general - quatre lignes fixes.
002470 FD  DISPLAY-RESUME-OUT.
002480 01  DR-ENREG.
002490     05 DR-TYPE                  PIC X(60).
002500     05 DR-COMPTE                PIC 9(06).
002510     05 FILLER                   PIC X(14).
002520
002530*    Anomalies regroupees par type, triees decroissant.
002540 FD  DISPLAY-TYPE-OUT.
002550 01  DT-ENREG.
002560     05 DT-TYPE                  PIC X(60).
002570     05 DT-COMPTE                PIC 9(06).
002580     05 FILLER                   PIC X(14).
002590
002600*    Repartition des ecarts de surface par tranche.
002610 FD  DISPLAY-BANDE-OUT.
002620 01  DB-ENREG.
002630     05 DB-LIBELLE               PIC X(14).
002640     05 DB-COMPTE                PIC 9(06).
002650     05 FILLER                   PIC X(60).
002660
002670*    Top 10 des producteurs par nombre d'anomalies.
002680 FD  DISPLAY-TOP10-OUT.
002690 01  DP-ENREG.
002700     05 DP-CODE-PRODUCTEUR       PIC X(15).
002710     05 DP-NB-ANOMALIES          PIC 9(03).
002720     05 DP-COOPERATIVE           PIC X(20).
002730     05 FILLER                   PIC X(42).
002740
002750*    Taux d'anomalies moyen par cooperative.
002760 FD  DISPLAY-COOP-OUT.
002770 01  DC-ENREG.
002780     05 DC-COOPERATIVE           PIC X(20).
002790     05 DC-NB-PRODUCTEURS        PIC 9(04).
002800     05 DC-TAUX-ANOMALIES-MOYEN  PIC 9(04)V9(02).
002810     05 FILLER                   PIC X(50).
002820
002830*    Decompte des chevauchements par parcelle, triee
002840*    decroissant sur l'effectif.
002850 FD  DISPLAY-OVLP-OUT.
002860 01  DV-ENREG.
002870     05 DV-FARMS-ID              PIC X(18).
002880     05 DV-COMPTE                PIC 9(04).
002890     05 FILLER                   PIC X(58).
002900
002910*    Statistiques globales - une seule ligne.
002920 FD  GLOBAL-STATS-OUT.
002930 01  GB-ENREG.
002940     05 GB-TOTAL-PRODUCTEURS     PIC 9(06).
002950     05 GB-TOTAL-PLANTATIONS     PIC 9(06).
002960     05 GB-TOTAL-ANOMALIES       PIC 9(06).
002970     05 GB-TAUX-ANOM-SURFACE     PIC 9(03)V9(01).
002980     05 GB-NB-CHEVAUCHEMENTS     PIC 9(05).
002990
003000*****************************************************************
003010 WORKING-STORAGE SECTION.
003020
003030 01  WS-FLAGS.
003040     05 WS-EOF-PRODUCTEUR        PIC X(01) VALUE "N".
003050         88 EOF-PRODUCTEUR                 VALUE "O".
003060     05 WS-EOF-PLANTATION        PIC X(01) VALUE "N".
003070         88 EOF-PLANTATION                 VALUE "O".
003080     05 WS-EOF-ANOM-PROD         PIC X(01) VALUE "N".
003090         88 EOF-ANOM-PROD                  VALUE "O".
003100     05 WS-EOF-ANOM-PLANT        PIC X(01) VALUE "N".
003110         88 EOF-ANOM-PLANT                 VALUE "O".
003120     05 WS-EOF-ANOM-COHER        PIC X(01) VALUE "N".
003130         88 EOF-ANOM-COHER                 VALUE "O".
003140     05 WS-EOF-ANOM-GEO          PIC X(01) VALUE "N".
003150         88 EOF-ANOM-GEO                   VALUE "O".
003160     05 WS-EOF-COMPARAISON       PIC X(01) VALUE "N".
003170         88 EOF-COMPARAISON                VALUE "O".
003180     05 WS-EOF-SYNTH-PROD        PIC X(01) VALUE "N".
003190         88 EOF-SYNTH-PROD                 VALUE "O".
003200     05 WS-EOF-SYNTH-COOP        PIC X(01) VALUE "N".
003210         88 EOF-SYNTH-COOP                 VALUE "O".
003220     05 WS-EOF-CHEVAUCHT         PIC X(01) VALUE "N".
003230         88 EOF-CHEVAUCHT                  VALUE "O".
003240     05 WS-INSERE-SW             PIC X(01) VALUE "N".
003250         88 ENTREE-INSEREE                 VALUE "O".
003260     05 WS-PERMUTE-SW            PIC X(01) VALUE "N".
003270         88 PERMUTATION-FAITE              VALUE "O".
003280
003290 01  WS-COMPTEURS.
003300     05 WS-NB-PRODUCTEURS        PIC 9(06) COMP VALUE 0.
003310     05 WS-NB-PLANTATIONS        PIC 9(06) COMP VALUE 0.
003320     05 WS-NB-TYPES              PIC 9(04) COMP VALUE 0.
003330     05 WS-NB-COMPARES           PIC 9(06) COMP VALUE 0.
003340     05 WS-NB-ANOM-SURFACE       PIC 9(06) COMP VALUE 0.
003350     05 WS-NB-DOUBLON-PROD       PIC 9(06) COMP VALUE 0.
003360     05 WS-NB-DOUBLON-PARCELLE   PIC 9(06) COMP VALUE 0.
003370     05 WS-NB-ANOMALIES-TOTAL    PIC 9(06) COMP VALUE 0.
003380     05 WS-NB-PROD-CHARGES       PIC 9(04) COMP VALUE 0.
003390     05 WS-NB-PARCELLES-OVLP     PIC 9(04) COMP VALUE 0.
003400     05 WS-NB-CHEVAUCHEMENTS     PIC 9(05) COMP VALUE 0.
003410     05 WS-IX                    PIC 9(04) COMP VALUE 0.
003420     05 WS-KX                    PIC 9(04) COMP VALUE 0.
003430
003440*    TABLE DE CUMUL DES ANOMALIES PAR TYPE, TOUTES SOURCES
003450*    CONFONDUES, TRIEE DECROISSANT SUR LE COMPTE.
003460 01  WS-TABLE-TYPES.
003470     05 WS-TY-ENTREE OCCURS 200 TIMES.
003480         10 WS-TY-LIBELLE        PIC X(60).
003490         10 WS-TY-COMPTE         PIC 9(06) COMP.
003500
003510*    TABLE DES PRODUCTEURS ISSUE DE LA SYNTHESE, EN VUE DU
003520*    CLASSEMENT DES DIX PLUS EN ANOMALIE.
003530 01  WS-TABLE-PRODUCTEURS.
003540     05 WS-PD-ENTREE OCCURS 3000 TIMES.
003550         10 WS-PD-CODE           PIC X(15).
003560         10 WS-PD-NB-ANOM        PIC 9(03) COMP.
003570         10 WS-PD-COOP           PIC X(20).
003580
003590*    TABLE DES PARCELLES EN CHEVAUCHEMENT (COMPTAGE PAR ID_1),
003600*    TRIEE DECROISSANT SUR L'EFFECTIF.
003610 01  WS-TABLE-OVERLAP.
003620     05 WS-OV-ENTREE OCCURS 2000 TIMES.
003630         10 WS-OV-FARMS-ID       PIC X(18).
003640         10 WS-OV-COMPTE         PIC 9(04) COMP.
003650
003660 01  WS-DIST-BANDES.
003670     05 WS-BD-COMPTE OCCURS 5 TIMES PIC 9(06) COMP.
003680
003690 01  WS-CODE-RECHERCHE           PIC X(18).
003700 01  WS-LIBELLE-RECHERCHE        PIC X(60).
003710 01  WS-D-TAUX-ANOM-MOYEN        PIC 9(04)V9(02) COMP.
003720
003730*    ZONE DE SAUVEGARDE POUR LES PERMUTATIONS DU TRI A BULLES.
003740 01  WS-SAUVE-TY-LIBELLE         PIC X(60).
003750 01  WS-SAUVE-TY-COMPTE          PIC 9(06) COMP.
003760 01  WS-SAUVE-PD-CODE            PIC X(15).
003770 01  WS-SAUVE-PD-NB-ANOM         PIC 9(03) COMP.
003780 01  WS-SAUVE-PD-COOP            PIC X(20).
003790 01  WS-SAUVE-OV-FARMS-ID        PIC X(18).
003800 01  WS-SAUVE-OV-COMPTE          PIC 9(04) COMP.
003810
003820*****************************************************************
003830 PROCEDURE DIVISION.
003840
003850 MAIN-PROCEDURE.
003860     OPEN INPUT PROD-CLEAN-IN
003870     PERFORM LIRE-PRODUCTEUR-RTN
003880     PERFORM COMPTER-PRODUCTEUR-RTN UNTIL EOF-PRODUCTEUR
003890     CLOSE PROD-CLEAN-IN
003900
003910     OPEN INPUT PLANT-CLEAN-IN
003920     PERFORM LIRE-PLANTATION-RTN
003930     PERFORM COMPTER-PLANTATION-RTN UNTIL EOF-PLANTATION
003940     CLOSE PLANT-CLEAN-IN
003950
003960     OPEN INPUT ANOM-PROD-IN
003970     PERFORM LIRE-ANOM-PROD-RTN
003980     PERFORM CUMULER-ANOM-PROD-RTN THRU CUMULER-ANOM-PROD-EXIT
003990             UNTIL EOF-ANOM-PROD
004000     CLOSE ANOM-PROD-IN
004010
004020     OPEN INPUT ANOM-PLANT-IN
004030     PERFORM LIRE-ANOM-PLANT-RTN
004040     PERFORM CUMULER-ANOM-PLANT-RTN THRU CUMULER-ANOM-PLANT-EXIT
004050             UNTIL EOF-ANOM-PLANT
004060     CLOSE ANOM-PLANT-IN
004070
004080     OPEN INPUT ANOM-COHER-IN
004090     PERFORM LIRE-ANOM-COHER-RTN
004100     PERFORM CUMULER-ANOM-COHER-RTN THRU CUMULER-ANOM-COHER-EXIT
004110             UNTIL EOF-ANOM-COHER
004120     CLOSE ANOM-COHER-IN
004130
004140     OPEN INPUT ANOM-GEO-IN
004150     PERFORM LIRE-ANOM-GEO-RTN
004160     PERFORM CUMULER-ANOM-GEO-RTN THRU CUMULER-ANOM-GEO-EXIT
004170             UNTIL EOF-ANOM-GEO
004180     CLOSE ANOM-GEO-IN
004190
004200     OPEN INPUT COMPARE-IN
004210     PERFORM LIRE-COMPARAISON-RTN
004220     PERFORM CUMULER-COMPARAISON-RTN THRU
004230             CUMULER-COMPARAISON-EXIT UNTIL EOF-COMPARAISON
004240     CLOSE COMPARE-IN
004250
004260     OPEN INPUT SYNTH-PROD-IN
004270     PERFORM LIRE-SYNTH-PROD-RTN
004280     PERFORM CHARGER-SYNTH-PROD-RTN THRU
004290             CHARGER-SYNTH-PROD-EXIT UNTIL EOF-SYNTH-PROD
004300     CLOSE SYNTH-PROD-IN
004310
004320     OPEN INPUT OVERLAP-IN
004330     PERFORM LIRE-CHEVAUCHT-RTN
004340     PERFORM CUMULER-CHEVAUCHT-RTN THRU
004350             CUMULER-CHEVAUCHT-EXIT UNTIL EOF-CHEVAUCHT
004360     CLOSE OVERLAP-IN
004370
004380*    RESUME GENERAL (QUATRE LIGNES FIXES).
004390     OPEN OUTPUT DISPLAY-RESUME-OUT
004400     MOVE SPACES TO DR-ENREG
004410     MOVE "Anomalies de surface" TO DR-TYPE
004420     MOVE WS-NB-ANOM-SURFACE     TO DR-COMPTE
004430     WRITE DR-ENREG
004440     MOVE SPACES TO DR-ENREG
004450     MOVE "Doublons producteurs" TO DR-TYPE
004460     MOVE WS-NB-DOUBLON-PROD     TO DR-COMPTE
004470     WRITE DR-ENREG
004480     MOVE SPACES TO DR-ENREG
004490     MOVE "Doublons parcelles"   TO DR-TYPE
004500     MOVE WS-NB-DOUBLON-PARCELLE TO DR-COMPTE
004510     WRITE DR-ENREG
004520     MOVE SPACES TO DR-ENREG
004530     MOVE "Chevauchements"       TO DR-TYPE
004540     MOVE WS-NB-CHEVAUCHEMENTS   TO DR-COMPTE
004550     WRITE DR-ENREG
004560     CLOSE DISPLAY-RESUME-OUT
004570
004580*    ANOMALIES PAR TYPE, TRIEES DECROISSANT.
004590     PERFORM TRIER-TYPES-RTN
004600     OPEN OUTPUT DISPLAY-TYPE-OUT
004610     MOVE 1 TO WS-IX
004620     PERFORM ECRIRE-TYPE-RTN UNTIL WS-IX > WS-NB-TYPES
004630     CLOSE DISPLAY-TYPE-OUT
004640
004650*    REPARTITION DES ECARTS DE SURFACE PAR TRANCHE.
004660     OPEN OUTPUT DISPLAY-BANDE-OUT
004670     MOVE SPACES TO DB-ENREG
004680     MOVE "(-100,-50]"   TO DB-LIBELLE
004690     MOVE WS-BD-COMPTE(1) TO DB-COMPTE
004700     WRITE DB-ENREG
004710     MOVE SPACES TO DB-ENREG
004720     MOVE "(-50,-10]"    TO DB-LIBELLE
004730     MOVE WS-BD-COMPTE(2) TO DB-COMPTE
004740     WRITE DB-ENREG
004750     MOVE SPACES TO DB-ENREG
004760     MOVE "(-10,+10]"    TO DB-LIBELLE
004770     MOVE WS-BD-COMPTE(3) TO DB-COMPTE
004780     WRITE DB-ENREG
004790     MOVE SPACES TO DB-ENREG
004800     MOVE "(+10,+50]"    TO DB-LIBELLE
004810     MOVE WS-BD-COMPTE(4) TO DB-COMPTE
004820     WRITE DB-ENREG
004830     MOVE SPACES TO DB-ENREG
004840     MOVE "(+50,+100]"   TO DB-LIBELLE
004850     MOVE WS-BD-COMPTE(5) TO DB-COMPTE
004860     WRITE DB-ENREG
004870     CLOSE DISPLAY-BANDE-OUT
004880
004890*    TOP 10 DES PRODUCTEURS PAR NOMBRE D'ANOMALIES.
004900     PERFORM TRIER-PRODUCTEURS-RTN
004910     OPEN OUTPUT DISPLAY-TOP10-OUT
004920     MOVE 1 TO WS-IX
004930     PERFORM ECRIRE-TOP10-RTN
004940             UNTIL WS-IX > 10 OR WS-IX > WS-NB-PROD-CHARGES
004950     CLOSE DISPLAY-TOP10-OUT
004960
004970*    TAUX D'ANOMALIES MOYEN PAR COOPERATIVE, LU DIRECT
004980*    DE LA SYNTHESE COOPERATIVE (DEJA CALCULE PAR 9-SYNTHESE).
004990     OPEN INPUT SYNTH-COOP-IN
005000     OPEN OUTPUT DISPLAY-COOP-OUT
005010     PERFORM LIRE-SYNTH-COOP-RTN
005020     PERFORM ECRIRE-COOP-RTN UNTIL EOF-SYNTH-COOP
005030     CLOSE SYNTH-COOP-IN
005040     CLOSE DISPLAY-COOP-OUT
005050
005060*    CHEVAUCHEMENTS PAR PARCELLE, TRIES DECROISSANT.
005070     PERFORM TRIER-OVERLAP-RTN
005080     OPEN OUTPUT DISPLAY-OVLP-OUT
005090     MOVE 1 TO WS-IX
005100     PERFORM ECRIRE-OVERLAP-RTN UNTIL WS-IX > WS-NB-PARCELLES-OVLP
005110     CLOSE DISPLAY-OVLP-OUT
005120
005130*    STATISTIQUES GLOBALES.
005140     OPEN OUTPUT GLOBAL-STATS-OUT
005150     MOVE SPACES TO GB-ENREG
005160     MOVE WS-NB-PRODUCTEURS TO GB-TOTAL-PRODUCTEURS
005170     MOVE WS-NB-PLANTATIONS TO GB-TOTAL-PLANTATIONS
005180     MOVE WS-NB-ANOMALIES-TOTAL TO GB-TOTAL-ANOMALIES
005190     IF WS-NB-COMPARES = 0
005200         MOVE 0 TO GB-TAUX-ANOM-SURFACE
005210     ELSE
005220         COMPUTE GB-TAUX-ANOM-SURFACE ROUNDED =
005230             WS-NB-ANOM-SURFACE / WS-NB-COMPARES * 100
005240     END-IF
005250     MOVE WS-NB-CHEVAUCHEMENTS TO GB-NB-CHEVAUCHEMENTS
005260     WRITE GB-ENREG
005270     CLOSE GLOBAL-STATS-OUT
005280
005290     DISPLAY "11-AGREGATION - ANOMALIES TOTALES  : "
005300             WS-NB-ANOMALIES-TOTAL
005310     DISPLAY "11-AGREGATION - CHEVAUCHEMENTS      : "
005320             WS-NB-CHEVAUCHEMENTS
005330     GO TO FIN-PGM.
005340
005350 LIRE-PRODUCTEUR-RTN.
005360     READ PROD-CLEAN-IN
005370         AT END SET EOF-PRODUCTEUR TO TRUE
005380     END-READ
005390     .
005400
005410 COMPTER-PRODUCTEUR-RTN.
005420     IF PC-CODE-PRODUCTEUR NOT = SPACES
005430         ADD 1 TO WS-NB-PRODUCTEURS
005440     END-IF
005450     PERFORM LIRE-PRODUCTEUR-RTN
005460     .
005470
005480 LIRE-PLANTATION-RTN.
005490     READ PLANT-CLEAN-IN
005500         AT END SET EOF-PLANTATION TO TRUE
005510     END-READ
005520     .
005530
005540 COMPTER-PLANTATION-RTN.
005550     IF QC-CODE-PLANTATION NOT = SPACES
005560         ADD 1 TO WS-NB-PLANTATIONS
005570     END-IF
005580     PERFORM LIRE-PLANTATION-RTN
005590     .
005600
005610 LIRE-ANOM-PROD-RTN.
005620     READ ANOM-PROD-IN
005630         AT END SET EOF-ANOM-PROD TO TRUE
005640     END-READ
005650     .
005660
005670*    CUMUL PAR TYPE, PLUS LE COMPTEUR SPECIFIQUE DES DOUBLONS
005680*    PRODUCTEUR POUR LE RESUME GENERAL.
005690 CUMULER-ANOM-PROD-RTN.
005700     IF AP-IDENTIFIANT = SPACES
005710         PERFORM LIRE-ANOM-PROD-RTN
005720         GO TO CUMULER-ANOM-PROD-EXIT
005730     END-IF
005740     ADD 1 TO WS-NB-ANOMALIES-TOTAL
005750     IF AP-TYPE-ANOMALIE = "Doublon sur producteurs"
005760         ADD 1 TO WS-NB-DOUBLON-PROD
005770     END-IF
005780     MOVE AP-TYPE-ANOMALIE TO WS-LIBELLE-RECHERCHE
005790     PERFORM AJOUTER-TYPE-RTN
005800     PERFORM LIRE-ANOM-PROD-RTN
005810     GO TO CUMULER-ANOM-PROD-EXIT.
005820 CUMULER-ANOM-PROD-EXIT.
005830     EXIT.
005840
005850 LIRE-ANOM-PLANT-RTN.
005860     READ ANOM-PLANT-IN
005870         AT END SET EOF-ANOM-PLANT TO TRUE
005880     END-READ
005890     .
005900
005910 CUMULER-ANOM-PLANT-RTN.
005920     IF AQ-IDENTIFIANT = SPACES
005930         PERFORM LIRE-ANOM-PLANT-RTN
005940         GO TO CUMULER-ANOM-PLANT-EXIT
005950     END-IF
005960     ADD 1 TO WS-NB-ANOMALIES-TOTAL
005970     MOVE AQ-TYPE-ANOMALIE TO WS-LIBELLE-RECHERCHE
005980     PERFORM AJOUTER-TYPE-RTN
005990     PERFORM LIRE-ANOM-PLANT-RTN
006000     GO TO CUMULER-ANOM-PLANT-EXIT.
006010 CUMULER-ANOM-PLANT-EXIT.
006020     EXIT.
006030
006040 LIRE-ANOM-COHER-RTN.
006050     READ ANOM-COHER-IN
006060         AT END SET EOF-ANOM-COHER TO TRUE
006070     END-READ
006080     .
006090
006100 CUMULER-ANOM-COHER-RTN.
006110     IF AC-IDENTIFIANT = SPACES
006120         PERFORM LIRE-ANOM-COHER-RTN
006130         GO TO CUMULER-ANOM-COHER-EXIT
006140     END-IF
006150     ADD 1 TO WS-NB-ANOMALIES-TOTAL
006160     MOVE AC-TYPE-ANOMALIE TO WS-LIBELLE-RECHERCHE
006170     PERFORM AJOUTER-TYPE-RTN
006180     PERFORM LIRE-ANOM-COHER-RTN
006190     GO TO CUMULER-ANOM-COHER-EXIT.
006200 CUMULER-ANOM-COHER-EXIT.
006210     EXIT.
006220
006230 LIRE-ANOM-GEO-RTN.
006240     READ ANOM-GEO-IN
006250         AT END SET EOF-ANOM-GEO TO TRUE
006260     END-READ
006270     .
006280
006290*    CUMUL PAR TYPE, PLUS LE COMPTEUR SPECIFIQUE DES DOUBLONS DE
006300*    FARMS_ID POUR LE RESUME GENERAL - LES DOUBLONS DE SIGNATURE
006310*    DE GEOMETRIE SONT COMPTES DANS LE REGROUPEMENT PAR TYPE MAIS
006320*    N'ENTRENT PAS DANS CE COMPTEUR-LA (CR-0324).
006330 CUMULER-ANOM-GEO-RTN.
006340     IF AG-IDENTIFIANT = SPACES
006350         PERFORM LIRE-ANOM-GEO-RTN
006360         GO TO CUMULER-ANOM-GEO-EXIT
006370     END-IF
006380     ADD 1 TO WS-NB-ANOMALIES-TOTAL
006390     IF AG-TYPE-ANOMALIE = "Farms_id en doublon"
006400         ADD 1 TO WS-NB-DOUBLON-PARCELLE
006410     END-IF
006420     MOVE AG-TYPE-ANOMALIE TO WS-LIBELLE-RECHERCHE
006430     PERFORM AJOUTER-TYPE-RTN
006440     PERFORM LIRE-ANOM-GEO-RTN
006450     GO TO CUMULER-ANOM-GEO-EXIT.
006460 CUMULER-ANOM-GEO-EXIT.
006470     EXIT.
006480
006490*    RECHERCHE OU CREATION DE L'ENTREE DE TYPE D'ANOMALIE ET
006500*    INCREMENT DE SON COMPTE - COMMUNE AUX QUATRE SOURCES.
006510 AJOUTER-TYPE-RTN.
006520     MOVE "N" TO WS-INSERE-SW
006530     MOVE 1 TO WS-IX
006540     PERFORM VOIR-TYPE-1-RTN UNTIL WS-IX > WS-NB-TYPES
006550             OR ENTREE-INSEREE
006560     IF NOT ENTREE-INSEREE
006570         ADD 1 TO WS-NB-TYPES
006580         MOVE WS-LIBELLE-RECHERCHE TO WS-TY-LIBELLE(WS-NB-TYPES)
006590         MOVE 0 TO WS-TY-COMPTE(WS-NB-TYPES)
006600         MOVE WS-NB-TYPES TO WS-IX
006610     END-IF
006620     ADD 1 TO WS-TY-COMPTE(WS-IX)
006630     .
006640
006650 VOIR-TYPE-1-RTN.
006660     IF WS-TY-LIBELLE(WS-IX) = WS-LIBELLE-RECHERCHE
006670         SET ENTREE-INSEREE TO TRUE
006680     ELSE
006690         ADD 1 TO WS-IX
006700     END-IF
006710     .
006720
006730 LIRE-COMPARAISON-RTN.
006740     READ COMPARE-IN
006750         AT END SET EOF-COMPARAISON TO TRUE
006760     END-READ
006770     .
006780
006790*    COMPTAGE DES PARCELLES COMPAREES, DES ANOMALIES DE SURFACE
006800*    ET REPARTITION DE L'ECART PAR TRANCHE - LES ECARTS
006810*    HORS BORNE [-100;+100] RESTENT NON CLASSES SANS TRANCHE.
006820 CUMULER-COMPARAISON-RTN.
006830     IF CS-CLE-JOINTURE = SPACES
006840         PERFORM LIRE-COMPARAISON-RTN
006850         GO TO CUMULER-COMPARAISON-EXIT
006860     END-IF
006870     ADD 1 TO WS-NB-COMPARES
006880     IF CS-ANOMALIE-SURFACE = "Y"
006890         ADD 1 TO WS-NB-ANOM-SURFACE
006900     END-IF
006910     IF CS-ECART-PCT > -100 AND CS-ECART-PCT <= -50
006920         ADD 1 TO WS-BD-COMPTE(1)
006930     ELSE
006940         IF CS-ECART-PCT > -50 AND CS-ECART-PCT <= -10
006950             ADD 1 TO WS-BD-COMPTE(2)
006960         ELSE
006970             IF CS-ECART-PCT > -10 AND CS-ECART-PCT <= 10
006980                 ADD 1 TO WS-BD-COMPTE(3)
006990             ELSE
007000                 IF CS-ECART-PCT > 10 AND CS-ECART-PCT <= 50
007010                     ADD 1 TO WS-BD-COMPTE(4)
007020                 ELSE
007030                     IF CS-ECART-PCT > 50 AND CS-ECART-PCT <= 100
007040                         ADD 1 TO WS-BD-COMPTE(5)
007050                     END-IF
007060                 END-IF
007070             END-IF
007080         END-IF
007090     END-IF
007100     PERFORM LIRE-COMPARAISON-RTN
007110     GO TO CUMULER-COMPARAISON-EXIT.
007120 CUMULER-COMPARAISON-EXIT.
007130     EXIT.
007140
007150 LIRE-SYNTH-PROD-RTN.
007160     READ SYNTH-PROD-IN
007170         AT END SET EOF-SYNTH-PROD TO TRUE
007180     END-READ
007190     .
007200
007210*    CHARGEMENT DE LA TABLE DES PRODUCTEURS EN VUE DU TOP 10 -
007220*    LA TABLE EST DEJA UNIQUE SUR LE PRODUCTEUR (SORTIE DE
007230*    9-SYNTHESE), AUCUNE RECHERCHE DE DOUBLON N'EST NECESSAIRE.
007240 CHARGER-SYNTH-PROD-RTN.
007250     IF SP-CLE-PRODUCTEUR = SPACES
007260         PERFORM LIRE-SYNTH-PROD-RTN
007270         GO TO CHARGER-SYNTH-PROD-EXIT
007280     END-IF
007290     IF WS-NB-PROD-CHARGES < 3000
007300         ADD 1 TO WS-NB-PROD-CHARGES
007310         MOVE SP-CODE-PRODUCTEUR TO WS-PD-CODE(WS-NB-PROD-CHARGES)
007320         MOVE SP-NB-ANOMALIES    TO WS-PD-NB-ANOM(WS-NB-PROD-CHARGES)
007330         MOVE SP-COOPERATIVE     TO WS-PD-COOP(WS-NB-PROD-CHARGES)
007340     END-IF
007350     PERFORM LIRE-SYNTH-PROD-RTN
007360     GO TO CHARGER-SYNTH-PROD-EXIT.
007370 CHARGER-SYNTH-PROD-EXIT.
007380     EXIT.
007390
007400*    TRI A BULLES SUR LE NOMBRE D'ANOMALIES, ORDRE DECROISSANT.
007410 TRIER-PRODUCTEURS-RTN.
007420     IF WS-NB-PROD-CHARGES > 1
007430         MOVE "O" TO WS-PERMUTE-SW
007440         PERFORM BULLE-PROD-PASSE-RTN UNTIL WS-PERMUTE-SW = "N"
007450     END-IF
007460     .
007470
007480 BULLE-PROD-PASSE-RTN.
007490     MOVE "N" TO WS-PERMUTE-SW
007500     MOVE 1 TO WS-IX
007510     PERFORM BULLE-PROD-PAIRE-RTN UNTIL WS-IX >= WS-NB-PROD-CHARGES
007520     .
007530
007540 BULLE-PROD-PAIRE-RTN.
007550     IF WS-PD-NB-ANOM(WS-IX) < WS-PD-NB-ANOM(WS-IX + 1)
007560         MOVE WS-PD-CODE(WS-IX)    TO WS-SAUVE-PD-CODE
007570         MOVE WS-PD-NB-ANOM(WS-IX) TO WS-SAUVE-PD-NB-ANOM
007580         MOVE WS-PD-COOP(WS-IX)    TO WS-SAUVE-PD-COOP
007590
007600         MOVE WS-PD-CODE(WS-IX + 1)    TO WS-PD-CODE(WS-IX)
007610         MOVE WS-PD-NB-ANOM(WS-IX + 1) TO WS-PD-NB-ANOM(WS-IX)
007620         MOVE WS-PD-COOP(WS-IX + 1)    TO WS-PD-COOP(WS-IX)
007630
007640         MOVE WS-SAUVE-PD-CODE    TO WS-PD-CODE(WS-IX + 1)
007650         MOVE WS-SAUVE-PD-NB-ANOM TO WS-PD-NB-ANOM(WS-IX + 1)
007660         MOVE WS-SAUVE-PD-COOP    TO WS-PD-COOP(WS-IX + 1)
007670         SET PERMUTATION-FAITE TO TRUE
007680     END-IF
007690     ADD 1 TO WS-IX
007700     .
007710
007720*    TRI A BULLES SUR LE COMPTE DE TYPE, ORDRE DECROISSANT.
007730 TRIER-TYPES-RTN.
007740     IF WS-NB-TYPES > 1
007750         MOVE "O" TO WS-PERMUTE-SW
007760         PERFORM BULLE-TYPE-PASSE-RTN UNTIL WS-PERMUTE-SW = "N"
007770     END-IF
007780     .
007790
007800 BULLE-TYPE-PASSE-RTN.
007810     MOVE "N" TO WS-PERMUTE-SW
007820     MOVE 1 TO WS-IX
007830     PERFORM BULLE-TYPE-PAIRE-RTN UNTIL WS-IX >= WS-NB-TYPES
007840     .
007850
007860 BULLE-TYPE-PAIRE-RTN.
007870     IF WS-TY-COMPTE(WS-IX) < WS-TY-COMPTE(WS-IX + 1)
007880         MOVE WS-TY-LIBELLE(WS-IX) TO WS-SAUVE-TY-LIBELLE
007890         MOVE WS-TY-COMPTE(WS-IX)  TO WS-SAUVE-TY-COMPTE
007900
007910         MOVE WS-TY-LIBELLE(WS-IX + 1) TO WS-TY-LIBELLE(WS-IX)
007920         MOVE WS-TY-COMPTE(WS-IX + 1)  TO WS-TY-COMPTE(WS-IX)
007930
007940         MOVE WS-SAUVE-TY-LIBELLE TO WS-TY-LIBELLE(WS-IX + 1)
007950         MOVE WS-SAUVE-TY-COMPTE  TO WS-TY-COMPTE(WS-IX + 1)
007960         SET PERMUTATION-FAITE TO TRUE
007970     END-IF
007980     ADD 1 TO WS-IX
007990     .
008000
008010 ECRIRE-TYPE-RTN.
008020     MOVE SPACES TO DT-ENREG
008030     MOVE WS-TY-LIBELLE(WS-IX) TO DT-TYPE
008040     MOVE WS-TY-COMPTE(WS-IX)  TO DT-COMPTE
008050     WRITE DT-ENREG
008060     ADD 1 TO WS-IX
008070     .
008080
008090 ECRIRE-TOP10-RTN.
008100     MOVE SPACES TO DP-ENREG
008110     MOVE WS-PD-CODE(WS-IX)    TO DP-CODE-PRODUCTEUR
008120     MOVE WS-PD-NB-ANOM(WS-IX) TO DP-NB-ANOMALIES
008130     MOVE WS-PD-COOP(WS-IX)    TO DP-COOPERATIVE
008140     WRITE DP-ENREG
008150     ADD 1 TO WS-IX
008160     .
008170
008180 LIRE-SYNTH-COOP-RTN.
008190     READ SYNTH-COOP-IN
008200         AT END SET EOF-SYNTH-COOP TO TRUE
008210     END-READ
008220     .
008230
008240*    PROJECTION DIRECTE DE LA SYNTHESE COOPERATIVE VERS LA
008250*    SORTIE D'AFFICHAGE - AUCUN CUMUL SUPPLEMENTAIRE N'EST
008260*    NECESSAIRE, LES TAUX SONT DEJA CALCULES PAR 9-SYNTHESE.
008270 ECRIRE-COOP-RTN.
008280     IF SC-COOPERATIVE = SPACES
008290         PERFORM LIRE-SYNTH-COOP-RTN
008300         GO TO ECRIRE-COOP-EXIT
008310     END-IF
008320     MOVE SPACES TO DC-ENREG
008330     MOVE SC-COOPERATIVE          TO DC-COOPERATIVE
008340     MOVE SC-NB-PRODUCTEURS       TO DC-NB-PRODUCTEURS
008350     MOVE SC-TAUX-ANOMALIES-MOYEN TO WS-D-TAUX-ANOM-MOYEN
008360     MOVE WS-D-TAUX-ANOM-MOYEN    TO DC-TAUX-ANOMALIES-MOYEN
008370     WRITE DC-ENREG
008380     PERFORM LIRE-SYNTH-COOP-RTN
008390     GO TO ECRIRE-COOP-EXIT.
008400 ECRIRE-COOP-EXIT.
008410     EXIT.
008420
008430 LIRE-CHEVAUCHT-RTN.
008440     READ OVERLAP-IN
008450         AT END SET EOF-CHEVAUCHT TO TRUE
008460     END-READ
008470     .
008480
008490*    DECOMPTE DES CHEVAUCHEMENTS PAR PARCELLE (CLE ID_1) ET
008500*    TOTAL GENERAL POUR LE RESUME ET LES STATISTIQUES GLOBALES.
008510 CUMULER-CHEVAUCHT-RTN.
008520     IF OV-CLE-JOINTURE = SPACES
008530         PERFORM LIRE-CHEVAUCHT-RTN
008540         GO TO CUMULER-CHEVAUCHT-EXIT
008550     END-IF
008560     ADD 1 TO WS-NB-CHEVAUCHEMENTS
008570     MOVE OV-ID-1 TO WS-CODE-RECHERCHE
008580     MOVE "N" TO WS-INSERE-SW
008590     MOVE 1 TO WS-IX
008600     PERFORM VOIR-OVERLAP-1-RTN UNTIL WS-IX > WS-NB-PARCELLES-OVLP
008610             OR ENTREE-INSEREE
008620     IF NOT ENTREE-INSEREE
008630         IF WS-NB-PARCELLES-OVLP < 2000
008640             ADD 1 TO WS-NB-PARCELLES-OVLP
008650             MOVE WS-CODE-RECHERCHE TO
008660                 WS-OV-FARMS-ID(WS-NB-PARCELLES-OVLP)
008670             MOVE 0 TO WS-OV-COMPTE(WS-NB-PARCELLES-OVLP)
008680             MOVE WS-NB-PARCELLES-OVLP TO WS-IX
008690         END-IF
008700     END-IF
008710     ADD 1 TO WS-OV-COMPTE(WS-IX)
008720     PERFORM LIRE-CHEVAUCHT-RTN
008730     GO TO CUMULER-CHEVAUCHT-EXIT.
008740 CUMULER-CHEVAUCHT-EXIT.
008750     EXIT.
008760
008770 VOIR-OVERLAP-1-RTN.
008780     IF WS-OV-FARMS-ID(WS-IX) = WS-CODE-RECHERCHE
008790         SET ENTREE-INSEREE TO TRUE
008800     ELSE
008810         ADD 1 TO WS-IX
008820     END-IF
008830     .
008840
008850*    TRI A BULLES SUR L'EFFECTIF DE CHEVAUCHEMENT, DECROISSANT.
008860 TRIER-OVERLAP-RTN.
008870     IF WS-NB-PARCELLES-OVLP > 1
008880         MOVE "O" TO WS-PERMUTE-SW
008890         PERFORM BULLE-OVLP-PASSE-RTN UNTIL WS-PERMUTE-SW = "N"
008900     END-IF
008910     .
008920
008930 BULLE-OVLP-PASSE-RTN.
008940     MOVE "N" TO WS-PERMUTE-SW
008950     MOVE 1 TO WS-IX
008960     PERFORM BULLE-OVLP-PAIRE-RTN UNTIL WS-IX >= WS-NB-PARCELLES-OVLP
008970     .
008980
008990 BULLE-OVLP-PAIRE-RTN.
009000     IF WS-OV-COMPTE(WS-IX) < WS-OV-COMPTE(WS-IX + 1)
009010         MOVE WS-OV-FARMS-ID(WS-IX) TO WS-SAUVE-OV-FARMS-ID
009020         MOVE WS-OV-COMPTE(WS-IX)   TO WS-SAUVE-OV-COMPTE
009030
009040         MOVE WS-OV-FARMS-ID(WS-IX + 1) TO WS-OV-FARMS-ID(WS-IX)
009050         MOVE WS-OV-COMPTE(WS-IX + 1)   TO WS-OV-COMPTE(WS-IX)
009060
009070         MOVE WS-SAUVE-OV-FARMS-ID TO WS-OV-FARMS-ID(WS-IX + 1)
009080         MOVE WS-SAUVE-OV-COMPTE   TO WS-OV-COMPTE(WS-IX + 1)
009090         SET PERMUTATION-FAITE TO TRUE
009100     END-IF
009110     ADD 1 TO WS-IX
009120     .
009130
009140 ECRIRE-OVERLAP-RTN.
009150     MOVE SPACES TO DV-ENREG
009160     MOVE WS-OV-FARMS-ID(WS-IX) TO DV-FARMS-ID
009170     MOVE WS-OV-COMPTE(WS-IX)   TO DV-COMPTE
009180     WRITE DV-ENREG
009190     ADD 1 TO WS-IX
009200     .
009210
009220 FIN-PGM.
009230     STOP RUN.
