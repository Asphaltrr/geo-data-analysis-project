000100*****************************************************************
000110* Author:     Aissata Koffi
000120* Date:       21/11/1989
000130* Purpose:    PROJET COOP-CACAO - COMPARAISON DES SURFACES.
000140* Tectonics:  cobc
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    7-COMP-SURFACES.
000180 AUTHOR.        AISSATA KOFFI.
000190 INSTALLATION.  COOP-CACAO INFORMATIQUE.
000200 DATE-WRITTEN.  21/11/1989.
000210 DATE-COMPILED.
000220 SECURITY.      USAGE INTERNE COOPERATIVE - DIFFUSION RESTREINTE.
000230*-----------------------------------------------------------------
000240*    JOURNAL DES MODIFICATIONS
000250*-----------------------------------------------------------------
000260* 21/11/89 AKO CR-0223 CREATION - JOINTURE PLANTATION/PARCELLE
000270*                      SUR CODE_PLANTATION = FARMS_ID
000280* 08/04/90 AKO CR-0223 CALCUL DE L'ECART DE SURFACE ET SEUIL 10 %
000290* 17/10/90 DZE CR-0227 LIGNE DE SYNTHESE "ANOMALIES: NNNN/NNNN"
000300* 30/11/98 KOF CR-0255 PASSAGE AN 2000 - ZONES DATE VERIFIEES
000310*                      SANS INCIDENCE SUR CE PROGRAMME (AUCUNE
000320*                      ZONE DATE EN ENTREE)
000330* 25/06/02 KOF CR-0281 EXTENSION DE LA TABLE DES PARCELLES A
000340*                      5000 OCCURRENCES (CROISSANCE DU REGISTRE)
000350*-----------------------------------------------------------------
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS CLASSE-CHIFFRE IS "0" THRU "9"
000410     UPSI-0 IS SW-MODE-VERBEUX.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440
000450     SELECT PARCEL-CLEAN-IN  ASSIGN TO "PARCEL-CLEAN-OUT"
000460             ORGANIZATION LINE SEQUENTIAL.
000470
000480     SELECT PLANT-CLEAN-IN   ASSIGN TO "PLANT-CLEAN-OUT"
000490             ORGANIZATION LINE SEQUENTIAL.
000500
000510     SELECT COMPARE-OUT      ASSIGN TO "COMPARE-OUT"
000520             ORGANIZATION LINE SEQUENTIAL.
000530
000540     SELECT COMPARE-ANOM-OUT ASSIGN TO "COMPARE-ANOM-OUT"
000550             ORGANIZATION LINE SEQUENTIAL.
000560
000570*****************************************************************
000580 DATA DIVISION.
000590 FILE SECTION.
000600
000610*    Parcelle nettoyee, sortie du 6-NETT-PARCELLES (memes zones
000620*    plus la surface calculee, table de sommets non exploitee
000630*    ici en dehors de son gabarit).
000640 FD  PARCEL-CLEAN-IN.
000650 01  GE-ENREG.
000660     05 GE-FARMS-ID              PIC X(18).
000670     05 GE-FARMER-ID             PIC X(15).
000680     05 GE-SUPERFICIE            PIC 9(04)V9(02).
000690     05 GE-NB-VERTICES           PIC 9(03).
000700     05 GE-VERTICES-BLOC         PIC X(1020).
000710     05 GE-SURFACE-CALCULEE      PIC 9(04)V9(04).
000720     05 FILLER                   PIC X(30).
000730
000740*    Vue texte de la table de sommets, conservee pour coherence
000750*    avec les autres programmes qui relisent ce meme fichier.
000760 01  GE-ENREG-TEXTE REDEFINES GE-ENREG.
000770     05 FILLER                   PIC X(42).
000780     05 GE-VERTICES-TEXTE        PIC X(1020).
000790     05 FILLER                   PIC X(38).
000805*    Vue reduite aux deux zones-cle, pour le test de ligne
000806*    totalement vide sans passer par une reference modifiee.
000807 01  GE-ENREG-CLE REDEFINES GE-ENREG.
000808     05 GE-CLE-JOINTURE          PIC X(33).
000809     05 FILLER                   PIC X(1067).
000810*    Plantation nettoyee, sortie du 2-NETTOYAGE (meme gabarit
000820*    que QC-ENREG de ce programme).
000830 FD  PLANT-CLEAN-IN.
000840 01  QC-ENREG.
000850     05 QC-NUMERO-ORDRE-X        PIC X(06).
000860     05 QC-COOPERATIVE           PIC X(20).
000870     05 QC-CODE-PLANTATION       PIC X(18).
000880     05 QC-CODE-PRODUCTEUR       PIC X(15).
000890     05 QC-AUTRES-CODES          PIC X(15).
000900     05 QC-SUPERF-CACAO-X        PIC X(06).
000910     05 QC-RENDEMENT-KG-HA-X     PIC X(06).
000920     05 QC-ESTIMATION-KG-X       PIC X(07).
000930     05 QC-VARIETE-CACAO         PIC X(15).
000940     05 QC-GERANT                PIC X(07).
000950     05 QC-NOM-GERANT            PIC X(25).
000960     05 QC-LATITUDE-X            PIC X(08).
000970     05 QC-LONGITUDE-X           PIC X(09).
000980     05 QC-DONNEES-POLYGONALES   PIC X(20).
000990     05 FILLER                   PIC X(23).
001000
001010 01  QC-ENREG-NUM REDEFINES QC-ENREG.
001020     05 QN-NUMERO-ORDRE          PIC 9(06).
001030     05 FILLER                   PIC X(20).
001040     05 FILLER                   PIC X(18).
001050     05 FILLER                   PIC X(15).
001060     05 FILLER                   PIC X(15).
001070     05 QN-SUPERF-CACAO-HA       PIC 9(04)V9(02).
001080     05 QN-RENDEMENT-KG-HA       PIC 9(05)V9(01).
001090     05 QN-ESTIMATION-KG         PIC 9(07).
001100     05 FILLER                   PIC X(15).
001110     05 FILLER                   PIC X(07).
001120     05 FILLER                   PIC X(25).
001130     05 QN-LATITUDE              PIC S9(02)V9(06).
001140     05 QN-LONGITUDE             PIC S9(03)V9(06).
001150     05 FILLER                   PIC X(20).
001160     05 FILLER                   PIC X(23).
001170
001180*    Fichier de comparaison, un enregistrement par plantation
001190*    jointe a sa parcelle.
001200 FD  COMPARE-OUT.
001210 01  CS-ENREG.
001220     05 CS-CODE-PLANTATION       PIC X(18).
001230     05 CS-CODE-PRODUCTEUR       PIC X(15).
001240     05 CS-COOPERATIVE           PIC X(20).
001250     05 CS-SUPERFICIE-DECL       PIC 9(04)V9(02).
001260     05 CS-SURFACE-CALCULEE      PIC 9(04)V9(04).
001270     05 CS-ECART-PCT             PIC S9(05)V9(02).
001280     05 CS-ANOMALIE-SURFACE      PIC X(01).
001290     05 FILLER                   PIC X(25).
001300
001310*    Extrait des seules lignes en anomalie, meme gabarit.
001320 FD  COMPARE-ANOM-OUT.
001330 01  CA-ENREG.
001340     05 CA-CODE-PLANTATION       PIC X(18).
001350     05 CA-CODE-PRODUCTEUR       PIC X(15).
001360     05 CA-COOPERATIVE           PIC X(20).
001370     05 CA-SUPERFICIE-DECL       PIC 9(04)V9(02).
001380     05 CA-SURFACE-CALCULEE      PIC 9(04)V9(04).
001390     05 CA-ECART-PCT             PIC S9(05)V9(02).
001400     05 CA-ANOMALIE-SURFACE      PIC X(01).
001410     05 FILLER                   PIC X(25).
001420
001430*****************************************************************
001440 WORKING-STORAGE SECTION.
001450
001460 01  WS-FLAGS.
001470     05 WS-EOF-PARCELLE          PIC X(01) VALUE "N".
001480         88 EOF-PARCELLE                   VALUE "O".
001490     05 WS-EOF-PLANTATION        PIC X(01) VALUE "N".
001500         88 EOF-PLANTATION                 VALUE "O".
001510     05 WS-TROUVE-SW             PIC X(01) VALUE "N".
001520         88 PARCELLE-TROUVEE               VALUE "O".
001530
001540 01  WS-COMPTEURS.
001550     05 WS-NB-PLANT-LUES         PIC 9(06) COMP VALUE 0.
001560     05 WS-NB-JOINTES            PIC 9(06) COMP VALUE 0.
001570     05 WS-NB-ANOMALIES          PIC 9(06) COMP VALUE 0.
001580     05 WS-IX                    PIC 9(05) COMP VALUE 0.
001590
001600*    TABLE DES PARCELLES NETTOYEES (CLE FARMS_ID, SURFACE CALCULEE)
001610 01  WS-TABLE-PARCELLES.
001620     05 WS-PARCELLE OCCURS 5000 TIMES.
001630         10 WS-P-FARMS-ID        PIC X(18).
001640         10 WS-P-SURFACE         PIC 9(04)V9(04) COMP.
001650 01  WS-NB-PARCELLES             PIC 9(05) COMP VALUE 0.
001660
001670 01  WS-PCT-EDIT                 PIC ZZ9.9.
001680 01  WS-NB-ANOM-EDIT             PIC Z(5)9.
001690 01  WS-NB-JOINTES-EDIT          PIC Z(5)9.
001700
001710*****************************************************************
001720 PROCEDURE DIVISION.
001730
001740 MAIN-PROCEDURE.
001750     OPEN INPUT PARCEL-CLEAN-IN
001760     PERFORM LIRE-PARCELLE-RTN
001770     PERFORM CHARGER-PARCELLE-RTN UNTIL EOF-PARCELLE
001780     CLOSE PARCEL-CLEAN-IN
001790
001800     OPEN INPUT  PLANT-CLEAN-IN
001810     OPEN OUTPUT COMPARE-OUT COMPARE-ANOM-OUT
001820     PERFORM LIRE-PLANTATION-RTN
001830     PERFORM COMPARER-PLANTATION-RTN THRU
001840             COMPARER-PLANTATION-EXIT
001850             UNTIL EOF-PLANTATION
001860     CLOSE PLANT-CLEAN-IN COMPARE-OUT COMPARE-ANOM-OUT
001870
001880     IF WS-NB-JOINTES = 0
001890         MOVE 0 TO WS-PCT-EDIT
001900     ELSE
001910         COMPUTE WS-PCT-EDIT ROUNDED =
001920             WS-NB-ANOMALIES / WS-NB-JOINTES * 100
001930     END-IF
001940     MOVE WS-NB-ANOMALIES TO WS-NB-ANOM-EDIT
001950     MOVE WS-NB-JOINTES TO WS-NB-JOINTES-EDIT
001960     DISPLAY "ANOMALIES: " WS-NB-ANOM-EDIT " / " WS-NB-JOINTES-EDIT
001970             " PARCELLES (" WS-PCT-EDIT " %)"
001980     GO TO FIN-PGM.
001990
002000 LIRE-PARCELLE-RTN.
002010     READ PARCEL-CLEAN-IN
002020         AT END SET EOF-PARCELLE TO TRUE
002030     END-READ
002040     .
002050
002060 CHARGER-PARCELLE-RTN.
002070     IF GE-CLE-JOINTURE NOT = SPACES
002080         ADD 1 TO WS-NB-PARCELLES
002090         MOVE GE-FARMS-ID TO WS-P-FARMS-ID(WS-NB-PARCELLES)
002100         MOVE GE-SURFACE-CALCULEE TO WS-P-SURFACE(WS-NB-PARCELLES)
002110     END-IF
002120     PERFORM LIRE-PARCELLE-RTN
002130     .
002140
002150 LIRE-PLANTATION-RTN.
002160     READ PLANT-CLEAN-IN
002170         AT END SET EOF-PLANTATION TO TRUE
002180     END-READ
002190     .
002200
002210 COMPARER-PLANTATION-RTN.
002220     ADD 1 TO WS-NB-PLANT-LUES
002230     MOVE SPACES TO CS-ENREG
002240     IF QC-CODE-PLANTATION = SPACES
002250         PERFORM LIRE-PLANTATION-RTN
002260         GO TO COMPARER-PLANTATION-EXIT
002270     END-IF
002280
002290     MOVE "N" TO WS-TROUVE-SW
002300     MOVE 1 TO WS-IX
002310     PERFORM VOIR-PARCELLE-RTN UNTIL WS-IX > WS-NB-PARCELLES
002320     IF NOT PARCELLE-TROUVEE
002330         PERFORM LIRE-PLANTATION-RTN
002340         GO TO COMPARER-PLANTATION-EXIT
002350     END-IF
002360     ADD 1 TO WS-NB-JOINTES
002370
002380     MOVE QC-CODE-PLANTATION TO CS-CODE-PLANTATION
002390     MOVE QC-CODE-PRODUCTEUR TO CS-CODE-PRODUCTEUR
002400     MOVE QC-COOPERATIVE TO CS-COOPERATIVE
002410     MOVE WS-P-SURFACE(WS-IX) TO CS-SURFACE-CALCULEE
002420
002430     IF QC-SUPERF-CACAO-X = SPACES
002440         MOVE 0 TO CS-SUPERFICIE-DECL
002450         MOVE 0 TO CS-ECART-PCT
002460         MOVE "N" TO CS-ANOMALIE-SURFACE
002470     ELSE
002480         MOVE QN-SUPERF-CACAO-HA TO CS-SUPERFICIE-DECL
002490         IF QN-SUPERF-CACAO-HA = 0
002500             MOVE 0 TO CS-ECART-PCT
002510             MOVE "N" TO CS-ANOMALIE-SURFACE
002520         ELSE
002530             COMPUTE CS-ECART-PCT ROUNDED =
002540                 (WS-P-SURFACE(WS-IX) - QN-SUPERF-CACAO-HA)
002550                 / QN-SUPERF-CACAO-HA * 100
002560             IF CS-ECART-PCT > 10 OR CS-ECART-PCT < -10
002570                 MOVE "Y" TO CS-ANOMALIE-SURFACE
002580                 ADD 1 TO WS-NB-ANOMALIES
002590             ELSE
002600                 MOVE "N" TO CS-ANOMALIE-SURFACE
002610             END-IF
002620         END-IF
002630     END-IF
002640
002650     WRITE CS-ENREG
002660
002670     IF CS-ANOMALIE-SURFACE = "Y"
002680         MOVE SPACES TO CA-ENREG
002690         MOVE CS-CODE-PLANTATION TO CA-CODE-PLANTATION
002700         MOVE CS-CODE-PRODUCTEUR TO CA-CODE-PRODUCTEUR
002710         MOVE CS-COOPERATIVE TO CA-COOPERATIVE
002720         MOVE CS-SUPERFICIE-DECL TO CA-SUPERFICIE-DECL
002730         MOVE CS-SURFACE-CALCULEE TO CA-SURFACE-CALCULEE
002740         MOVE CS-ECART-PCT TO CA-ECART-PCT
002750         MOVE CS-ANOMALIE-SURFACE TO CA-ANOMALIE-SURFACE
002760         WRITE CA-ENREG
002770     END-IF
002780
002790     PERFORM LIRE-PLANTATION-RTN
002800     GO TO COMPARER-PLANTATION-EXIT.
002810 COMPARER-PLANTATION-EXIT.
002820     EXIT.
002830
002840 VOIR-PARCELLE-RTN.
002850     IF WS-P-FARMS-ID(WS-IX) = QC-CODE-PLANTATION
002860         SET PARCELLE-TROUVEE TO TRUE
002870         COMPUTE WS-IX = WS-NB-PARCELLES + 1
002880     ELSE
002890         ADD 1 TO WS-IX
002900     END-IF
002910     .
002920
002930 FIN-PGM.
002940     STOP RUN.
