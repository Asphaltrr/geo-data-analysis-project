000100*****************************************************************
000110* Author:     Aïssata Koffi
000120* Date:       12/04/1985
000130* Purpose:    PROJET COOP-CACAO - NETTOYAGE ET TYPAGE.
000140* Tectonics:  cobc
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    2-NETTOYAGE.
000180 AUTHOR.        AISSATA KOFFI.
000190 INSTALLATION.  COOP-CACAO INFORMATIQUE.
000200 DATE-WRITTEN.  12/04/1985.
000210 DATE-COMPILED.
000220 SECURITY.      USAGE INTERNE COOPERATIVE - DIFFUSION RESTREINTE.
000230*-----------------------------------------------------------------
000240*    JOURNAL DES MODIFICATIONS
000250*-----------------------------------------------------------------
000260* 12/04/85 AKO CR-0118 CREATION - NETTOYAGE PRODUCTEURS/PLANTAT.
000270* 20/05/85 AKO CR-0118 AJOUT DIAGNOSTIC POURCENT MANQUANT
000280* 03/09/85 AKO CR-0122 GESTION SEPARATEUR DECIMAL VIRGULE
000290* 14/11/85 AKO CR-0122 SUPPRESSION ESPACES DE MILLIERS
000300* 09/02/86 DZE CR-0130 DETECTION COLONNES DECIMALES/ENTIERES
000310* 27/06/86 DZE CR-0130 RELECTURE PLANTATIONS - MEME LOGIQUE
000320* 15/10/86 AKO CR-0141 ARRONDI DEMI-HAUT SUR CHAMPS ENTIERS
000330* 22/01/87 AKO CR-0141 CORRECTION BORNE TOKEN NON DISPONIBLE
000340* 04/08/88 DZE CR-0155 TRI DECROISSANT DU DIAGNOSTIC
000350* 19/12/89 DZE CR-0155 LIBELLES DIAGNOSTIC A 30 CARACTERES
000360* 30/11/98 AKO CR-0163 PASSAGE AN 2000 - CONTROLE CHAMP NON =
000370*                      VALEUR VALIDE, ZONES DATE VERIFIEES
000380*-----------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS CLASSE-CHIFFRE   IS "0" THRU "9"
000440     UPSI-0 IS SW-MODE-VERBEUX.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470
000480     SELECT PRODUCER-IN     ASSIGN TO "PRODUCER-IN"
000490             ORGANIZATION LINE SEQUENTIAL.
000500
000510     SELECT PLANTATION-IN   ASSIGN TO "PLANTATION-IN"
000520             ORGANIZATION LINE SEQUENTIAL.
000530
000540     SELECT PROD-CLEAN-OUT  ASSIGN TO "PROD-CLEAN-OUT"
000550             ORGANIZATION LINE SEQUENTIAL.
000560
000570     SELECT PLANT-CLEAN-OUT ASSIGN TO "PLANT-CLEAN-OUT"
000580             ORGANIZATION LINE SEQUENTIAL.
000590
000600     SELECT PROD-DIAG-OUT   ASSIGN TO "PROD-DIAG-OUT"
000610             ORGANIZATION LINE SEQUENTIAL.
000620
000630     SELECT PLANT-DIAG-OUT  ASSIGN TO "PLANT-DIAG-OUT"
000640             ORGANIZATION LINE SEQUENTIAL.
000650
000660*****************************************************************
000670 DATA DIVISION.
000680 FILE SECTION.
000690
000700*    Fichier producteur brut - chaque zone potentiellement
000710*    manquante est portee en alphanumerique.
000720 FD  PRODUCER-IN.
000730 01  PI-ENREG.
000740     05 PI-NUMERO-ORDRE          PIC X(06).
000750     05 PI-COOPERATIVE           PIC X(20).
000760     05 PI-CODES-CERTIFICATION   PIC X(20).
000770     05 PI-CODE-PRODUCTEUR       PIC X(15).
000780     05 PI-AUTRES-CODES          PIC X(15).
000790     05 PI-ANNEE-NAISSANCE       PIC X(04).
000800     05 PI-DATE-ADHESION         PIC X(07).
000810     05 PI-GENRE                 PIC X(01).
000820     05 PI-SUPERF-EXPLOIT-HA     PIC X(06).
000830     05 PI-SUPERF-CACAO-HA       PIC X(06).
000840     05 PI-NB-PLANTATIONS        PIC X(03).
000850     05 PI-ESTIMATION-TOTALE-KG  PIC X(07).
000860     05 PI-VILLE                 PIC X(20).
000870     05 PI-NOM-COACH             PIC X(25).
000880     05 PI-NUMERO-MATRICULE      PIC X(15).
000890     05 PI-TYPE-MATRICULE        PIC X(12).
000900     05 PI-TAILLE-MENAGE         PIC X(03).
000910     05 PI-RECOLTE-24-25-KG      PIC X(07).
000920     05 PI-VOLUME-COOP-24-25-KG  PIC X(07).
000930     05 PI-RECOLTE-23-24-KG      PIC X(07).
000940     05 PI-VOLUME-COOP-23-24-KG  PIC X(07).
000950     05 FILLER                   PIC X(37).
000960
000970 FD  PLANTATION-IN.
000980 01  QI-ENREG.
000990     05 QI-NUMERO-ORDRE          PIC X(06).
001000     05 QI-COOPERATIVE           PIC X(20).
001010     05 QI-CODE-PLANTATION       PIC X(18).
001020     05 QI-CODE-PRODUCTEUR       PIC X(15).
001030     05 QI-AUTRES-CODES          PIC X(15).
001040     05 QI-SUPERF-CACAO-HA       PIC X(06).
001050     05 QI-RENDEMENT-KG-HA       PIC X(06).
001060     05 QI-ESTIMATION-KG         PIC X(07).
001070     05 QI-VARIETE-CACAO         PIC X(15).
001080     05 QI-GERANT                PIC X(07).
001090     05 QI-NOM-GERANT            PIC X(25).
001100     05 QI-LATITUDE              PIC X(08).
001110     05 QI-LONGITUDE             PIC X(09).
001120     05 QI-DONNEES-POLYGONALES   PIC X(20).
001130     05 FILLER                   PIC X(23).
001140
001150*    Fichier producteur nettoye - vue texte (missing = espaces).
001160 FD  PROD-CLEAN-OUT.
001170 01  PC-ENREG.
001180     05 PC-NUMERO-ORDRE-X        PIC X(06).
001190     05 PC-COOPERATIVE           PIC X(20).
001200     05 PC-CODES-CERTIFICATION   PIC X(20).
001210     05 PC-CODE-PRODUCTEUR       PIC X(15).
001220     05 PC-AUTRES-CODES          PIC X(15).
001230     05 PC-ANNEE-NAISSANCE-X     PIC X(04).
001240     05 PC-DATE-ADHESION         PIC X(07).
001250     05 PC-GENRE                 PIC X(01).
001260     05 PC-SUPERF-EXPLOIT-X      PIC X(06).
001270     05 PC-SUPERF-CACAO-X        PIC X(06).
001280     05 PC-NB-PLANTATIONS-X      PIC X(03).
001290     05 PC-ESTIMATION-TOTALE-X   PIC X(07).
001300     05 PC-VILLE                 PIC X(20).
001310     05 PC-NOM-COACH             PIC X(25).
001320     05 PC-NUMERO-MATRICULE      PIC X(15).
001330     05 PC-TYPE-MATRICULE        PIC X(12).
001340     05 PC-TAILLE-MENAGE-X       PIC X(03).
001350     05 PC-RECOLTE-24-25-X       PIC X(07).
001360     05 PC-VOLUME-COOP-24-25-X   PIC X(07).
001370     05 PC-RECOLTE-23-24-X       PIC X(07).
001380     05 PC-VOLUME-COOP-23-24-X   PIC X(07).
001390     05 FILLER                   PIC X(37).
001400
001410*    Vue numerique du meme enregistrement (REDEFINES) - utilisee
001420*    par les programmes aval quand la zone n'est pas manquante.
001430 01  PC-ENREG-NUM REDEFINES PC-ENREG.
001440     05 PN-NUMERO-ORDRE          PIC 9(06).
001450     05 FILLER                   PIC X(20).
001460     05 FILLER                   PIC X(20).
001470     05 FILLER                   PIC X(15).
001480     05 FILLER                   PIC X(15).
001490     05 PN-ANNEE-NAISSANCE       PIC 9(04).
001500     05 FILLER                   PIC X(07).
001510     05 FILLER                   PIC X(01).
001520     05 PN-SUPERF-EXPLOIT-HA     PIC 9(04)V9(02).
001530     05 PN-SUPERF-CACAO-HA       PIC 9(04)V9(02).
001540     05 PN-NB-PLANTATIONS        PIC 9(03).
001550     05 PN-ESTIMATION-TOTALE-KG  PIC 9(07).
001560     05 FILLER                   PIC X(20).
001570     05 FILLER                   PIC X(25).
001580     05 FILLER                   PIC X(15).
001590     05 FILLER                   PIC X(12).
001600     05 PN-TAILLE-MENAGE         PIC 9(03).
001610     05 PN-RECOLTE-24-25-KG      PIC 9(07).
001620     05 PN-VOLUME-COOP-24-25-KG  PIC 9(07).
001630     05 PN-RECOLTE-23-24-KG      PIC 9(07).
001640     05 PN-VOLUME-COOP-23-24-KG  PIC 9(07).
001650     05 FILLER                   PIC X(37).
001660
001670 FD  PLANT-CLEAN-OUT.
001680 01  QC-ENREG.
001690     05 QC-NUMERO-ORDRE-X        PIC X(06).
001700     05 QC-COOPERATIVE           PIC X(20).
001710     05 QC-CODE-PLANTATION       PIC X(18).
001720     05 QC-CODE-PRODUCTEUR       PIC X(15).
001730     05 QC-AUTRES-CODES          PIC X(15).
001740     05 QC-SUPERF-CACAO-X        PIC X(06).
001750     05 QC-RENDEMENT-KG-HA-X     PIC X(06).
001760     05 QC-ESTIMATION-KG-X       PIC X(07).
001770     05 QC-VARIETE-CACAO         PIC X(15).
001780     05 QC-GERANT                PIC X(07).
001790     05 QC-NOM-GERANT            PIC X(25).
001800     05 QC-LATITUDE-X            PIC X(08).
001810     05 QC-LONGITUDE-X           PIC X(09).
001820     05 QC-DONNEES-POLYGONALES   PIC X(20).
001830     05 FILLER                   PIC X(23).
001840
001850 01  QC-ENREG-NUM REDEFINES QC-ENREG.
001860     05 QN-NUMERO-ORDRE          PIC 9(06).
001870     05 FILLER                   PIC X(20).
001880     05 FILLER                   PIC X(18).
001890     05 FILLER                   PIC X(15).
001900     05 FILLER                   PIC X(15).
001910     05 QN-SUPERF-CACAO-HA       PIC 9(04)V9(02).
001920     05 QN-RENDEMENT-KG-HA       PIC 9(05)V9(01).
001930     05 QN-ESTIMATION-KG         PIC 9(07).
001940     05 FILLER                   PIC X(15).
001950     05 FILLER                   PIC X(07).
001960     05 FILLER                   PIC X(25).
001970     05 QN-LATITUDE              PIC S9(02)V9(06).
001980     05 QN-LONGITUDE             PIC S9(03)V9(06).
001990     05 FILLER                   PIC X(20).
002000     05 FILLER                   PIC X(23).
002010
002020 FD  PROD-DIAG-OUT.
002030 01  PD-LIGNE                    PIC X(46).
002040
002050 FD  PLANT-DIAG-OUT.
002060 01  QD-LIGNE                    PIC X(46).
002070
002080*****************************************************************
002090 WORKING-STORAGE SECTION.
002100
002110 01  WS-FLAGS.
002120     05 WS-EOF-PRODUCTEUR        PIC X(01) VALUE "N".
002130         88 EOF-PRODUCTEUR                 VALUE "O".
002140     05 WS-EOF-PLANTATION        PIC X(01) VALUE "N".
002150         88 EOF-PLANTATION                 VALUE "O".
002160
002170 01  WS-COMPTEURS.
002180     05 WS-NB-PRODUCTEURS-LUS    PIC 9(06) COMP VALUE 0.
002190     05 WS-NB-PLANTATIONS-LUES   PIC 9(06) COMP VALUE 0.
002200     05 WS-IX                    PIC 9(03) COMP VALUE 0.
002210     05 WS-IY                    PIC 9(03) COMP VALUE 0.
002220     05 WS-BORNE-INT             PIC 9(03) COMP VALUE 0.
002230     05 WS-CAR                   PIC 9(03) COMP VALUE 0.
002240
002250*    Zone de travail generique de nettoyage alphanumerique.
002260 01  WS-ALPHA-TRAVAIL.
002270     05 WS-ALPHA-BRUT            PIC X(40).
002280     05 WS-ALPHA-MAJ             PIC X(40).
002290     05 WS-ALPHA-MISSING-SW      PIC X(01) VALUE "N".
002300         88 ALPHA-MISSING                  VALUE "O".
002310
002320*    Table des jetons "valeur manquante" (comparaison en majusc.)
002330 01  WS-JETONS-MANQUANTS.
002340     05 FILLER                   PIC X(15) VALUE SPACES.
002350     05 FILLER                   PIC X(15) VALUE "NA".
002360     05 FILLER                   PIC X(15) VALUE "N/A".
002370     05 FILLER                   PIC X(15) VALUE "NAN".
002380     05 FILLER                   PIC X(15) VALUE "NONE".
002390     05 FILLER                   PIC X(15) VALUE "NULL".
002400     05 FILLER                   PIC X(15) VALUE "NON DISPONIBLE".
002410 01  WS-JETONS-TABLE REDEFINES WS-JETONS-MANQUANTS.
002420     05 WS-JETON                 PIC X(15) OCCURS 7 TIMES.
002430
002440*    Zone de travail generique de nettoyage/typage numerique.
002450 01  WS-NUM-TRAVAIL.
002460     05 WS-NUM-BRUT              PIC X(20).
002462     05 WS-NUM-BRUT-TAB REDEFINES WS-NUM-BRUT.
002464         10 WS-NUM-BRUT-CAR      PIC X(01) OCCURS 20 TIMES.
002470     05 WS-NUM-COMPACT           PIC X(20).
002472     05 WS-NUM-COMPACT-TAB REDEFINES WS-NUM-COMPACT.
002474         10 WS-NUM-COMPACT-CAR   PIC X(01) OCCURS 20 TIMES.
002480     05 WS-NUM-SIGNE             PIC X(01) VALUE SPACE.
002490     05 WS-NUM-ENTIER            PIC X(14).
002500     05 WS-NUM-DECIMALE          PIC X(14).
002510     05 WS-DEC-PADDED            PIC 9(06) VALUE 0.
002511     05 WS-DEC-PADDED-DEUX REDEFINES WS-DEC-PADDED.
002512         10 WS-DEC-DEUX-CHIFFRES PIC 9(02).
002513         10 FILLER               PIC 9(04).
002514     05 WS-DEC-PADDED-UN REDEFINES WS-DEC-PADDED.
002515         10 WS-DEC-UN-CHIFFRE    PIC 9(01).
002516         10 FILLER               PIC 9(05).
002520     05 WS-NUM-ENTIER-VAL        PIC S9(09) COMP VALUE 0.
002530     05 WS-NUM-MISSING-SW        PIC X(01) VALUE "N".
002540         88 NUM-MISSING                    VALUE "O".
002550     05 WS-NUM-DECIMAL-SW        PIC X(01) VALUE "N".
002560         88 NUM-A-DES-DECIMALES            VALUE "O".
002570
002580*    Table diagnostic producteur (21 colonnes).
002590 01  WS-TABLE-COL-PROD.
002600     05 WS-COL-PROD OCCURS 21 TIMES.
002610         10 WS-COL-P-NOM         PIC X(30).
002620         10 WS-COL-P-MANQUANT    PIC 9(04) COMP VALUE 0.
002630         10 WS-COL-P-DECIMAL-SW  PIC X(01) VALUE "N".
002640
002650*    Table diagnostic plantation (14 colonnes).
002660 01  WS-TABLE-COL-PLANT.
002670     05 WS-COL-PLANT OCCURS 14 TIMES.
002680         10 WS-COL-Q-NOM         PIC X(30).
002690         10 WS-COL-Q-MANQUANT    PIC 9(04) COMP VALUE 0.
002700         10 WS-COL-Q-DECIMAL-SW  PIC X(01) VALUE "N".
002710
002720 01  WS-TRI-TEMP.
002730     05 WS-TRI-NOM               PIC X(30).
002740     05 WS-TRI-MANQUANT          PIC 9(04) COMP.
002750     05 WS-TRI-DECIMAL-SW        PIC X(01).
002760
002770 01  WS-DIAG-PCT                 PIC 9(03)V9(02) VALUE 0.
002780
002790*    Ligne diagnostic imprimee (nom 30 + pourcentage + drapeau).
002800 01  WS-LIGNE-DIAG.
002810     05 LD-NOM                   PIC X(30).
002820     05 LD-POURCENT              PIC ZZ9.99.
002830     05 FILLER                   PIC X(01) VALUE "%".
002840     05 FILLER                   PIC X(02) VALUE SPACES.
002850     05 LD-DECIMAL               PIC X(09).
002860
002870*****************************************************************
002880 PROCEDURE DIVISION.
002890
002900 MAIN-PROCEDURE.
002910     PERFORM INITIALISER-TABLES-RTN
002920     OPEN INPUT  PRODUCER-IN
002930     OPEN OUTPUT PROD-CLEAN-OUT
002940     OPEN OUTPUT PROD-DIAG-OUT
002950     PERFORM LIRE-PRODUCTEUR-RTN
002960     PERFORM TRAITER-PRODUCTEURS-RTN THRU
002970             TRAITER-PRODUCTEURS-EXIT
002980             UNTIL EOF-PRODUCTEUR
002990     CLOSE PRODUCER-IN PROD-CLEAN-OUT
003000     PERFORM ECRIRE-DIAGNOSTIC-PROD-RTN
003010     CLOSE PROD-DIAG-OUT
003020
003030     OPEN INPUT  PLANTATION-IN
003040     OPEN OUTPUT PLANT-CLEAN-OUT
003050     OPEN OUTPUT PLANT-DIAG-OUT
003060     PERFORM LIRE-PLANTATION-RTN
003070     PERFORM TRAITER-PLANTATIONS-RTN THRU
003080             TRAITER-PLANTATIONS-EXIT
003090             UNTIL EOF-PLANTATION
003100     CLOSE PLANTATION-IN PLANT-CLEAN-OUT
003110     PERFORM ECRIRE-DIAGNOSTIC-PLANT-RTN
003120     CLOSE PLANT-DIAG-OUT
003130
003140     GO TO FIN-PGM.
003150
003160 LIRE-PRODUCTEUR-RTN.
003170     READ PRODUCER-IN
003180         AT END SET EOF-PRODUCTEUR TO TRUE
003190     END-READ
003200     .
003210
003220 LIRE-PLANTATION-RTN.
003230     READ PLANTATION-IN
003240         AT END SET EOF-PLANTATION TO TRUE
003250     END-READ
003260     .
003270
003280*-----------------------------------------------------------------
003290*    INITIALISATION DES LIBELLES DE COLONNES POUR LE DIAGNOSTIC
003300*-----------------------------------------------------------------
003310 INITIALISER-TABLES-RTN.
003320     MOVE "NUMERO_ORDRE"                TO WS-COL-P-NOM(1)
003330     MOVE "COOPERATIVE"                 TO WS-COL-P-NOM(2)
003340     MOVE "CODES_CERTIFICATION"         TO WS-COL-P-NOM(3)
003350     MOVE "CODE_PRODUCTEUR"             TO WS-COL-P-NOM(4)
003360     MOVE "AUTRES_CODES"                TO WS-COL-P-NOM(5)
003370     MOVE "ANNEE_NAISSANCE"             TO WS-COL-P-NOM(6)
003380     MOVE "DATE_ADHESION"               TO WS-COL-P-NOM(7)
003390     MOVE "GENRE"                       TO WS-COL-P-NOM(8)
003400     MOVE "SUPERFICIE_TOT_EXPLOIT_HA"   TO WS-COL-P-NOM(9)
003410     MOVE "SUPERFICIE_TOT_CACAO_HA"     TO WS-COL-P-NOM(10)
003420     MOVE "NB_PLANTATIONS_CACAO"        TO WS-COL-P-NOM(11)
003430     MOVE "ESTIMATION_TOTALE_KG"        TO WS-COL-P-NOM(12)
003440     MOVE "VILLE"                       TO WS-COL-P-NOM(13)
003450     MOVE "NOM_COACH"                   TO WS-COL-P-NOM(14)
003460     MOVE "NUMERO_MATRICULE"            TO WS-COL-P-NOM(15)
003470     MOVE "TYPE_MATRICULE"              TO WS-COL-P-NOM(16)
003480     MOVE "TAILLE_MENAGE"               TO WS-COL-P-NOM(17)
003490     MOVE "RECOLTE_24_25_KG"            TO WS-COL-P-NOM(18)
003500     MOVE "VOLUME_LIVRE_COOP_24_25_KG"  TO WS-COL-P-NOM(19)
003510     MOVE "RECOLTE_23_24_KG"            TO WS-COL-P-NOM(20)
003520     MOVE "VOLUME_LIVRE_COOP_23_24_KG"  TO WS-COL-P-NOM(21)
003530
003540     MOVE "NUMERO_ORDRE"                TO WS-COL-Q-NOM(1)
003550     MOVE "COOPERATIVE"                 TO WS-COL-Q-NOM(2)
003560     MOVE "CODE_PLANTATION"             TO WS-COL-Q-NOM(3)
003570     MOVE "CODE_PRODUCTEUR"             TO WS-COL-Q-NOM(4)
003580     MOVE "AUTRES_CODES"                TO WS-COL-Q-NOM(5)
003590     MOVE "SUPERFICIE_CACAO_HA"         TO WS-COL-Q-NOM(6)
003600     MOVE "RENDEMENT_KG_HA"             TO WS-COL-Q-NOM(7)
003610     MOVE "ESTIMATION_KG"               TO WS-COL-Q-NOM(8)
003620     MOVE "VARIETE_CACAO"               TO WS-COL-Q-NOM(9)
003630     MOVE "GERANT"                      TO WS-COL-Q-NOM(10)
003640     MOVE "NOM_GERANT"                  TO WS-COL-Q-NOM(11)
003650     MOVE "LATITUDE"                    TO WS-COL-Q-NOM(12)
003660     MOVE "LONGITUDE"                   TO WS-COL-Q-NOM(13)
003670     MOVE "DONNEES_POLYGONALES"         TO WS-COL-Q-NOM(14)
003680     .
003690
003700*-----------------------------------------------------------------
003710*    TRAITEMENT D'UN PRODUCTEUR
003720*-----------------------------------------------------------------
003730 TRAITER-PRODUCTEURS-RTN.
003740     ADD 1 TO WS-NB-PRODUCTEURS-LUS
003750
003760*    --- ZONES ALPHANUMERIQUES ---
003770     MOVE PI-NUMERO-ORDRE TO WS-ALPHA-BRUT
003780     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
003790     IF ALPHA-MISSING
003800         ADD 1 TO WS-COL-P-MANQUANT(1)
003810         MOVE SPACES TO WS-ALPHA-BRUT
003820     END-IF
003830     MOVE PI-COOPERATIVE TO WS-ALPHA-BRUT
003840     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
003850     IF ALPHA-MISSING
003860         ADD 1 TO WS-COL-P-MANQUANT(2)
003870         MOVE SPACES TO PC-COOPERATIVE
003880     ELSE
003890         MOVE WS-ALPHA-BRUT TO PC-COOPERATIVE
003900     END-IF
003910     MOVE PI-CODES-CERTIFICATION TO WS-ALPHA-BRUT
003920     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
003930     IF ALPHA-MISSING
003940         ADD 1 TO WS-COL-P-MANQUANT(3)
003950         MOVE SPACES TO PC-CODES-CERTIFICATION
003960     ELSE
003970         MOVE WS-ALPHA-BRUT TO PC-CODES-CERTIFICATION
003980     END-IF
003990     MOVE PI-CODE-PRODUCTEUR TO WS-ALPHA-BRUT
004000     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
004010     IF ALPHA-MISSING
004020         ADD 1 TO WS-COL-P-MANQUANT(4)
004030         MOVE SPACES TO PC-CODE-PRODUCTEUR
004040     ELSE
004050         MOVE WS-ALPHA-BRUT TO PC-CODE-PRODUCTEUR
004060     END-IF
004070     MOVE PI-AUTRES-CODES TO WS-ALPHA-BRUT
004080     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
004090     IF ALPHA-MISSING
004100         ADD 1 TO WS-COL-P-MANQUANT(5)
004110         MOVE SPACES TO PC-AUTRES-CODES
004120     ELSE
004130         MOVE WS-ALPHA-BRUT TO PC-AUTRES-CODES
004140     END-IF
004150     MOVE PI-DATE-ADHESION TO WS-ALPHA-BRUT
004160     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
004170     IF ALPHA-MISSING
004180         ADD 1 TO WS-COL-P-MANQUANT(7)
004190         MOVE SPACES TO PC-DATE-ADHESION
004200     ELSE
004210         MOVE WS-ALPHA-BRUT TO PC-DATE-ADHESION
004220     END-IF
004230     MOVE PI-GENRE TO WS-ALPHA-BRUT
004240     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
004250     IF ALPHA-MISSING
004260         ADD 1 TO WS-COL-P-MANQUANT(8)
004270         MOVE SPACES TO PC-GENRE
004280     ELSE
004290         MOVE WS-ALPHA-BRUT TO PC-GENRE
004300     END-IF
004310     MOVE PI-VILLE TO WS-ALPHA-BRUT
004320     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
004330     IF ALPHA-MISSING
004340         ADD 1 TO WS-COL-P-MANQUANT(13)
004350         MOVE SPACES TO PC-VILLE
004360     ELSE
004370         MOVE WS-ALPHA-BRUT TO PC-VILLE
004380     END-IF
004390     MOVE PI-NOM-COACH TO WS-ALPHA-BRUT
004400     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
004410     IF ALPHA-MISSING
004420         ADD 1 TO WS-COL-P-MANQUANT(14)
004430         MOVE SPACES TO PC-NOM-COACH
004440     ELSE
004450         MOVE WS-ALPHA-BRUT TO PC-NOM-COACH
004460     END-IF
004470     MOVE PI-NUMERO-MATRICULE TO WS-ALPHA-BRUT
004480     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
004490     IF ALPHA-MISSING
004500         ADD 1 TO WS-COL-P-MANQUANT(15)
004510         MOVE SPACES TO PC-NUMERO-MATRICULE
004520     ELSE
004530         MOVE WS-ALPHA-BRUT TO PC-NUMERO-MATRICULE
004540     END-IF
004550     MOVE PI-TYPE-MATRICULE TO WS-ALPHA-BRUT
004560     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
004570     IF ALPHA-MISSING
004580         ADD 1 TO WS-COL-P-MANQUANT(16)
004590         MOVE SPACES TO PC-TYPE-MATRICULE
004600     ELSE
004610         MOVE WS-ALPHA-BRUT TO PC-TYPE-MATRICULE
004620     END-IF
004630
004640*    --- ZONES NUMERIQUES ENTIERES ---
004650     MOVE PI-NUMERO-ORDRE TO WS-NUM-BRUT
004660     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
004670     IF NUM-MISSING
004680         ADD 1 TO WS-COL-P-MANQUANT(1)
004690         MOVE SPACES TO PC-NUMERO-ORDRE-X
004700     ELSE
004710         IF NUM-A-DES-DECIMALES MOVE "O" TO WS-COL-P-DECIMAL-SW(1)
004720         END-IF
004730         MOVE WS-NUM-ENTIER-VAL TO PN-NUMERO-ORDRE
004740     END-IF
004750
004760     MOVE PI-ANNEE-NAISSANCE TO WS-NUM-BRUT
004770     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
004780     IF NUM-MISSING
004790         ADD 1 TO WS-COL-P-MANQUANT(6)
004800         MOVE SPACES TO PC-ANNEE-NAISSANCE-X
004810     ELSE
004820         IF NUM-A-DES-DECIMALES MOVE "O" TO WS-COL-P-DECIMAL-SW(6)
004830         END-IF
004840         MOVE WS-NUM-ENTIER-VAL TO PN-ANNEE-NAISSANCE
004850     END-IF
004860
004870     MOVE PI-NB-PLANTATIONS TO WS-NUM-BRUT
004880     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
004890     IF NUM-MISSING
004900         ADD 1 TO WS-COL-P-MANQUANT(11)
004910         MOVE SPACES TO PC-NB-PLANTATIONS-X
004920     ELSE
004930         IF NUM-A-DES-DECIMALES
004940             MOVE "O" TO WS-COL-P-DECIMAL-SW(11)
004950         END-IF
004960         MOVE WS-NUM-ENTIER-VAL TO PN-NB-PLANTATIONS
004970     END-IF
004980
004990     MOVE PI-ESTIMATION-TOTALE-KG TO WS-NUM-BRUT
005000     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
005010     IF NUM-MISSING
005020         ADD 1 TO WS-COL-P-MANQUANT(12)
005030         MOVE SPACES TO PC-ESTIMATION-TOTALE-X
005040     ELSE
005050         IF NUM-A-DES-DECIMALES
005060             MOVE "O" TO WS-COL-P-DECIMAL-SW(12)
005070         END-IF
005080         MOVE WS-NUM-ENTIER-VAL TO PN-ESTIMATION-TOTALE-KG
005090     END-IF
005100
005110     MOVE PI-TAILLE-MENAGE TO WS-NUM-BRUT
005120     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
005130     IF NUM-MISSING
005140         ADD 1 TO WS-COL-P-MANQUANT(17)
005150         MOVE SPACES TO PC-TAILLE-MENAGE-X
005160     ELSE
005170         IF NUM-A-DES-DECIMALES
005180             MOVE "O" TO WS-COL-P-DECIMAL-SW(17)
005190         END-IF
005200         MOVE WS-NUM-ENTIER-VAL TO PN-TAILLE-MENAGE
005210     END-IF
005220
005230     MOVE PI-RECOLTE-24-25-KG TO WS-NUM-BRUT
005240     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
005250     IF NUM-MISSING
005260         ADD 1 TO WS-COL-P-MANQUANT(18)
005270         MOVE SPACES TO PC-RECOLTE-24-25-X
005280     ELSE
005290         IF NUM-A-DES-DECIMALES
005300             MOVE "O" TO WS-COL-P-DECIMAL-SW(18)
005310         END-IF
005320         MOVE WS-NUM-ENTIER-VAL TO PN-RECOLTE-24-25-KG
005330     END-IF
005340
005350     MOVE PI-VOLUME-COOP-24-25-KG TO WS-NUM-BRUT
005360     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
005370     IF NUM-MISSING
005380         ADD 1 TO WS-COL-P-MANQUANT(19)
005390         MOVE SPACES TO PC-VOLUME-COOP-24-25-X
005400     ELSE
005410         IF NUM-A-DES-DECIMALES
005420             MOVE "O" TO WS-COL-P-DECIMAL-SW(19)
005430         END-IF
005440         MOVE WS-NUM-ENTIER-VAL TO PN-VOLUME-COOP-24-25-KG
005450     END-IF
005460
005470     MOVE PI-RECOLTE-23-24-KG TO WS-NUM-BRUT
005480     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
005490     IF NUM-MISSING
005500         ADD 1 TO WS-COL-P-MANQUANT(20)
005510         MOVE SPACES TO PC-RECOLTE-23-24-X
005520     ELSE
005530         IF NUM-A-DES-DECIMALES
005540             MOVE "O" TO WS-COL-P-DECIMAL-SW(20)
005550         END-IF
005560         MOVE WS-NUM-ENTIER-VAL TO PN-RECOLTE-23-24-KG
005570     END-IF
005580
005590     MOVE PI-VOLUME-COOP-23-24-KG TO WS-NUM-BRUT
005600     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
005610     IF NUM-MISSING
005620         ADD 1 TO WS-COL-P-MANQUANT(21)
005630         MOVE SPACES TO PC-VOLUME-COOP-23-24-X
005640     ELSE
005650         IF NUM-A-DES-DECIMALES
005660             MOVE "O" TO WS-COL-P-DECIMAL-SW(21)
005670         END-IF
005680         MOVE WS-NUM-ENTIER-VAL TO PN-VOLUME-COOP-23-24-KG
005690     END-IF
005700
005710*    --- ZONES NUMERIQUES DECIMALES (2 CHIFFRES APRES VIRGULE) ---
005720     MOVE PI-SUPERF-EXPLOIT-HA TO WS-NUM-BRUT
005730     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
005740     IF NUM-MISSING
005750         ADD 1 TO WS-COL-P-MANQUANT(9)
005760         MOVE SPACES TO PC-SUPERF-EXPLOIT-X
005770     ELSE
005780         COMPUTE PN-SUPERF-EXPLOIT-HA ROUNDED =
005790                 WS-NUM-ENTIER-VAL +
005800                 (WS-DEC-DEUX-CHIFFRES / 100)
005810     END-IF
005820
005830     MOVE PI-SUPERF-CACAO-HA TO WS-NUM-BRUT
005840     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
005850     IF NUM-MISSING
005860         ADD 1 TO WS-COL-P-MANQUANT(10)
005870         MOVE SPACES TO PC-SUPERF-CACAO-X
005880     ELSE
005890         COMPUTE PN-SUPERF-CACAO-HA ROUNDED =
005900                 WS-NUM-ENTIER-VAL +
005910                 (WS-DEC-DEUX-CHIFFRES / 100)
005920     END-IF
005930
005940     PERFORM ECRIRE-PROD-CLEAN-RTN
005950     PERFORM LIRE-PRODUCTEUR-RTN
005960     GO TO TRAITER-PRODUCTEURS-EXIT.
005970 TRAITER-PRODUCTEURS-EXIT.
005980     EXIT.
005990
006000 ECRIRE-PROD-CLEAN-RTN.
006010     WRITE PC-ENREG
006020     .
006030
006040*-----------------------------------------------------------------
006050*    TRAITEMENT D'UNE PLANTATION
006060*-----------------------------------------------------------------
006070 TRAITER-PLANTATIONS-RTN.
006080     ADD 1 TO WS-NB-PLANTATIONS-LUES
006090
006100     MOVE QI-COOPERATIVE TO WS-ALPHA-BRUT
006110     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
006120     IF ALPHA-MISSING
006130         ADD 1 TO WS-COL-Q-MANQUANT(2)
006140         MOVE SPACES TO QC-COOPERATIVE
006150     ELSE
006160         MOVE WS-ALPHA-BRUT TO QC-COOPERATIVE
006170     END-IF
006180     MOVE QI-CODE-PLANTATION TO WS-ALPHA-BRUT
006190     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
006200     IF ALPHA-MISSING
006210         ADD 1 TO WS-COL-Q-MANQUANT(3)
006220         MOVE SPACES TO QC-CODE-PLANTATION
006230     ELSE
006240         MOVE WS-ALPHA-BRUT TO QC-CODE-PLANTATION
006250     END-IF
006260     MOVE QI-CODE-PRODUCTEUR TO WS-ALPHA-BRUT
006270     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
006280     IF ALPHA-MISSING
006290         ADD 1 TO WS-COL-Q-MANQUANT(4)
006300         MOVE SPACES TO QC-CODE-PRODUCTEUR
006310     ELSE
006320         MOVE WS-ALPHA-BRUT TO QC-CODE-PRODUCTEUR
006330     END-IF
006340     MOVE QI-AUTRES-CODES TO WS-ALPHA-BRUT
006350     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
006360     IF ALPHA-MISSING
006370         ADD 1 TO WS-COL-Q-MANQUANT(5)
006380         MOVE SPACES TO QC-AUTRES-CODES
006390     ELSE
006400         MOVE WS-ALPHA-BRUT TO QC-AUTRES-CODES
006410     END-IF
006420     MOVE QI-VARIETE-CACAO TO WS-ALPHA-BRUT
006430     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
006440     IF ALPHA-MISSING
006450         ADD 1 TO WS-COL-Q-MANQUANT(9)
006460         MOVE SPACES TO QC-VARIETE-CACAO
006470     ELSE
006480         MOVE WS-ALPHA-BRUT TO QC-VARIETE-CACAO
006490     END-IF
006500*    NOTE CR-0163 : "Non" est une valeur de gestion valide, ne
006510*    pas la confondre avec les jetons manquants ("non disponible")
006520     MOVE QI-GERANT TO WS-ALPHA-BRUT
006530     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
006540     IF ALPHA-MISSING
006550         ADD 1 TO WS-COL-Q-MANQUANT(10)
006560         MOVE SPACES TO QC-GERANT
006570     ELSE
006580         MOVE WS-ALPHA-BRUT TO QC-GERANT
006590     END-IF
006600     MOVE QI-NOM-GERANT TO WS-ALPHA-BRUT
006610     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
006620     IF ALPHA-MISSING
006630         ADD 1 TO WS-COL-Q-MANQUANT(11)
006640         MOVE SPACES TO QC-NOM-GERANT
006650     ELSE
006660         MOVE WS-ALPHA-BRUT TO QC-NOM-GERANT
006670     END-IF
006680     MOVE QI-DONNEES-POLYGONALES TO WS-ALPHA-BRUT
006690     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
006700     IF ALPHA-MISSING
006710         ADD 1 TO WS-COL-Q-MANQUANT(14)
006720         MOVE SPACES TO QC-DONNEES-POLYGONALES
006730     ELSE
006740         MOVE WS-ALPHA-BRUT TO QC-DONNEES-POLYGONALES
006750     END-IF
006760
006770     MOVE QI-NUMERO-ORDRE TO WS-NUM-BRUT
006780     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
006790     IF NUM-MISSING
006800         ADD 1 TO WS-COL-Q-MANQUANT(1)
006810         MOVE SPACES TO QC-NUMERO-ORDRE-X
006820     ELSE
006830         IF NUM-A-DES-DECIMALES MOVE "O" TO WS-COL-Q-DECIMAL-SW(1)
006840         END-IF
006850         MOVE WS-NUM-ENTIER-VAL TO QN-NUMERO-ORDRE
006860     END-IF
006870
006880     MOVE QI-ESTIMATION-KG TO WS-NUM-BRUT
006890     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
006900     IF NUM-MISSING
006910         ADD 1 TO WS-COL-Q-MANQUANT(8)
006920         MOVE SPACES TO QC-ESTIMATION-KG-X
006930     ELSE
006940         IF NUM-A-DES-DECIMALES MOVE "O" TO WS-COL-Q-DECIMAL-SW(8)
006950         END-IF
006960         MOVE WS-NUM-ENTIER-VAL TO QN-ESTIMATION-KG
006970     END-IF
006980
006990     MOVE QI-SUPERF-CACAO-HA TO WS-NUM-BRUT
007000     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
007010     IF NUM-MISSING
007020         ADD 1 TO WS-COL-Q-MANQUANT(6)
007030         MOVE SPACES TO QC-SUPERF-CACAO-X
007040     ELSE
007050         COMPUTE QN-SUPERF-CACAO-HA ROUNDED =
007060                 WS-NUM-ENTIER-VAL +
007070                 (WS-DEC-DEUX-CHIFFRES / 100)
007080     END-IF
007090
007100     MOVE QI-RENDEMENT-KG-HA TO WS-NUM-BRUT
007110     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
007120     IF NUM-MISSING
007130         ADD 1 TO WS-COL-Q-MANQUANT(7)
007140         MOVE SPACES TO QC-RENDEMENT-KG-HA-X
007150     ELSE
007160         COMPUTE QN-RENDEMENT-KG-HA ROUNDED =
007170                 WS-NUM-ENTIER-VAL +
007180                 (WS-DEC-UN-CHIFFRE / 10)
007190     END-IF
007200
007210     MOVE QI-LATITUDE TO WS-NUM-BRUT
007220     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
007230     IF NUM-MISSING
007240         ADD 1 TO WS-COL-Q-MANQUANT(12)
007250         MOVE SPACES TO QC-LATITUDE-X
007260     ELSE
007270         COMPUTE QN-LATITUDE ROUNDED =
007280                 (WS-NUM-ENTIER-VAL +
007290                 (WS-DEC-PADDED / 1000000))
007300         IF WS-NUM-SIGNE = "-"
007310             COMPUTE QN-LATITUDE = QN-LATITUDE * -1
007320         END-IF
007330     END-IF
007340
007350     MOVE QI-LONGITUDE TO WS-NUM-BRUT
007360     PERFORM NETTOYER-NUM-RTN THRU NETTOYER-NUM-EXIT
007370     IF NUM-MISSING
007380         ADD 1 TO WS-COL-Q-MANQUANT(13)
007390         MOVE SPACES TO QC-LONGITUDE-X
007400     ELSE
007410         COMPUTE QN-LONGITUDE ROUNDED =
007420                 (WS-NUM-ENTIER-VAL +
007430                 (WS-DEC-PADDED / 1000000))
007440         IF WS-NUM-SIGNE = "-"
007450             COMPUTE QN-LONGITUDE = QN-LONGITUDE * -1
007460         END-IF
007470     END-IF
007480
007490     PERFORM ECRIRE-PLANT-CLEAN-RTN
007500     PERFORM LIRE-PLANTATION-RTN
007510     GO TO TRAITER-PLANTATIONS-EXIT.
007520 TRAITER-PLANTATIONS-EXIT.
007530     EXIT.
007540
007550 ECRIRE-PLANT-CLEAN-RTN.
007560     WRITE QC-ENREG
007570     .
007580
007590*-----------------------------------------------------------------
007600*    NETTOYAGE GENERIQUE D'UNE ZONE ALPHANUMERIQUE
007610*    Entree  : WS-ALPHA-BRUT (deja cadre a gauche par le fichier)
007620*    Sortie  : WS-ALPHA-MISSING-SW = "O" si jeton manquant
007630*-----------------------------------------------------------------
007640 NETTOYER-ALPHA-RTN.
007650     MOVE "N" TO WS-ALPHA-MISSING-SW
007660     MOVE WS-ALPHA-BRUT TO WS-ALPHA-MAJ
007670     INSPECT WS-ALPHA-MAJ CONVERTING
007680         "abcdefghijklmnopqrstuvwxyz" TO
007690         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007700     MOVE 1 TO WS-IX
007710     PERFORM CHERCHER-JETON-RTN UNTIL WS-IX > 7
007720     GO TO NETTOYER-ALPHA-EXIT.
007730 NETTOYER-ALPHA-EXIT.
007740     EXIT.
007750
007760 CHERCHER-JETON-RTN.
007770     IF WS-ALPHA-MAJ = WS-JETON(WS-IX)
007780         SET ALPHA-MISSING TO TRUE
007790         MOVE 8 TO WS-IX
007800     ELSE
007810         ADD 1 TO WS-IX
007820     END-IF
007830     .
007840
007850*-----------------------------------------------------------------
007860*    NETTOYAGE ET TYPAGE GENERIQUE D'UNE ZONE NUMERIQUE
007870*    Entree  : WS-NUM-BRUT (texte pouvant contenir virgule
007880*              decimale et espaces de milliers)
007890*    Sortie  : WS-NUM-MISSING-SW, WS-NUM-ENTIER-VAL (partie
007900*              entiere, ROUNDED), WS-DEC-PADDED (decimales
007910*              cadrees a gauche sur 6 positions, zero-remplies),
007920*              WS-NUM-DECIMAL-SW ("O" si partie decimale non
007930*              nulle), WS-NUM-SIGNE ("-" si negatif)
007940*-----------------------------------------------------------------
007950 NETTOYER-NUM-RTN.
007960     MOVE "N" TO WS-NUM-MISSING-SW
007970     MOVE "N" TO WS-NUM-DECIMAL-SW
007980     MOVE SPACE TO WS-NUM-SIGNE
007990     MOVE 0 TO WS-DEC-PADDED
008000     MOVE 0 TO WS-NUM-ENTIER-VAL
008010     MOVE WS-NUM-BRUT TO WS-ALPHA-BRUT
008020     PERFORM NETTOYER-ALPHA-RTN THRU NETTOYER-ALPHA-EXIT
008030     IF ALPHA-MISSING
008040         SET NUM-MISSING TO TRUE
008050         GO TO NETTOYER-NUM-EXIT
008060     END-IF
008070
008080*    Virgule decimale francaise -> point ; retrait des espaces
008090*    de milliers (CR-0122).
008100     INSPECT WS-NUM-BRUT REPLACING ALL "," BY "."
008110     MOVE SPACES TO WS-NUM-COMPACT
008120     MOVE 0 TO WS-CAR
008130     MOVE 1 TO WS-IX
008140     PERFORM EXTRAIRE-CAR-NUM-RTN UNTIL WS-IX > 20
008150
008160     MOVE SPACES TO WS-NUM-ENTIER WS-NUM-DECIMALE
008170     UNSTRING WS-NUM-COMPACT DELIMITED BY "."
008180         INTO WS-NUM-ENTIER WS-NUM-DECIMALE
008190     END-UNSTRING
008200
008210     IF WS-NUM-ENTIER = SPACES
008220         SET NUM-MISSING TO TRUE
008230         GO TO NETTOYER-NUM-EXIT
008240     END-IF
008250     IF WS-NUM-ENTIER NOT NUMERIC
008260         SET NUM-MISSING TO TRUE
008270         GO TO NETTOYER-NUM-EXIT
008280     END-IF
008290     MOVE WS-NUM-ENTIER TO WS-NUM-ENTIER-VAL
008300
008310     IF WS-NUM-DECIMALE NOT = SPACES
008320         IF WS-NUM-DECIMALE NOT NUMERIC
008330             SET NUM-MISSING TO TRUE
008340             GO TO NETTOYER-NUM-EXIT
008350         END-IF
008360         MOVE 0 TO WS-DEC-PADDED
008370         STRING WS-NUM-DECIMALE DELIMITED BY SPACE
008380             INTO WS-DEC-PADDED
008390         END-STRING
008400         IF WS-DEC-PADDED NOT = 0
008410             SET NUM-A-DES-DECIMALES TO TRUE
008420         END-IF
008430     END-IF
008440     GO TO NETTOYER-NUM-EXIT.
008450 NETTOYER-NUM-EXIT.
008460     EXIT.
008470
008480 EXTRAIRE-CAR-NUM-RTN.
008490     IF WS-NUM-BRUT-CAR(WS-IX) = "-"
008500         MOVE "-" TO WS-NUM-SIGNE
008510     ELSE
008520         IF WS-NUM-BRUT-CAR(WS-IX) NOT = SPACE
008530             ADD 1 TO WS-CAR
008540             MOVE WS-NUM-BRUT-CAR(WS-IX)
008550                  TO WS-NUM-COMPACT-CAR(WS-CAR)
008560         END-IF
008570     END-IF
008580     ADD 1 TO WS-IX
008590     .
008600
008610*-----------------------------------------------------------------
008620*    DIAGNOSTIC POURCENTAGE MANQUANT - PRODUCTEURS
008630*-----------------------------------------------------------------
008640 ECRIRE-DIAGNOSTIC-PROD-RTN.
008650     PERFORM TRIER-COL-PROD-RTN THRU TRIER-COL-PROD-EXIT
008660     MOVE 1 TO WS-IX
008670     PERFORM ECRIRE-LIGNE-DIAG-PROD-RTN UNTIL WS-IX > 21
008680     .
008690
008700 ECRIRE-LIGNE-DIAG-PROD-RTN.
008710         IF WS-NB-PRODUCTEURS-LUS > 0
008720             COMPUTE WS-DIAG-PCT ROUNDED =
008730                 (WS-COL-P-MANQUANT(WS-IX) * 100) /
008740                 WS-NB-PRODUCTEURS-LUS
008750         ELSE
008760             MOVE 0 TO WS-DIAG-PCT
008770         END-IF
008780         MOVE WS-COL-P-NOM(WS-IX) TO LD-NOM
008790         MOVE WS-DIAG-PCT TO LD-POURCENT
008800         IF WS-COL-P-DECIMAL-SW(WS-IX) = "O"
008810             MOVE "DECIMALES" TO LD-DECIMAL
008820         ELSE
008830             MOVE SPACES TO LD-DECIMAL
008840         END-IF
008850         MOVE WS-LIGNE-DIAG TO PD-LIGNE
008860         WRITE PD-LIGNE
008870         ADD 1 TO WS-IX
008880     .
008890*-----------------------------------------------------------------
008900*    DIAGNOSTIC POURCENTAGE MANQUANT - PLANTATIONS
008910*-----------------------------------------------------------------
008920 ECRIRE-DIAGNOSTIC-PLANT-RTN.
008930     PERFORM TRIER-COL-PLANT-RTN THRU TRIER-COL-PLANT-EXIT
008940     MOVE 1 TO WS-IX
008950     PERFORM ECRIRE-LIGNE-DIAG-PLANT-RTN UNTIL WS-IX > 14
008960     .
008970
008980 ECRIRE-LIGNE-DIAG-PLANT-RTN.
008990         IF WS-NB-PLANTATIONS-LUES > 0
009000             COMPUTE WS-DIAG-PCT ROUNDED =
009010                 (WS-COL-Q-MANQUANT(WS-IX) * 100) /
009020                 WS-NB-PLANTATIONS-LUES
009030         ELSE
009040             MOVE 0 TO WS-DIAG-PCT
009050         END-IF
009060         MOVE WS-COL-Q-NOM(WS-IX) TO LD-NOM
009070         MOVE WS-DIAG-PCT TO LD-POURCENT
009080         IF WS-COL-Q-DECIMAL-SW(WS-IX) = "O"
009090             MOVE "DECIMALES" TO LD-DECIMAL
009100         ELSE
009110             MOVE SPACES TO LD-DECIMAL
009120         END-IF
009130         MOVE WS-LIGNE-DIAG TO QD-LIGNE
009140         WRITE QD-LIGNE
009150         ADD 1 TO WS-IX
009160     .
009170*-----------------------------------------------------------------
009180*    TRI A BULLES DECROISSANT SUR LE NOMBRE DE MANQUANTS (CR-0155)
009190*-----------------------------------------------------------------
009200 TRIER-COL-PROD-RTN.
009210     MOVE 1 TO WS-IX
009220     PERFORM TRIER-COL-PROD-EXT-RTN UNTIL WS-IX > 20
009230     GO TO TRIER-COL-PROD-EXIT.
009240 TRIER-COL-PROD-EXIT.
009250     EXIT.
009260
009270 TRIER-COL-PROD-EXT-RTN.
009280     COMPUTE WS-BORNE-INT = 21 - WS-IX
009290     MOVE 1 TO WS-IY
009300     PERFORM TRIER-COL-PROD-INT-RTN UNTIL WS-IY > WS-BORNE-INT
009310     ADD 1 TO WS-IX
009320     .
009330
009340 TRIER-COL-PROD-INT-RTN.
009350             IF WS-COL-P-MANQUANT(WS-IY) <
009360                WS-COL-P-MANQUANT(WS-IY + 1)
009370                 MOVE WS-COL-PROD(WS-IY)     TO WS-TRI-TEMP
009380                 MOVE WS-COL-PROD(WS-IY + 1) TO WS-COL-PROD(WS-IY)
009390                 MOVE WS-TRI-TEMP            TO
009400                      WS-COL-PROD(WS-IY + 1)
009410             END-IF
009420         ADD 1 TO WS-IY
009430     .
009440
009450 TRIER-COL-PLANT-RTN.
009460     MOVE 1 TO WS-IX
009470     PERFORM TRIER-COL-PLANT-EXT-RTN UNTIL WS-IX > 13
009480     GO TO TRIER-COL-PLANT-EXIT.
009490 TRIER-COL-PLANT-EXIT.
009500     EXIT.
009510
009520 TRIER-COL-PLANT-EXT-RTN.
009530     COMPUTE WS-BORNE-INT = 14 - WS-IX
009540     MOVE 1 TO WS-IY
009550     PERFORM TRIER-COL-PLANT-INT-RTN UNTIL WS-IY > WS-BORNE-INT
009560     ADD 1 TO WS-IX
009570     .
009580
009590 TRIER-COL-PLANT-INT-RTN.
009600             IF WS-COL-Q-MANQUANT(WS-IY) <
009610                WS-COL-Q-MANQUANT(WS-IY + 1)
009620                 MOVE WS-COL-PLANT(WS-IY)     TO WS-TRI-TEMP
009630                 MOVE WS-COL-PLANT(WS-IY + 1) TO WS-COL-PLANT(WS-IY)
009640                 MOVE WS-TRI-TEMP             TO
009650                      WS-COL-PLANT(WS-IY + 1)
009660             END-IF
009670         ADD 1 TO WS-IY
009680     .
009690*****************************************************************
009700 FIN-PGM.
009710     STOP RUN.
