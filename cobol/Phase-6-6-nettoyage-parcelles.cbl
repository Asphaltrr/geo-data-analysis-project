000100*****************************************************************
000110* Author:     Koffi N'Guessan
000120* Date:       09/05/1988
000130* Purpose:    PROJET COOP-CACAO - NETTOYAGE DES PARCELLES.
000140* Tectonics:  cobc
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    6-NETT-PARCELLES.
000180 AUTHOR.        KOFFI N'GUESSAN.
000190 INSTALLATION.  COOP-CACAO INFORMATIQUE.
000200 DATE-WRITTEN.  09/05/1988.
000210 DATE-COMPILED.
000220 SECURITY.      USAGE INTERNE COOPERATIVE - DIFFUSION RESTREINTE.
000230*-----------------------------------------------------------------
000240*    JOURNAL DES MODIFICATIONS
000250*-----------------------------------------------------------------
000260* 09/05/88 KNG CR-0215 CREATION - SUPPRESSION DES GEOMETRIES
000270*                      VIDES ET INVALIDES, ELIMINATION DES
000280*                      DOUBLONS DE CLE ET DE SIGNATURE
000290* 14/09/88 KNG CR-0215 CALCUL DE LA SURFACE CALCULEE (FORMULE
000300*                      DU LACET, REPRISE DU 5-VERIF-PARCELLES)
000310* 03/02/89 AKO CR-0219 JOURNAL DE NETTOYAGE (ID, ACTION, DETAIL)
000320* 30/11/98 KOF CR-0255 PASSAGE AN 2000 - ZONES DATE VERIFIEES
000330*                      SANS INCIDENCE SUR CE PROGRAMME (AUCUNE
000340*                      ZONE DATE EN ENTREE)
000350* 12/03/01 KOF CR-0272 LIBELLE JOURNAL "DOUBLON_ATTRIBUT" ALIGNE
000360*                      SUR LE 3-ANOM-INTERNES
000362* 05/07/2006 KOF CR-0409 COMPARAISON DE SIGNATURE REECRITE SOMMET
000364*                      PAR SOMMET (TABLE REDEFINIE), SANS
000366*                      DEBORDER SUR UNE ZONE ALPHANUMERIQUE
000368*                      DECOUPEE A LA VOLEE
000370*-----------------------------------------------------------------
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     CLASS CLASSE-CHIFFRE IS "0" THRU "9"
000430     UPSI-0 IS SW-MODE-VERBEUX.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460
000470     SELECT PARCEL-IN          ASSIGN TO "PARCEL-IN"
000480             ORGANIZATION LINE SEQUENTIAL.
000490
000500     SELECT PARCEL-CLEAN-OUT   ASSIGN TO "PARCEL-CLEAN-OUT"
000510             ORGANIZATION LINE SEQUENTIAL.
000520
000530     SELECT CLEAN-JOURNAL-OUT  ASSIGN TO "CLEAN-JOURNAL-OUT"
000540             ORGANIZATION LINE SEQUENTIAL.
000550
000560*****************************************************************
000570 DATA DIVISION.
000580 FILE SECTION.
000590
000600*    Table de sommets aplatie, reprise du 5-VERIF-PARCELLES
000610*    (coordonnees en degres decimaux, ordre longitude/latitude).
000620 FD  PARCEL-IN.
000630 01  GI-ENREG.
000640     05 GI-PARCELLE.
000650         10 GI-FARMS-ID          PIC X(18).
000660         10 GI-FARMER-ID         PIC X(15).
000670         10 GI-SUPERFICIE        PIC 9(04)V9(02).
000680         10 GI-NB-VERTICES       PIC 9(03).
000690         10 GI-VERTICES OCCURS 60 TIMES.
000700             15 GI-LON           PIC S9(03)V9(06).
000710             15 GI-LAT           PIC S9(02)V9(06).
000720     05 FILLER                   PIC X(38).
000730
000740*    Vue texte contigue de la table de sommets (signature).
000750 01  GI-ENREG-TEXTE REDEFINES GI-ENREG.
000760     05 FILLER                   PIC X(42).
000770     05 GI-VERTICES-TEXTE        PIC X(1020).
000780     05 FILLER                   PIC X(38).
000790
000800*    Parcelle nettoyee, memes zones + surface_calculee_ha.
000810 FD  PARCEL-CLEAN-OUT.
000820 01  GC-ENREG.
000830     05 GC-PARCELLE.
000840         10 GC-FARMS-ID          PIC X(18).
000850         10 GC-FARMER-ID         PIC X(15).
000860         10 GC-SUPERFICIE        PIC 9(04)V9(02).
000870         10 GC-NB-VERTICES       PIC 9(03).
000880         10 GC-VERTICES OCCURS 60 TIMES.
000890             15 GC-LON           PIC S9(03)V9(06).
000900             15 GC-LAT           PIC S9(02)V9(06).
000910     05 GC-SURFACE-CALCULEE      PIC 9(04)V9(04).
000920     05 FILLER                   PIC X(30).
000930
000940*    Meme enregistrement, vue texte de la signature de geometrie
000950*    (utilisee pour alimenter la table des signatures deja vues
000960*    sans repasser par l'enregistrement d'entree).
000970 01  GC-ENREG-TEXTE REDEFINES GC-ENREG.
000980     05 FILLER                   PIC X(42).
000990     05 GC-VERTICES-TEXTE        PIC X(1020).
001000     05 FILLER                   PIC X(38).
001010
001020 FD  CLEAN-JOURNAL-OUT.
001030 01  JG-ENREG.
001040     05 JG-IDENTIFIANT           PIC X(18).
001050     05 JG-ACTION                PIC X(20).
001060     05 JG-DETAILS               PIC X(60).
001070     05 FILLER                   PIC X(02).
001080
001090*    Vue numerique du journal, utilisee pour inscrire un compte
001100*    d'occurrence dans les 5 derniers octets de la zone detail
001110*    sans reconstruire tout le libelle par STRING.
001120 01  JG-ENREG-NUM REDEFINES JG-ENREG.
001130     05 FILLER                   PIC X(93).
001140     05 JG-COMPTE-NUM            PIC 9(05).
001150     05 FILLER                   PIC X(02).
001160
001170*****************************************************************
001180 WORKING-STORAGE SECTION.
001190
001200 01  WS-CONSTANTES.
001210     05 WS-PI-SUR-180            PIC S9(01)V9(09) COMP
001220                                  VALUE 0.017453293.
001230     05 WS-M-PAR-DEGRE-LON       PIC 9(06) COMP VALUE 111320.
001240     05 WS-M-PAR-DEGRE-LAT       PIC 9(06) COMP VALUE 110540.
001250
001260 01  WS-FLAGS.
001270     05 WS-EOF-PARCELLE          PIC X(01) VALUE "N".
001280         88 EOF-PARCELLE                   VALUE "O".
001290     05 WS-TROUVE-SW             PIC X(01) VALUE "N".
001300         88 CLE-TROUVEE                    VALUE "O".
001302     05 WS-SIG-EGALE-SW          PIC X(01) VALUE "N".
001304         88 SIGNATURE-EGALE                VALUE "O".
001310
001320 01  WS-COMPTEURS.
001330     05 WS-NB-LUES               PIC 9(06) COMP VALUE 0.
001340     05 WS-NB-SUPPRIMEES-VIDES   PIC 9(06) COMP VALUE 0.
001350     05 WS-NB-SUPPRIMEES-INVAL   PIC 9(06) COMP VALUE 0.
001360     05 WS-NB-CORRIGEES          PIC 9(06) COMP VALUE 0.
001370     05 WS-NB-DOUBLONS-CLE       PIC 9(06) COMP VALUE 0.
001380     05 WS-NB-DOUBLONS-SIG       PIC 9(06) COMP VALUE 0.
001390     05 WS-NB-CONSERVEES         PIC 9(06) COMP VALUE 0.
001400     05 WS-IY                    PIC 9(05) COMP VALUE 0.
001410     05 WS-K                     PIC 9(03) COMP VALUE 0.
001420     05 WS-KSUIV                 PIC 9(03) COMP VALUE 0.
001430
001440*    TABLE DES CLES FARMS_ID DEJA CONSERVEES
001450 01  WS-TABLE-CLES.
001460     05 WS-CLE-VALEUR OCCURS 3000 TIMES PIC X(18).
001470 01  WS-NB-CLES                  PIC 9(05) COMP VALUE 0.
001480
001490*    TABLE DES SIGNATURES DE GEOMETRIE DEJA CONSERVEES
001500 01  WS-TABLE-SIGNATURES.
001510     05 WS-SIG OCCURS 3000 TIMES.
001520         10 WS-SIG-NBVERT        PIC 9(03) COMP.
001530         10 WS-SIG-TEXTE         PIC X(1020).
001532*        Vue par sommet de la signature memorisee, pour
001534*        comparaison sommet par sommet (sans reference modifiee).
001536         10 WS-SIG-VERTICES REDEFINES WS-SIG-TEXTE
001538             PIC X(17) OCCURS 60 TIMES.
001540 01  WS-NB-SIGNATURES            PIC 9(05) COMP VALUE 0.
001550
001570
001580*    CALCUL DU CENTROIDE ET DE LA SURFACE (FORMULE DU LACET)
001590 01  WS-GEOMETRIE-CALCUL.
001600     05 WS-SOMME-LON              PIC S9(07)V9(06) COMP.
001610     05 WS-SOMME-LAT              PIC S9(06)V9(06) COMP.
001620     05 WS-CENTROIDE-LON          PIC S9(03)V9(06) COMP.
001630     05 WS-CENTROIDE-LAT          PIC S9(02)V9(06) COMP.
001640     05 WS-ANGLE-RAD              PIC S9(01)V9(09) COMP.
001650     05 WS-X2                     PIC S9(03)V9(09) COMP.
001660     05 WS-X4                     PIC S9(05)V9(09) COMP.
001670     05 WS-X6                     PIC S9(07)V9(09) COMP.
001680     05 WS-COS-RESULT             PIC S9(01)V9(09) COMP.
001690     05 WS-X-SOMMET OCCURS 61 TIMES PIC S9(07)V9(04) COMP.
001700     05 WS-Y-SOMMET OCCURS 61 TIMES PIC S9(07)V9(04) COMP.
001710     05 WS-SOMME-SHOELACE         PIC S9(13)V9(04) COMP.
001720     05 WS-SURFACE-M2             PIC S9(13)V9(04) COMP.
001730     05 WS-SURFACE-HA             PIC S9(07)V9(04) COMP.
001740
001750*****************************************************************
001760 PROCEDURE DIVISION.
001770
001780 MAIN-PROCEDURE.
001790     OPEN INPUT  PARCEL-IN
001800     OPEN OUTPUT PARCEL-CLEAN-OUT CLEAN-JOURNAL-OUT
001810     PERFORM LIRE-PARCELLE-RTN
001820     PERFORM TRAITER-PARCELLE-RTN THRU TRAITER-PARCELLE-EXIT
001830             UNTIL EOF-PARCELLE
001840     CLOSE PARCEL-IN PARCEL-CLEAN-OUT CLEAN-JOURNAL-OUT
001850     DISPLAY "6-NETT-PARCELLES : " WS-NB-LUES " PARCELLES LUES, "
001860             WS-NB-CONSERVEES " CONSERVEES"
001870     GO TO FIN-PGM.
001880
001890 LIRE-PARCELLE-RTN.
001900     READ PARCEL-IN
001910         AT END SET EOF-PARCELLE TO TRUE
001920     END-READ
001930     .
001940
001950 TRAITER-PARCELLE-RTN.
001960     ADD 1 TO WS-NB-LUES
001970     MOVE SPACES TO JG-ENREG
001980     MOVE GI-FARMS-ID TO JG-IDENTIFIANT
001990
002000     IF GI-NB-VERTICES = 0
002010         ADD 1 TO WS-NB-SUPPRIMEES-VIDES
002020         MOVE "SUPPRESSION" TO JG-ACTION
002030         MOVE "Geometrie vide" TO JG-DETAILS
002040         WRITE JG-ENREG
002050         PERFORM LIRE-PARCELLE-RTN
002060         GO TO TRAITER-PARCELLE-EXIT
002070     END-IF
002080
002090     IF GI-NB-VERTICES < 3
002100         ADD 1 TO WS-NB-SUPPRIMEES-INVAL
002110         MOVE "SUPPRESSION" TO JG-ACTION
002120         MOVE "Geometrie invalide - anneau a moins de 3 sommets"
002130             TO JG-DETAILS
002140         WRITE JG-ENREG
002150         PERFORM LIRE-PARCELLE-RTN
002160         GO TO TRAITER-PARCELLE-EXIT
002170     END-IF
002180
002190     PERFORM CALCULER-CENTROIDE-ET-SURFACE-RTN
002200
002210     IF WS-SURFACE-HA = 0
002220         ADD 1 TO WS-NB-CORRIGEES
002230         MOVE "CORRECTION" TO JG-ACTION
002240         MOVE "Anneau auto-tangent accepte tel quel"
002250             TO JG-DETAILS
002260         WRITE JG-ENREG
002270     END-IF
002280
002290     IF GI-FARMS-ID NOT = SPACES
002300         MOVE "N" TO WS-TROUVE-SW
002310         MOVE 1 TO WS-IY
002320         PERFORM VOIR-CLE-RTN UNTIL WS-IY > WS-NB-CLES
002330         IF CLE-TROUVEE
002340             ADD 1 TO WS-NB-DOUBLONS-CLE
002350             MOVE "DOUBLON_ATTRIBUT" TO JG-ACTION
002360             MOVE "farms_id deja rencontre" TO JG-DETAILS
002370             MOVE WS-NB-DOUBLONS-CLE TO JG-COMPTE-NUM
002380             WRITE JG-ENREG
002390             PERFORM LIRE-PARCELLE-RTN
002400             GO TO TRAITER-PARCELLE-EXIT
002410         END-IF
002420     END-IF
002430
002450     MOVE "N" TO WS-TROUVE-SW
002460     MOVE 1 TO WS-IY
002470     PERFORM VOIR-SIGNATURE-RTN UNTIL WS-IY > WS-NB-SIGNATURES
002480     IF CLE-TROUVEE
002490         ADD 1 TO WS-NB-DOUBLONS-SIG
002500         MOVE "DOUBLON_ATTRIBUT" TO JG-ACTION
002510         MOVE "signature de geometrie deja rencontree"
002520             TO JG-DETAILS
002530         MOVE WS-NB-DOUBLONS-SIG TO JG-COMPTE-NUM
002540         WRITE JG-ENREG
002550         PERFORM LIRE-PARCELLE-RTN
002560         GO TO TRAITER-PARCELLE-EXIT
002570     END-IF
002580
002590     MOVE GI-PARCELLE TO GC-PARCELLE
002600     MOVE WS-SURFACE-HA TO GC-SURFACE-CALCULEE
002610     WRITE GC-ENREG
002620     ADD 1 TO WS-NB-CONSERVEES
002630
002640     IF GI-FARMS-ID NOT = SPACES
002650         ADD 1 TO WS-NB-CLES
002660         MOVE GI-FARMS-ID TO WS-CLE-VALEUR(WS-NB-CLES)
002670     END-IF
002680     ADD 1 TO WS-NB-SIGNATURES
002690     MOVE GI-NB-VERTICES TO WS-SIG-NBVERT(WS-NB-SIGNATURES)
002700     MOVE GI-VERTICES-TEXTE TO WS-SIG-TEXTE(WS-NB-SIGNATURES)
002710
002720     PERFORM LIRE-PARCELLE-RTN
002730     GO TO TRAITER-PARCELLE-EXIT.
002740 TRAITER-PARCELLE-EXIT.
002750     EXIT.
002760
002770 VOIR-CLE-RTN.
002780     IF WS-CLE-VALEUR(WS-IY) = GI-FARMS-ID
002790         SET CLE-TROUVEE TO TRUE
002800         COMPUTE WS-IY = WS-NB-CLES + 1
002810     ELSE
002820         ADD 1 TO WS-IY
002830     END-IF
002840     .
002850
002860 VOIR-SIGNATURE-RTN.
002861     IF WS-SIG-NBVERT(WS-IY) = GI-NB-VERTICES
002862         SET SIGNATURE-EGALE TO TRUE
002863         MOVE 1 TO WS-K
002864         PERFORM COMPARER-SOMMET-SIG-RTN
002865                 UNTIL WS-K > GI-NB-VERTICES
002866                 OR NOT SIGNATURE-EGALE
002867         IF SIGNATURE-EGALE
002868             SET CLE-TROUVEE TO TRUE
002869             COMPUTE WS-IY = WS-NB-SIGNATURES + 1
002930         ELSE
002940             ADD 1 TO WS-IY
002945         END-IF
002950     ELSE
002960         ADD 1 TO WS-IY
002970     END-IF
002980     .
002981*    COMPARAISON SOMMET PAR SOMMET DE LA SIGNATURE (SANS
002982*    REFERENCE MODIFIEE) - CR-0409
002983 COMPARER-SOMMET-SIG-RTN.
002984     IF WS-SIG-VERTICES(WS-IY, WS-K) NOT = GI-VERTICES(WS-K)
002985         SET SIGNATURE-EGALE TO FALSE
002986     ELSE
002987         ADD 1 TO WS-K
002988     END-IF
002989     .
002990
003000*-----------------------------------------------------------------
003010*    CALCUL DU CENTROIDE ET DE LA SURFACE (FORMULE DU LACET)
003020*    Reprise a l'identique de la methode du 5-VERIF-PARCELLES :
003030*      x = lon * 111320 * cos(centroide_lat * pi/180)
003040*      y = lat * 110540
003050*    Cosinus par serie de Taylor a 4 termes (pas de fonction
003060*    intrinseque sur ce compilateur).
003070*-----------------------------------------------------------------
003080 CALCULER-CENTROIDE-ET-SURFACE-RTN.
003090     MOVE 0 TO WS-SOMME-LON WS-SOMME-LAT
003100     MOVE 1 TO WS-K
003110     PERFORM SOMMER-SOMMET-RTN UNTIL WS-K > GI-NB-VERTICES
003120     COMPUTE WS-CENTROIDE-LON = WS-SOMME-LON / GI-NB-VERTICES
003130     COMPUTE WS-CENTROIDE-LAT = WS-SOMME-LAT / GI-NB-VERTICES
003140
003150     COMPUTE WS-ANGLE-RAD = WS-CENTROIDE-LAT * WS-PI-SUR-180
003160     COMPUTE WS-X2 = WS-ANGLE-RAD * WS-ANGLE-RAD
003170     COMPUTE WS-X4 = WS-X2 * WS-X2
003180     COMPUTE WS-X6 = WS-X4 * WS-X2
003190     COMPUTE WS-COS-RESULT =
003200         1 - (WS-X2 / 2) + (WS-X4 / 24) - (WS-X6 / 720)
003210
003220     MOVE 1 TO WS-K
003230     PERFORM PROJETER-SOMMET-RTN UNTIL WS-K > GI-NB-VERTICES
003240
003250     MOVE 0 TO WS-SOMME-SHOELACE
003260     MOVE 1 TO WS-K
003270     PERFORM CUMULER-LACET-RTN UNTIL WS-K > GI-NB-VERTICES
003280
003290     IF WS-SOMME-SHOELACE < 0
003300         COMPUTE WS-SOMME-SHOELACE = WS-SOMME-SHOELACE * -1
003310     END-IF
003320     COMPUTE WS-SURFACE-M2 = WS-SOMME-SHOELACE / 2
003330     COMPUTE WS-SURFACE-HA ROUNDED = WS-SURFACE-M2 / 10000
003340     .
003350
003360 SOMMER-SOMMET-RTN.
003370     ADD GI-LON(WS-K) TO WS-SOMME-LON
003380     ADD GI-LAT(WS-K) TO WS-SOMME-LAT
003390     ADD 1 TO WS-K
003400     .
003410
003420 PROJETER-SOMMET-RTN.
003430     COMPUTE WS-X-SOMMET(WS-K) =
003440         GI-LON(WS-K) * WS-M-PAR-DEGRE-LON * WS-COS-RESULT
003450     COMPUTE WS-Y-SOMMET(WS-K) =
003460         GI-LAT(WS-K) * WS-M-PAR-DEGRE-LAT
003470     ADD 1 TO WS-K
003480     .
003490
003500 CUMULER-LACET-RTN.
003510     IF WS-K = GI-NB-VERTICES
003520         MOVE 1 TO WS-KSUIV
003530     ELSE
003540         COMPUTE WS-KSUIV = WS-K + 1
003550     END-IF
003560     COMPUTE WS-SOMME-SHOELACE = WS-SOMME-SHOELACE +
003570         (WS-X-SOMMET(WS-K) * WS-Y-SOMMET(WS-KSUIV)) -
003580         (WS-X-SOMMET(WS-KSUIV) * WS-Y-SOMMET(WS-K))
003590     ADD 1 TO WS-K
003600     .
003610
003620 FIN-PGM.
003630     STOP RUN.
